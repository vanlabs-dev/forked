000100******************************************************************
000200*                                                                *
000300*  COPY      : PFSNPCT                                          *
000400*  APLICACION: PRONOSTICOS DE MERCADO (PF)                      *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO SNAPSHOT-PERCENTILE, UN     *
000600*             : RENGLON POR ACTIVO/HORIZONTE/PUNTO DE TIEMPO,   *
000700*             : CON LOS 9 PRECIOS DE PERCENTIL DEL PRONOSTICO   *
000800*             : DE DISTRIBUCION DE PRECIOS.                     *
000900*  LONGITUD   : 110 BYTES (PICTURES + FILLER DE EXPANSION)      *
001000*                                                                *
001100******************************************************************
001200*   L O G    D E   M O D I F I C A C I O N E S                  *
001300******************************************************************
001400* FECHA       INIC  TICKET   DESCRIPCION                        *
001500* ----------  ----  -------  -------------------------------    *
001600* 19940311    EEDR  PF-0001  VERSION INICIAL DEL LAYOUT          *
001700* 19960222    EEDR  PF-0033  SE AGREGA FILLER DE EXPANSION       *
001800* 19990118    EEDR  PF-0079  REDEFINES DE TABLA PARA BUSQUEDA    *
001900******************************************************************
002000 01  REG-SNPCT.
002100     05  SP-ASSET                    PIC X(05).
002200     05  SP-HORIZON                  PIC X(03).
002300     05  SP-SEQ                      PIC 9(04).
002400     05  SP-CURRENT-PRICE            PIC 9(07)V99.
002500     05  SP-PCT-TABLE.
002600         10  SP-P005                 PIC 9(07)V99.
002700         10  SP-P05                  PIC 9(07)V99.
002800         10  SP-P20                  PIC 9(07)V99.
002900         10  SP-P35                  PIC 9(07)V99.
003000         10  SP-P50                  PIC 9(07)V99.
003100         10  SP-P65                  PIC 9(07)V99.
003200         10  SP-P80                  PIC 9(07)V99.
003300         10  SP-P95                  PIC 9(07)V99.
003400         10  SP-P995                 PIC 9(07)V99.
003500*----------------------------------------------------------------
003600*    REDEFINE DE LA TABLA DE PERCENTILES PARA RECORRIDO POR
003700*    SUBINDICE (USADO POR LAS RUTINAS DE INTERPOLACION).
003800*----------------------------------------------------------------
003900     05  SP-PCT-REDEF REDEFINES SP-PCT-TABLE.
004000         10  SP-PCT-ENTRY            PIC 9(07)V99 OCCURS 9 TIMES.
004100     05  FILLER                      PIC X(08).
