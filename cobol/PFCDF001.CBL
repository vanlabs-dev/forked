000100******************************************************************
000200* FECHA       : 11/03/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PRONOSTICOS DE MERCADO                           *
000500* PROGRAMA    : PFCDF001                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : INTERPOLA LA FUNCION DE DISTRIBUCION ACUMULADA   *
000800*             : (CDF) DEL PRONOSTICO DE PRECIOS A PARTIR DE LOS  *
000900*             : 9 PRECIOS DE PERCENTIL RECIBIDOS POR PARAMETRO.  *
001000*             : SI EL PRECIO OBJETIVO CAE FUERA DEL RANGO DE LOS *
001100*             : PERCENTILES EXTREMOS SE EXTRAPOLA CON LA         *
001200*             : PENDIENTE DEL PAR MAS CERCANO Y SE TOPA EL       *
001300*             : RESULTADO.                                       *
001400* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S)                    *
001500* PROGRAMA(S) : LLAMADO POR PF01RUN Y PF02TRND                   *
001600* INSTALADO   : 18/03/1994                                       *
001700* BPM/RATIONAL: PF-0003                                          *
001800* NOMBRE      : MOTOR DE PROBABILIDAD - PRONOSTICOS DE MERCADO   *
001900******************************************************************
002000*   L O G    D E   M O D I F I C A C I O N E S                  *
002100******************************************************************
002200* FECHA       INIC  TICKET   DESCRIPCION                        *
002300* ----------  ----  -------  -------------------------------    *
002400* 19940311    EEDR  PF-0003  VERSION INICIAL                     *
002500* 19950922    EEDR  PF-0019  CORRIGE EXTRAPOLACION SUPERIOR      *
002600*                            CUANDO EL PRECIO OBJETIVO ES IGUAL  *
002700*                            AL PRECIO DEL PERCENTIL 99.5        *
002800* 19970214    EEDR  PF-0044  PROTEGE DIVISION ENTRE CERO CUANDO  *
002900*                            DOS PRECIOS DE PERCENTIL COINCIDEN  *
003000* 19990830    EEDR  PF-0086  ESTANDARIZA EL TOPE INFERIOR A .001 *
003100*                            Y EL SUPERIOR A .999 SEGUN NORMA    *
003200* 20010305    PEDR  PF-0114  LIMPIEZA GENERAL Y COMENTARIOS Y2K  *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    PFCDF001.
003600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003700 INSTALLATION.  PRONOSTICOS DE MERCADO.
003800 DATE-WRITTEN.  11/03/1994.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE ANALITICA.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS PFCDF-TRAZA-ACTIVA
004600     UPSI-0 OFF STATUS IS PFCDF-TRAZA-INACTIVA.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*          T A B L A   D E   N I V E L E S   D E   C D F         *
005100*          (0.005, 0.05, 0.20, 0.35, 0.50, 0.65, 0.80, 0.95,     *
005200*           0.995 -- CONSTANTES DEL MODELO, NO CAMBIAN)          *
005300******************************************************************
005400 01  TABLA-NIVELES-LIT.
005500     05  FILLER                      PIC X(54) VALUE
005600         '005000050000200000350000500000650000800000950000995000'.
005700 01  NIVELES-REDEF REDEFINES TABLA-NIVELES-LIT.
005800     05  NIVEL-PCT                   PIC V9(06) OCCURS 9 TIMES.
005900******************************************************************
006000*                  A R E A   D E   T R A B A J O                 *
006100******************************************************************
006200 01  WS-CALCULO.
006300     05  WS-DELTA-PRECIO             PIC S9(09)V9(02) COMP-3.
006400     05  WS-DELTA-NIVEL              PIC S9(01)V9(06) COMP-3.
006500     05  WS-PENDIENTE                PIC S9(09)V9(08) COMP-3.
006600     05  WS-CDF-TEMP                 PIC S9(03)V9(06) COMP-3.
006700     05  WS-SUBINDICE                PIC S9(04) COMP.
006800     05  WS-BANDERA-BANDA            PIC X(01) VALUE 'N'.
006900         88  BANDA-ENCONTRADA                  VALUE 'Y'.
007000******************************************************************
007100*      A R E A   D E   F E C H A   D E L   P R O C E S O         *
007200******************************************************************
007300 01  WS-FECHA-PROCESO                PIC 9(08) VALUE ZEROES.
007400 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
007500     05  WS-FP-ANIO                  PIC 9(04).
007600     05  WS-FP-MES                   PIC 9(02).
007700     05  WS-FP-DIA                   PIC 9(02).
007800******************************************************************
007900*   A R E A   D E   R E S U L T A D O   E D I T A D O (TRAZA)    *
008000******************************************************************
008100 01  WS-CDF-TEMP-DISPLAY             PIC S9(03)V9(06).
008200 01  WS-CDF-TEMP-EDITADO REDEFINES WS-CDF-TEMP-DISPLAY
008300                                    PIC 9(03)V9(06).
008400 LINKAGE SECTION.
008500 01  LK-PRECIOS-TBL.
008600     05  LK-PRECIO                   PIC 9(07)V99 OCCURS 9 TIMES.
008700 01  LK-TARGET-PRICE                 PIC 9(07)V99.
008800 01  LK-CDF-RESULT                   PIC V9(06).
008900******************************************************************
009000 PROCEDURE DIVISION USING LK-PRECIOS-TBL
009100                           LK-TARGET-PRICE
009200                           LK-CDF-RESULT.
009300******************************************************************
009400*               S E C C I O N    P R I N C I P A L
009500******************************************************************
009600 0000-CONTROL SECTION.
009700     PERFORM 1000-INICIALIZAR THRU 1000-INICIALIZAR-E
009800     IF LK-TARGET-PRICE NOT GREATER THAN LK-PRECIO(1)
009900        PERFORM 2000-EXTRAPOLA-INFERIOR
010000           THRU 2000-EXTRAPOLA-INFERIOR-E
010100     ELSE
010200        IF LK-TARGET-PRICE NOT LESS THAN LK-PRECIO(9)
010300           PERFORM 3000-EXTRAPOLA-SUPERIOR
010400              THRU 3000-EXTRAPOLA-SUPERIOR-E
010500        ELSE
010600           PERFORM 4000-INTERPOLA-BANDA
010700              THRU 4000-INTERPOLA-BANDA-E
010800        END-IF
010900     END-IF
011000     IF PFCDF-TRAZA-ACTIVA
011100        PERFORM 9000-TRAZA-RESULTADO THRU 9000-TRAZA-RESULTADO-E
011200     END-IF
011300     GOBACK.
011400 0000-CONTROL-E. EXIT.
011500******************************************************************
011600*          I N I C I A L I Z A   A R E A S   D E   T R A B A J O *
011700******************************************************************
011800 1000-INICIALIZAR SECTION.
011900     MOVE 'N'                TO WS-BANDERA-BANDA
012000     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
012100 1000-INICIALIZAR-E. EXIT.
012200******************************************************************
012300*   TRAZA DE DIAGNOSTICO - SOLO CUANDO EL SWITCH UPSI-0 ESTA ON  *
012400******************************************************************
012500 9000-TRAZA-RESULTADO SECTION.
012600     MOVE LK-CDF-RESULT      TO WS-CDF-TEMP-DISPLAY
012700     DISPLAY 'PFCDF001 - CDF CALCULADO = ' WS-CDF-TEMP-EDITADO.
012800 9000-TRAZA-RESULTADO-E. EXIT.
012900******************************************************************
013000*     E X T R A P O L A   P O R   D E B A J O   D E L   P005     *
013100******************************************************************
013200 2000-EXTRAPOLA-INFERIOR SECTION.
013300     COMPUTE WS-DELTA-PRECIO = LK-PRECIO(2) - LK-PRECIO(1)
013400     COMPUTE WS-DELTA-NIVEL  = NIVEL-PCT(2) - NIVEL-PCT(1)
013500     IF WS-DELTA-PRECIO = 0
013600        MOVE ZERO            TO WS-PENDIENTE
013700     ELSE
013800        COMPUTE WS-PENDIENTE ROUNDED =
013900                WS-DELTA-NIVEL / WS-DELTA-PRECIO
014000     END-IF
014100     COMPUTE WS-CDF-TEMP ROUNDED =
014200             NIVEL-PCT(1) +
014300             WS-PENDIENTE * (LK-TARGET-PRICE - LK-PRECIO(1))
014400     IF WS-CDF-TEMP < .001
014500        MOVE .001            TO WS-CDF-TEMP
014600     END-IF
014700     IF WS-CDF-TEMP > NIVEL-PCT(1)
014800        MOVE NIVEL-PCT(1)    TO WS-CDF-TEMP
014900     END-IF
015000     MOVE WS-CDF-TEMP        TO LK-CDF-RESULT.
015100 2000-EXTRAPOLA-INFERIOR-E. EXIT.
015200******************************************************************
015300*     E X T R A P O L A   P O R   E N C I M A   D E L   P995     *
015400******************************************************************
015500 3000-EXTRAPOLA-SUPERIOR SECTION.
015600     COMPUTE WS-DELTA-PRECIO = LK-PRECIO(9) - LK-PRECIO(8)
015700     COMPUTE WS-DELTA-NIVEL  = NIVEL-PCT(9) - NIVEL-PCT(8)
015800     IF WS-DELTA-PRECIO = 0
015900        MOVE ZERO            TO WS-PENDIENTE
016000     ELSE
016100        COMPUTE WS-PENDIENTE ROUNDED =
016200                WS-DELTA-NIVEL / WS-DELTA-PRECIO
016300     END-IF
016400     COMPUTE WS-CDF-TEMP ROUNDED =
016500             NIVEL-PCT(9) +
016600             WS-PENDIENTE * (LK-TARGET-PRICE - LK-PRECIO(9))
016700     IF WS-CDF-TEMP < NIVEL-PCT(9)
016800        MOVE NIVEL-PCT(9)    TO WS-CDF-TEMP
016900     END-IF
017000     IF WS-CDF-TEMP > .999
017100        MOVE .999            TO WS-CDF-TEMP
017200     END-IF
017300     MOVE WS-CDF-TEMP        TO LK-CDF-RESULT.
017400 3000-EXTRAPOLA-SUPERIOR-E. EXIT.
017500******************************************************************
017600*   I N T E R P O L A   D E N T R O   D E   U N A   B A N D A    *
017700******************************************************************
017800 4000-INTERPOLA-BANDA SECTION.
017900     PERFORM 4100-BUSCA-BANDA THRU 4100-BUSCA-BANDA-E
018000        VARYING WS-SUBINDICE FROM 1 BY 1
018100        UNTIL WS-SUBINDICE > 8 OR BANDA-ENCONTRADA
018200     IF NOT BANDA-ENCONTRADA
018300        MOVE 8               TO WS-SUBINDICE
018400     END-IF
018500     IF LK-PRECIO(WS-SUBINDICE) = LK-PRECIO(WS-SUBINDICE + 1)
018600        COMPUTE WS-CDF-TEMP ROUNDED =
018700                (NIVEL-PCT(WS-SUBINDICE) +
018800                 NIVEL-PCT(WS-SUBINDICE + 1)) / 2
018900     ELSE
019000        COMPUTE WS-CDF-TEMP ROUNDED =
019100                NIVEL-PCT(WS-SUBINDICE) +
019200                ((LK-TARGET-PRICE - LK-PRECIO(WS-SUBINDICE)) /
019300                 (LK-PRECIO(WS-SUBINDICE + 1) -
019400                  LK-PRECIO(WS-SUBINDICE))) *
019500                (NIVEL-PCT(WS-SUBINDICE + 1) -
019600                 NIVEL-PCT(WS-SUBINDICE))
019700     END-IF
019800     MOVE WS-CDF-TEMP        TO LK-CDF-RESULT.
019900 4000-INTERPOLA-BANDA-E. EXIT.
020000******************************************************************
020100 4100-BUSCA-BANDA SECTION.
020200     IF LK-TARGET-PRICE NOT LESS THAN LK-PRECIO(WS-SUBINDICE)
020300        AND LK-TARGET-PRICE NOT GREATER THAN
020400            LK-PRECIO(WS-SUBINDICE + 1)
020500        SET BANDA-ENCONTRADA TO TRUE
020600     END-IF.
020700 4100-BUSCA-BANDA-E. EXIT.
