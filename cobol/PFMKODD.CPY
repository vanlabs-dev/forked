000100******************************************************************
000200*                                                                *
000300*  COPY      : PFMKODD                                          *
000400*  APLICACION: PRONOSTICOS DE MERCADO (PF)                      *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO MARKET-ODDS, UN RENGLON POR *
000600*             : ACTIVO/MARCO DE TIEMPO (DIARIO U HORARIO) CON   *
000700*             : LA PROBABILIDAD DEL MODELO Y LA DEL MERCADO DE  *
000800*             : PREDICCION.                                     *
000900*  LONGITUD   : 40 BYTES (PICTURES + FILLER DE EXPANSION)       *
001000*                                                                *
001100******************************************************************
001200*   L O G    D E   M O D I F I C A C I O N E S                  *
001300******************************************************************
001400* FECHA       INIC  TICKET   DESCRIPCION                        *
001500* ----------  ----  -------  -------------------------------    *
001600* 19940311    EEDR  PF-0002  VERSION INICIAL DEL LAYOUT          *
001700* 19970709    EEDR  PF-0051  SE AGREGA FILLER DE EXPANSION       *
001800******************************************************************
001900 01  REG-MKODD.
002000     05  MO-ASSET                    PIC X(05).
002100     05  MO-TIMEFRAME                PIC X(06).
002200     05  MO-SYNTH-PROB-UP            PIC V9(06).
002300     05  MO-MARKET-PROB-UP           PIC V9(06).
002400     05  MO-START-PRICE              PIC 9(07)V99.
002500     05  FILLER                      PIC X(08).
