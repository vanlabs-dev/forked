000100******************************************************************
000200* FECHA       : 18/03/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PRONOSTICOS DE MERCADO                           *
000500* PROGRAMA    : PF01RUN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DIARIA DEL MOTOR DE PRONOSTICOS. LEE LOS *
000800*             : SNAPSHOTS DE PERCENTILES DEL DIA Y DEL DIA       *
000900*             : ANTERIOR, LAS PROBABILIDADES DEL MERCADO DE      *
001000*             : PREDICCION Y LAS POSICIONES HIPOTETICAS A        *
001100*             : ANALIZAR. CALCULA LAS METRICAS DE FORMA DE LA    *
001200*             : DISTRIBUCION Y EL INDICE SINTETICO, EL ANALISIS  *
001300*             : DE RIESGO DE POSICION, DETECTA EDGES CONTRA EL   *
001400*             : MERCADO, RESUELVE LOS EDGES ABIERTOS DE LA       *
001500*             : CORRIDA ANTERIOR, DETECTA ANOMALIAS ENTRE LOS    *
001600*             : DOS SNAPSHOTS, CRUZA LOS ACTIVOS POR SECTOR Y    *
001700*             : EMITE EL REPORTE DE ANALISIS COMPLETO.           *
001800* ARCHIVOS    : SNPCTCUR=E,SNPCTPRV=E,MKODDIN=E,POSITIN=E,       *
001900*             : OPEDGIN=E,OPEDGOUT=S,RSEDGIN=E,RSEDGOUT=S,       *
002000*             : PFHISTO=S,RPTOUT=S                               *
002100* ACCION (ES) : R=REPORTE, K=ARCHIVO                             *
002200* PROGRAMA(S) : PFDSX001 (METRICAS/INDICE), PFCDF001 (CDF)       *
002300* INSTALADO   : 25/03/1994                                       *
002400* BPM/RATIONAL: PF-0005                                          *
002500* NOMBRE      : CORRIDA DIARIA - PRONOSTICOS DE MERCADO          *
002600******************************************************************
002700*   L O G    D E   M O D I F I C A C I O N E S                  *
002800******************************************************************
002900* FECHA       INIC  TICKET   DESCRIPCION                        *
003000* ----------  ----  -------  -------------------------------    *
003100* 19940318    EEDR  PF-0005  VERSION INICIAL - METRICAS, INDICE, *
003200*                            RIESGO DE POSICION Y REPORTE BASE   *
003300* 19950504    EEDR  PF-0012  SE AGREGA EL DETECTOR DE EDGES Y EL *
003400*                            RASTREADOR CON ARCHIVOS DE EDGES    *
003500* 19960212    EEDR  PF-0071  SE AGREGA EL DETECTOR DE ANOMALIAS  *
003600*                            Y EL CRUCE DE ACTIVOS POR SECTOR    *
003700* 19970820    EEDR  PF-0058  CORRIGE CLASIFICACION DE ORO (XAU)  *
003800*                            EN EL CRUCE DE ACTIVOS              *
003900* 19990607    EEDR  PF-0102  SE AGREGA LA ESCRITURA DEL ARCHIVO  *
004000*                            HISTORICO PFHISTO PARA PF02TRND     *
004100* 19990830    EEDR  PF-0086  ESTANDARIZA REDONDEO A 4 Y 6        *
004200*                            DECIMALES SEGUN NORMA DEL AREA      *
004300* 20000114    PEDR  PF-0091  SE AGREGA FILLER DE EXPANSION EN    *
004400*                            LOS LAYOUTS DE EDGE                 *
004500* 20010305    PEDR  PF-0114  LIMPIEZA GENERAL Y COMENTARIOS Y2K  *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    PF01RUN.
004900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005000 INSTALLATION.  PRONOSTICOS DE MERCADO.
005100 DATE-WRITTEN.  18/03/1994.
005200 DATE-COMPILED.
005300 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE ANALITICA.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS PF01-TRAZA-ACTIVA
005900     UPSI-0 OFF STATUS IS PF01-TRAZA-INACTIVA.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200******************************************************************
006300*              A R C H I V O S   D E   E N T R A D A             *
006400******************************************************************
006500     SELECT SNPCTCUR ASSIGN   TO SNPCTCUR
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS FS-SNPCTCUR
006800                                 FSE-SNPCTCUR.
006900     SELECT SNPCTPRV ASSIGN   TO SNPCTPRV
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS FS-SNPCTPRV
007200                                 FSE-SNPCTPRV.
007300     SELECT MKODDIN  ASSIGN   TO MKODDIN
007400            ORGANIZATION      IS SEQUENTIAL
007500            FILE STATUS       IS FS-MKODDIN
007600                                 FSE-MKODDIN.
007700     SELECT POSITIN  ASSIGN   TO POSITIN
007800            ORGANIZATION      IS SEQUENTIAL
007900            FILE STATUS       IS FS-POSITIN
008000                                 FSE-POSITIN.
008100     SELECT OPEDGIN  ASSIGN   TO OPEDGIN
008200            ORGANIZATION      IS SEQUENTIAL
008300            FILE STATUS       IS FS-OPEDGIN
008400                                 FSE-OPEDGIN.
008500     SELECT RSEDGIN  ASSIGN   TO RSEDGIN
008600            ORGANIZATION      IS SEQUENTIAL
008700            FILE STATUS       IS FS-RSEDGIN
008800                                 FSE-RSEDGIN.
008900******************************************************************
009000*              A R C H I V O S   D E   S A L I D A               *
009100******************************************************************
009200     SELECT OPEDGOUT ASSIGN   TO OPEDGOUT
009300            ORGANIZATION      IS SEQUENTIAL
009400            FILE STATUS       IS FS-OPEDGOUT.
009500     SELECT RSEDGOUT ASSIGN   TO RSEDGOUT
009600            ORGANIZATION      IS SEQUENTIAL
009700            FILE STATUS       IS FS-RSEDGOUT.
009800     SELECT PFHISTO  ASSIGN   TO PFHISTO
009900            ORGANIZATION      IS SEQUENTIAL
010000            FILE STATUS       IS FS-PFHISTO.
010100     SELECT RPTOUT   ASSIGN   TO RPTOUT
010200            ORGANIZATION      IS LINE SEQUENTIAL
010300            FILE STATUS       IS FS-RPTOUT.
010400 DATA DIVISION.
010500 FILE SECTION.
010600*   SNAPSHOTS DE PERCENTILES - CORRIDA ACTUAL
010700 FD  SNPCTCUR.
010800     COPY PFSNPCT REPLACING ==REG-SNPCT== BY ==REG-SNPCT-CUR==
010900                            ==SP-==        BY ==FC-==.
011000*   SNAPSHOTS DE PERCENTILES - CORRIDA ANTERIOR (PARA ANOMALIAS)
011100 FD  SNPCTPRV.
011200     COPY PFSNPCT REPLACING ==REG-SNPCT== BY ==REG-SNPCT-PRV==
011300                            ==SP-==        BY ==FP-==.
011400*   PROBABILIDADES DEL MERCADO DE PREDICCION
011500 FD  MKODDIN.
011600     COPY PFMKODD REPLACING ==REG-MKODD== BY ==REG-MKODD-IN==
011700                            ==MO-==        BY ==FM-==.
011800*   POSICIONES HIPOTETICAS A ANALIZAR
011900 FD  POSITIN.
012000     COPY PFPOSIT REPLACING ==REG-POSIT== BY ==REG-POSIT-IN==
012100                            ==PO-==        BY ==FQ-==.
012200*   EDGES ABIERTOS DE LA CORRIDA ANTERIOR (SE RESUELVEN TODOS)
012300 FD  OPEDGIN.
012400     COPY PFEDGRC REPLACING ==REG-EDGRC== BY ==REG-EDGRC-IN==
012500                            ==ED-==        BY ==FI-==.
012600*   EDGES RESUELTOS ACUMULADOS HASTA LA CORRIDA ANTERIOR
012700 FD  RSEDGIN.
012800     COPY PFEDGRC REPLACING ==REG-EDGRC== BY ==REG-EDGRC-RI==
012900                            ==ED-==        BY ==FR-==.
013000*   EDGES ABIERTOS NUEVOS DE ESTA CORRIDA (ARCHIVO REESCRITO)
013100 FD  OPEDGOUT.
013200     COPY PFEDGRC REPLACING ==REG-EDGRC== BY ==REG-EDGRC-OT==
013300                            ==ED-==        BY ==FO-==.
013400*   EDGES RESUELTOS, ACUMULADO + LOS RESUELTOS EN ESTA CORRIDA
013500 FD  RSEDGOUT.
013600     COPY PFEDGRC REPLACING ==REG-EDGRC== BY ==REG-EDGRC-RO==
013700                            ==ED-==        BY ==FS-==.
013800*   HISTORICO DE SNAPSHOTS FINALES (SOPORTE DE TENDENCIA)
013900 FD  PFHISTO.
014000     COPY PFHISTS REPLACING ==REG-HISTS== BY ==REG-HISTS-OT==
014100                            ==HS-==        BY ==FH-==.
014200*   REPORTE DE ANALISIS - IMPRESION DE 132 COLUMNAS
014300 FD  RPTOUT
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE OMITTED.
014600 01  RPT-RENGLON                     PIC X(132).
014700 WORKING-STORAGE SECTION.
014800******************************************************************
014900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015000******************************************************************
015100 01  WKS-FS-STATUS.
015200     02  FS-SNPCTCUR             PIC 9(02) VALUE ZEROES.
015300     02  FSE-SNPCTCUR.
015400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015700     02  FS-SNPCTPRV             PIC 9(02) VALUE ZEROES.
015800     02  FSE-SNPCTPRV.
015900         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
016000         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
016100         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
016200     02  FS-MKODDIN              PIC 9(02) VALUE ZEROES.
016300     02  FSE-MKODDIN.
016400         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
016500         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
016600         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
016700     02  FS-POSITIN              PIC 9(02) VALUE ZEROES.
016800     02  FSE-POSITIN.
016900         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
017000         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
017100         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
017200     02  FS-OPEDGIN              PIC 9(02) VALUE ZEROES.
017300     02  FSE-OPEDGIN.
017400         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
017500         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
017600         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
017700     02  FS-RSEDGIN              PIC 9(02) VALUE ZEROES.
017800     02  FSE-RSEDGIN.
017900         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
018000         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
018100         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
018200     02  FS-OPEDGOUT             PIC 9(02) VALUE ZEROES.
018300     02  FS-RSEDGOUT             PIC 9(02) VALUE ZEROES.
018400     02  FS-PFHISTO              PIC 9(02) VALUE ZEROES.
018500     02  FS-RPTOUT               PIC 9(02) VALUE ZEROES.
018600 01  PROGRAMA                    PIC X(08) VALUE 'PF01RUN'.
018700 01  ARCHIVO                     PIC X(08) VALUE SPACES.
018800 01  ACCION                      PIC X(10) VALUE SPACES.
018900 01  LLAVE                       PIC X(32) VALUE SPACES.
019000******************************************************************
019100*      A R E A   D E   F E C H A   D E L   P R O C E S O         *
019200******************************************************************
019300 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROES.
019400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019500     05  WKS-FP-ANIO                 PIC 9(04).
019600     05  WKS-FP-MES                  PIC 9(02).
019700     05  WKS-FP-DIA                  PIC 9(02).
019800 01  WKS-CORRIDA-SEQ                 PIC 9(06) VALUE ZEROES.
019900******************************************************************
020000*                   D I S P A R A D O R E S                      *
020100******************************************************************
020200 01  WKS-DISPARADORES                PIC X(01) VALUE SPACES.
020300     88  WKS-FIN-SNPCTCUR                     VALUE 'A'.
020400     88  WKS-FIN-SNPCTPRV                     VALUE 'B'.
020500     88  WKS-FIN-MKODDIN                      VALUE 'C'.
020600     88  WKS-FIN-POSITIN                      VALUE 'D'.
020700     88  WKS-FIN-OPEDGIN                      VALUE 'E'.
020800     88  WKS-FIN-RSEDGIN                      VALUE 'F'.
020900******************************************************************
021000*   R E N G L O N E S   D E   T R A B A J O   ( S T A G I N G )  *
021100******************************************************************
021200 COPY PFSNPCT REPLACING ==REG-SNPCT== BY ==WS-SNPCT-STAGE==.
021300 COPY PFMKODD REPLACING ==REG-MKODD== BY ==WS-MKODD-STAGE==.
021400 COPY PFPOSIT REPLACING ==REG-POSIT== BY ==WS-POSIT-STAGE==.
021500 COPY PFEDGRC REPLACING ==REG-EDGRC== BY ==WS-EDGE==.
021600 COPY PFHISTS REPLACING ==REG-HISTS== BY ==WS-HISTS-STAGE==.
021700******************************************************************
021800*   T A B L A   D E   A C T I V O S   C O N O C I D O S           *
021900******************************************************************
022000 01  TABLA-ACTIVOS-LIT.
022100     05  FILLER                  PIC X(45) VALUE
022200         'BTC  ETH  SOL  XAU  SPY  NVDA GOOGLTSLA AAPL '.
022300 01  ACTIVOS-REDEF REDEFINES TABLA-ACTIVOS-LIT.
022400     05  NOMBRE-ACTIVO           PIC X(05) OCCURS 9 TIMES.
022500******************************************************************
022600*   T A B L A   D E   P E S O S   D E L   P & L   E S P E R A D O *
022700******************************************************************
022800 01  TABLA-PESOS-LIT.
022900     05  FILLER                  PIC X(36) VALUE
023000         '027509751500150015001500150009750275'.
023100 01  PESOS-REDEF REDEFINES TABLA-PESOS-LIT.
023200     05  PESO-NIVEL              PIC V9(04) OCCURS 9 TIMES.
023300******************************************************************
023400*   T A B L A S   D E   A P R O X I M A C I O N   D E   L N(L)   *
023500******************************************************************
023600 01  TABLA-LEV-LIT.
023700     05  FILLER                  PIC X(40) VALUE
023800         '0001000200050010002000500100020005001000'.
023900 01  LEV-REDEF REDEFINES TABLA-LEV-LIT.
024000     05  LEV-VALOR               PIC 9(04) OCCURS 10 TIMES.
024100 01  TABLA-LN-LIT.
024200     05  FILLER                  PIC X(70) VALUE
024300       '0000000069314716094382302585299573239120234605170529831762146086907755'.
024400 01  LN-REDEF REDEFINES TABLA-LN-LIT.
024500     05  LN-VALOR                PIC 9(01)V9(06) OCCURS 10 TIMES.
024600******************************************************************
024700*   T A B L A   E N   M E M O R I A   D E   M E T R I C A S      *
024800*   (CORRIDA ACTUAL Y CORRIDA ANTERIOR, MAXIMO 18 RENGLONES)      *
024900******************************************************************
025000 01  WKS-TABLA-METRICAS.
025100     05  WKS-TM-CANT             PIC S9(04) COMP VALUE 0.
025200     05  WKS-TM-ENTRY OCCURS 18 TIMES INDEXED BY IX-TM.
025300         10  TM-ASSET                    PIC X(05).
025400         10  TM-HORIZON                  PIC X(03).
025500         10  TM-CURRENT-PRICE            PIC 9(07)V99.
025600         10  TM-MEDIAN-PRICE             PIC 9(07)V99.
025700         10  TM-BIAS                     PIC S9V9(06).
025800         10  TM-WIDTH                    PIC V9(06).
025900         10  TM-ASYMMETRY                PIC 9(03)V9(04).
026000         10  TM-FATNESS                  PIC 9(03)V9(04).
026100         10  TM-UPPER-TAIL               PIC 9(03)V9(04).
026200         10  TM-LOWER-TAIL               PIC 9(03)V9(04).
026300         10  TM-DENSITY                  PIC 9V9(04).
026400         10  TM-REGIME                   PIC X(10).
026500         10  TM-SCORE                    PIC 9(03)V9.
026600         10  TM-LEVEL                    PIC X(13).
026700         10  TM-CONTRIB-WIDTH            PIC 9(03)V9.
026800         10  TM-CONTRIB-TAIL             PIC 9(03)V9.
026900         10  TM-CONTRIB-SKEW             PIC 9(03)V9.
027000         10  TM-CONTRIB-DENSITY          PIC 9(03)V9.
027100         10  TM-PERCENTILES.
027200             15  TM-PRECIO       PIC 9(07)V99 OCCURS 9 TIMES.
027300 01  WKS-TABLA-METRICAS-PRV.
027400     05  WKS-TP-CANT             PIC S9(04) COMP VALUE 0.
027500     05  WKS-TP-ENTRY OCCURS 18 TIMES INDEXED BY IX-TP.
027600         10  TP-ASSET                    PIC X(05).
027700         10  TP-HORIZON                  PIC X(03).
027800         10  TP-ASYMMETRY                PIC 9(03)V9(04).
027900         10  TP-FATNESS                  PIC 9(03)V9(04).
028000         10  TP-UPPER-TAIL               PIC 9(03)V9(04).
028100         10  TP-LOWER-TAIL               PIC 9(03)V9(04).
028200         10  TP-DENSITY                  PIC 9V9(04).
028300         10  TP-WIDTH                    PIC V9(06).
028400         10  TP-REGIME                   PIC X(10).
028500******************************************************************
028600*      P A R A M E T R O   T E M P O R A L   D E   L L A M A D A  *
028700******************************************************************
028800 01  WKS-DEGENERADO                  PIC X(01).
028900     88  WKS-ES-DEGENERADO                    VALUE 'Y'.
029000******************************************************************
029100*   R E N G L O N   D E   T R A B A J O   P A R A   E L           *
029200*   S N A P S H O T   A N T E R I O R   ( S O L O   F O R M A )   *
029300******************************************************************
029400 01  WKS-METRICA-TEMP.
029500     05  TX-ASSET                    PIC X(05).
029600     05  TX-HORIZON                  PIC X(03).
029700     05  TX-CURRENT-PRICE            PIC 9(07)V99.
029800     05  TX-MEDIAN-PRICE             PIC 9(07)V99.
029900     05  TX-BIAS                     PIC S9V9(06).
030000     05  TX-WIDTH                    PIC V9(06).
030100     05  TX-ASYMMETRY                PIC 9(03)V9(04).
030200     05  TX-FATNESS                  PIC 9(03)V9(04).
030300     05  TX-UPPER-TAIL               PIC 9(03)V9(04).
030400     05  TX-LOWER-TAIL               PIC 9(03)V9(04).
030500     05  TX-DENSITY                  PIC 9V9(04).
030600     05  TX-REGIME                   PIC X(10).
030700     05  TX-SCORE                    PIC 9(03)V9.
030800     05  TX-LEVEL                    PIC X(13).
030900     05  TX-CONTRIB-WIDTH            PIC 9(03)V9.
031000     05  TX-CONTRIB-TAIL             PIC 9(03)V9.
031100     05  TX-CONTRIB-SKEW             PIC 9(03)V9.
031200     05  TX-CONTRIB-DENSITY          PIC 9(03)V9.
031300     05  TX-PERCENTILES.
031400         10  TX-PRECIO               PIC 9(07)V99 OCCURS 9 TIMES.
031500******************************************************************
031600*          A R E A   D E   T R A B A J O   G E N E R A L         *
031700******************************************************************
031800 01  WKS-CLAVE-GRUPO.
031900     05  WKS-GRUPO-ASSET             PIC X(05).
032000     05  WKS-GRUPO-HORIZON           PIC X(03).
032100 01  WKS-INDICES.
032200     05  WKS-I                       PIC S9(04) COMP.
032300     05  WKS-J                       PIC S9(04) COMP.
032400     05  WKS-K                       PIC S9(04) COMP.
032500     05  WKS-TBL-IDX                 PIC S9(04) COMP.
032600     05  WKS-MET-IDX                 PIC S9(04) COMP.
032700     05  WKS-ENCONTRADO              PIC X(01) VALUE 'N'.
032800         88  WKS-FUE-ENCONTRADO               VALUE 'Y'.
032900******************************************************************
033000*      A R E A   D E   T R A B A J O   D E L   E D G E           *
033100******************************************************************
033200 01  WKS-EDGE-CALC.
033300     05  WKS-EA-S                    PIC S9(01)V9(06) COMP-3.
033400     05  WKS-EA-M                    PIC S9(01)V9(06) COMP-3.
033500     05  WKS-EA-GAP                  PIC S9(01)V9(06) COMP-3.
033600     05  WKS-EA-GAP-ABS              PIC S9(01)V9(06) COMP-3.
033700     05  WKS-EA-MAXM                 PIC S9(01)V9(06) COMP-3.
033800     05  WKS-EA-STRENGTH             PIC S9(03)V9(04) COMP-3.
033900     05  WKS-EA-TIENE-METRICA        PIC X(01) VALUE 'N'.
034000         88  WKS-EA-CON-METRICA                VALUE 'Y'.
034100     05  WKS-EA-TIENE-DIRECCION      PIC X(01) VALUE 'N'.
034200     05  WKS-EA-TIMEFRAME            PIC X(06).
034300     05  WKS-EA-START-PRICE          PIC 9(07)V99.
034400     05  WKS-EA-DIRECCION-TMP        PIC X(14).
034500******************************************************************
034600*          T A B L A   D E   O D D S   D E L   M E R C A D O     *
034700******************************************************************
034800 01  WKS-TABLA-ODDS.
034900     05  WKS-TO-CANT             PIC S9(04) COMP VALUE 0.
035000     05  WKS-TO-ENTRY OCCURS 18 TIMES INDEXED BY IX-TO.
035100         10  TO-ASSET                    PIC X(05).
035200         10  TO-TIMEFRAME                PIC X(06).
035300         10  TO-SYNTH-PROB-UP            PIC V9(06).
035400         10  TO-MARKET-PROB-UP           PIC V9(06).
035500         10  TO-START-PRICE              PIC 9(07)V99.
035600******************************************************************
035700*     T A B L A   D E   E D G E S   D E T E C T A D O S          *
035800******************************************************************
035900 01  WKS-TABLA-EDGES-DET.
036000     05  WKS-ED-CANT             PIC S9(04) COMP VALUE 0.
036100     05  WE-ENTRY OCCURS 100 TIMES INDEXED BY IX-WE.
036200         10  WE-RANK             PIC S9(01) COMP.
036300         10  WE-ASSET            PIC X(05).
036400         10  WE-EDGE-TYPE        PIC X(24).
036500         10  WE-TIMEFRAME        PIC X(06).
036600         10  WE-DIRECTION        PIC X(14).
036700         10  WE-CONFIDENCE       PIC X(06).
036800         10  WE-SYNTH-PROB       PIC V9(06).
036900         10  WE-MARKET-PROB      PIC V9(06).
037000         10  WE-OUR-SIDE-PROB    PIC V9(06).
037100         10  WE-EDGE-SIZE        PIC V9(04).
037200         10  WE-START-PRICE      PIC 9(07)V99.
037300         10  WE-FORECAST-WIDTH   PIC V9(06).
037400 01  WKS-SORT-TEMP.
037500     05  WT-RANK                 PIC S9(01) COMP.
037600     05  WT-ASSET                PIC X(05).
037700     05  WT-EDGE-TYPE            PIC X(24).
037800     05  WT-TIMEFRAME            PIC X(06).
037900     05  WT-DIRECTION            PIC X(14).
038000     05  WT-CONFIDENCE           PIC X(06).
038100     05  WT-SYNTH-PROB           PIC V9(06).
038200     05  WT-MARKET-PROB          PIC V9(06).
038300     05  WT-OUR-SIDE-PROB        PIC V9(06).
038400     05  WT-EDGE-SIZE            PIC V9(04).
038500     05  WT-START-PRICE          PIC 9(07)V99.
038600     05  WT-FORECAST-WIDTH       PIC V9(06).
038700******************************************************************
038800*   T A B L A S   D E   E S T A D I S T I C A   D E   E D G E S  *
038900******************************************************************
039000 01  WKS-TABLA-EDGE-ASSET.
039100     05  WKS-EA-CANT             PIC S9(04) COMP VALUE 0.
039200     05  WKS-EA-ENTRY OCCURS 9 TIMES INDEXED BY IX-EA.
039300         10  EA-ASSET            PIC X(05).
039400         10  EA-TOTAL            PIC S9(05) COMP VALUE 0.
039500         10  EA-CORRECTO         PIC S9(05) COMP VALUE 0.
039600         10  EA-INCORRECTO       PIC S9(05) COMP VALUE 0.
039700         10  EA-PNL-SUM          PIC S9(07)V9(04) COMP-3 VALUE 0.
039701         10  EA-PNL-PROM         PIC S9(03)V9(04) COMP-3 VALUE 0.
039800 01  WKS-TABLA-EDGE-TIPO.
039900     05  WKS-ET-CANT             PIC S9(04) COMP VALUE 0.
040000     05  WKS-ET-ENTRY OCCURS 4 TIMES INDEXED BY IX-ET.
040100         10  ET-TIPO             PIC X(24).
040200         10  ET-TOTAL            PIC S9(05) COMP VALUE 0.
040300         10  ET-CORRECTO         PIC S9(05) COMP VALUE 0.
040400         10  ET-INCORRECTO       PIC S9(05) COMP VALUE 0.
040500         10  ET-PNL-SUM          PIC S9(07)V9(04) COMP-3 VALUE 0.
040501         10  ET-PNL-PROM         PIC S9(03)V9(04) COMP-3 VALUE 0.
040600 01  WKS-TABLA-EDGE-CONF.
040700     05  WKS-EC-CANT             PIC S9(04) COMP VALUE 0.
040800     05  WKS-EC-ENTRY OCCURS 3 TIMES INDEXED BY IX-EC.
040900         10  EC-CONF             PIC X(06).
041000         10  EC-TOTAL            PIC S9(05) COMP VALUE 0.
041100         10  EC-CORRECTO         PIC S9(05) COMP VALUE 0.
041200         10  EC-INCORRECTO       PIC S9(05) COMP VALUE 0.
041300         10  EC-PNL-SUM          PIC S9(07)V9(04) COMP-3 VALUE 0.
041301         10  EC-PNL-PROM         PIC S9(03)V9(04) COMP-3 VALUE 0.
041400 01  WKS-EDGE-ACUM.
041500     05  WKS-EDGE-TOTAL          PIC S9(05) COMP VALUE 0.
041600     05  WKS-EDGE-CORRECTO       PIC S9(05) COMP VALUE 0.
041700     05  WKS-EDGE-INCORRECTO     PIC S9(05) COMP VALUE 0.
041800     05  WKS-EDGE-PNL-SUM        PIC S9(07)V9(04) COMP-3 VALUE 0.
041900     05  WKS-EDGE-PNL-SUMSQ      PIC S9(11)V9(04) COMP-3 VALUE 0.
042000     05  WKS-EDGE-ID-SIG         PIC 9(06) VALUE 1.
042100     05  WKS-EDGE-HITRATE        PIC S9(01)V9(04) COMP-3.
042200     05  WKS-EDGE-MEDIA          PIC S9(03)V9(04) COMP-3.
042300     05  WKS-EDGE-SHARPE         PIC S9(03)V9(04) COMP-3.
042400 01  WKS-RAIZ-8760               PIC S9(03)V9(06) VALUE 93.594655.
042500******************************************************************
042600*        A R E A   D E   R E S O L U C I O N   D E   E D G E     *
042700******************************************************************
042800 01  WKS-RESOL.
042900     05  WKS-PRECIO-ACTUAL           PIC 9(07)V99.
043000     05  WKS-MOVIMIENTO              PIC S9(03)V9(06) COMP-3.
043100     05  WKS-ANCHO-DEFECTO           PIC V9(06) VALUE .020000.
043200     05  WKS-ANCHO-EFECTIVO          PIC V9(06).
043300     05  WKS-SUBIO                   PIC X(01).
043400         88  WKS-PRECIO-SUBIO                 VALUE 'Y'.
043500     05  WKS-Q-PROB                  PIC V9(06).
043600******************************************************************
043700*           A R E A   D E   R I E S G O   D E   P O S I C I O N  *
043800******************************************************************
043900 01  WKS-POSICION.
044000     05  WKS-NIVEL-PRECIO            PIC 9(07)V99.
044100     05  WKS-POS-ES-LONG             PIC X(01).
044200         88  WKS-POS-LONG                     VALUE 'Y'.
044300     05  WKS-POS-LIQ-PRECIO          PIC 9(07)V99.
044400     05  WKS-POS-LIQ-PROB            PIC V9(06).
044500     05  WKS-POS-LIQ-DIST            PIC S9(03)V99.
044600     05  WKS-POS-LIQ-LABEL           PIC X(08).
044700     05  WKS-POS-TP-PROB             PIC V9(06).
044800     05  WKS-POS-SL-PROB             PIC V9(06).
044900     05  WKS-POS-PROB-PROFIT         PIC V9(06).
045000     05  WKS-POS-EXPECTED-PNL        PIC S9(03)V9(01).
045100     05  WKS-POS-RIESGO-LIQ          PIC S9(05)V9(01) COMP-3.
045200     05  WKS-POS-RIESGO-LEV          PIC S9(05)V9(01) COMP-3.
045300     05  WKS-POS-RIESGO-LOSS         PIC S9(05)V9(01) COMP-3.
045400     05  WKS-POS-RIESGO-SCORE        PIC S9(03) COMP-3.
045500     05  WKS-POS-RIESGO-LABEL        PIC X(08).
045600     05  WKS-POS-PNL-TABLA OCCURS 9 TIMES.
045700         10  WKS-POS-PNL-PCT         PIC S9(03)V9(02) COMP-3.
045800         10  WKS-POS-PNL-LIQ-FLAG    PIC X(01).
045900 01  WKS-CDF-ENTRADA.
046000     05  WKS-CDF-PRECIOS OCCURS 9 TIMES PIC 9(07)V99.
046100 01  WKS-CDF-TARGET                  PIC 9(07)V99.
046200 01  WKS-CDF-RESULTADO               PIC V9(06).
046300******************************************************************
046400*      A R E A   D E L   C R U C E   D E   A C T I V O S         *
046500******************************************************************
046600 01  WKS-GRUPO-CRYPTO.
046700     05  WKS-GC-CANT             PIC S9(04) COMP VALUE 0.
046800     05  WKS-GC-IDX OCCURS 3 TIMES PIC S9(04) COMP.
046900 01  WKS-GRUPO-EQUITY.
047000     05  WKS-GE-CANT             PIC S9(04) COMP VALUE 0.
047100     05  WKS-GE-IDX OCCURS 5 TIMES PIC S9(04) COMP.
047200 01  WKS-SIM-MATRIZ.
047300     05  WKS-SIM-FILA OCCURS 5 TIMES.
047400         10  WKS-SIM-VALOR OCCURS 5 TIMES
047500                           PIC S9(01)V9(06) COMP-3.
047600 01  WKS-SIM-MEDIA OCCURS 5 TIMES PIC S9(01)V9(06) COMP-3.
047700 01  WKS-CROSS-CALC.
047800     05  WKS-CC-N                PIC S9(04) COMP.
047900     05  WKS-CC-CONSENSO         PIC S9(01)V9(04) COMP-3.
048000     05  WKS-CC-NIVEL            PIC X(06).
048100     05  WKS-CC-SUMA             PIC S9(03)V9(06) COMP-3.
048200     05  WKS-CC-CANT-PARES       PIC S9(04) COMP.
048300     05  WKS-CC-BIAS-PROM        PIC S9V9(06) COMP-3.
048400     05  WKS-CC-WIDTH-PROM       PIC V9(06) COMP-3.
048500     05  WKS-CC-ASYM-PROM        PIC S9(03)V9(04) COMP-3.
048600     05  WKS-CC-FAT-PROM         PIC S9(03)V9(04) COMP-3.
048700     05  WKS-CC-DENS-PROM        PIC S9V9(04) COMP-3.
048800     05  WKS-CC-SCORE-PROM       PIC S9(03)V9 COMP-3.
048900     05  WKS-CC-OUTLIER-IDX      PIC S9(04) COMP VALUE 0.
049000     05  WKS-CC-OUTLIER-MIN      PIC S9(01)V9(06) COMP-3.
049100     05  WKS-CC-OUTLIER-MEDIA    PIC S9(01)V9(06) COMP-3.
049200     05  WKS-CC-OUTLIER-STD      PIC S9(01)V9(06) COMP-3.
049300     05  WKS-CC-OUTLIER-Z        PIC S9(02)V99 COMP-3.
049400     05  WKS-CC-OUTLIER-RAZON    PIC X(60).
049500     05  WKS-CC-RAZON-VALOR      PIC S9(03)V9(04) COMP-3.
049600     05  WKS-CC-PUNTERO          PIC S9(04) COMP.
049700     05  WKS-CC-RAZON-ENCONTRADA PIC X(01) VALUE 'N'.
049800         88  WKS-CC-TIENE-RAZON            VALUE 'Y'.
049900 01  WKS-MACRO.
050000     05  WKS-MACRO-CORR          PIC S9(01)V9(04) COMP-3.
050100     05  WKS-MACRO-REGIMEN       PIC X(18).
050200     05  WKS-MC-CRIPTO-ALCISTA   PIC X(01) VALUE 'N'.
050300     05  WKS-MC-CRIPTO-BAJISTA   PIC X(01) VALUE 'N'.
050400     05  WKS-MC-CRIPTO-ESTRES    PIC X(01) VALUE 'N'.
050500     05  WKS-MC-EQUITY-ALCISTA   PIC X(01) VALUE 'N'.
050600     05  WKS-MC-EQUITY-BAJISTA   PIC X(01) VALUE 'N'.
050700     05  WKS-MC-EQUITY-ESTRES    PIC X(01) VALUE 'N'.
050800 01  WKS-MACRO-INSUMOS.
050900     05  WKS-MI-CRYPTO-OK        PIC X(01) VALUE 'N'.
051000         88  WKS-MI-HAY-CRYPTO            VALUE 'Y'.
051100     05  WKS-MI-EQUITY-OK        PIC X(01) VALUE 'N'.
051200         88  WKS-MI-HAY-EQUITY            VALUE 'Y'.
051300     05  WKS-MI-CRYPTO-BIAS      PIC S9V9(06) COMP-3.
051400     05  WKS-MI-CRYPTO-WIDTH     PIC V9(06) COMP-3.
051500     05  WKS-MI-CRYPTO-CONS      PIC S9(01)V9(04) COMP-3.
051600     05  WKS-MI-CRYPTO-VEC OCCURS 5 TIMES PIC S9(03)V9(06) COMP-3.
051700     05  WKS-MI-EQUITY-BIAS      PIC S9V9(06) COMP-3.
051800     05  WKS-MI-EQUITY-WIDTH     PIC V9(06) COMP-3.
051900     05  WKS-MI-EQUITY-CONS      PIC S9(01)V9(04) COMP-3.
052000     05  WKS-MI-EQUITY-VEC OCCURS 5 TIMES PIC S9(03)V9(06) COMP-3.
052100******************************************************************
052200*      G R U P O   E N   A N A L I S I S   ( C R I P T O / E Q )  *
052300******************************************************************
052400 01  WKS-GRUPO-ACTUAL.
052500     05  WKS-CG-CANT             PIC S9(04) COMP VALUE 0.
052600     05  WKS-CG-NOMBRE           PIC X(06).
052700     05  WKS-CG-IDX OCCURS 5 TIMES PIC S9(04) COMP.
052800 01  WKS-VECTORES.
052900     05  WKS-VEC-A OCCURS 5 TIMES PIC S9(03)V9(06) COMP-3.
053000     05  WKS-VEC-B OCCURS 5 TIMES PIC S9(03)V9(06) COMP-3.
053100     05  WKS-VEC-PROM OCCURS 5 TIMES PIC S9(03)V9(06) COMP-3.
053200******************************************************************
053300*          A R E A   D E L   C A L C U L O   D E L   C O S E N O  *
053400******************************************************************
053500 01  WKS-COSENO-CALC.
053600     05  WKS-COS-DOT             PIC S9(05)V9(06) COMP-3.
053700     05  WKS-COS-SUMSQ-A         PIC S9(05)V9(06) COMP-3.
053800     05  WKS-COS-SUMSQ-B         PIC S9(05)V9(06) COMP-3.
053900     05  WKS-COS-MAGA            PIC S9(05)V9(06) COMP-3.
054000     05  WKS-COS-MAGB            PIC S9(05)V9(06) COMP-3.
054100     05  WKS-COS-RESULT          PIC S9(01)V9(06) COMP-3.
054200******************************************************************
054300*        A R E A   D E   A N O M A L I A S   D E T E C T A D A S  *
054400******************************************************************
054500 01  WKS-ANOM-CALC.
054600     05  WKS-AN-DIFF             PIC S9(03)V9(04) COMP-3.
054700     05  WKS-AN-CAMBIO           PIC S9(03)V9(04) COMP-3.
054800     05  WKS-AN-SEVERIDAD        PIC X(06).
054900     05  WKS-AN-TIPO             PIC X(24).
055000     05  WKS-AN-TEXTO            PIC X(20).
055100     05  WKS-AN-VALOR-PREV       PIC S9(03)V9(06) COMP-3.
055200     05  WKS-AN-VALOR-CURR       PIC S9(03)V9(06) COMP-3.
055300******************************************************************
055400*   A R E A   D E   L A   R A I Z   C U A D R A D A   ( N E W T O N ) *
055500******************************************************************
055600 01  WKS-RAIZ.
055700     05  WKS-RAIZ-IN             PIC S9(09)V9(06) COMP-3.
055800     05  WKS-RAIZ-OUT            PIC S9(09)V9(06) COMP-3.
055900     05  WKS-RAIZ-ITER           PIC S9(04) COMP.
056000******************************************************************
056100*        A R E A   D E L   L N   A P R O X I M A D O             *
056200******************************************************************
056300 01  WKS-LN-CALC.
056400     05  WKS-LN-L                PIC 9(04)V99.
056500     05  WKS-LN-RESULTADO        PIC S9(01)V9(06) COMP-3.
056600     05  WKS-LN-SUBINDICE        PIC S9(04) COMP.
056700     05  WKS-LN-ENCONTRADO       PIC X(01).
056800         88  WKS-LN-BANDA-OK               VALUE 'Y'.
056900******************************************************************
057000*         C O N T A D O R E S   D E   R E P O R T E              *
057100******************************************************************
057200 01  WKS-CONTADORES.
057300     05  WKS-CTR-DIST            PIC S9(05) COMP VALUE 0.
057400     05  WKS-CTR-SYNTH           PIC S9(05) COMP VALUE 0.
057500     05  WKS-CTR-POS             PIC S9(05) COMP VALUE 0.
057600     05  WKS-CTR-EDGES           PIC S9(05) COMP VALUE 0.
057700     05  WKS-CTR-ANOM            PIC S9(05) COMP VALUE 0.
057800 01  WKS-LINEA                       PIC X(132).
057900 01  WKS-EDITADOS.
058000     05  WKS-EDIT-9V4            PIC -(3)9.9999.
058100     05  WKS-EDIT-9V6            PIC -(1)9.999999.
058200     05  WKS-EDIT-PRECIO         PIC ---,---,--9.99.
058300     05  WKS-EDIT-PCT2           PIC -(3)9.99.
058400     05  WKS-EDIT-SCORE          PIC ZZ9.9.
058500     05  WKS-EDIT-ENTERO3        PIC ZZ9.
058600******************************************************************
058700 PROCEDURE DIVISION.
058800******************************************************************
058900*               S E C C I O N    P R I N C I P A L
059000******************************************************************
059100 0000-CONTROL SECTION.
059200     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
059300     PERFORM 2000-CARGA-TABLA-METRICAS
059400        THRU 2000-CARGA-TABLA-METRICAS-E
059500     PERFORM 2500-CARGA-TABLA-METRICAS-PRV
059600        THRU 2500-CARGA-TABLA-METRICAS-PRV-E
059700     PERFORM 2800-ESCRIBE-HISTORICO THRU 2800-ESCRIBE-HISTORICO-E
059800     PERFORM 3000-REPORTE-DISTRIBUCION
059900        THRU 3000-REPORTE-DISTRIBUCION-E
060000     PERFORM 3500-REPORTE-SYNTH-INDEX
060100        THRU 3500-REPORTE-SYNTH-INDEX-E
060200     PERFORM 4000-RIESGO-DE-POSICION THRU 4000-RIESGO-DE-POSICION-E
060300     PERFORM 5000-CARGA-TABLA-ODDS THRU 5000-CARGA-TABLA-ODDS-E
060400     PERFORM 5500-DETECTA-EDGES THRU 5500-DETECTA-EDGES-E
060500     PERFORM 6000-ANOMALIAS THRU 6000-ANOMALIAS-E
060600     PERFORM 6500-CRUCE-DE-ACTIVOS THRU 6500-CRUCE-DE-ACTIVOS-E
060700     PERFORM 7000-RASTREADOR-DE-EDGES THRU 7000-RASTREADOR-DE-EDGES-E
060800     PERFORM 1100-CERRAR-ARCHIVOS THRU 1100-CERRAR-ARCHIVOS-E
060900     STOP RUN.
061000 0000-CONTROL-E. EXIT.
061100******************************************************************
061200*                A B R E   L O S   A R C H I V O S               *
061300******************************************************************
061400 1000-ABRIR-ARCHIVOS SECTION.
061500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
061600     OPEN INPUT  SNPCTCUR
061700     OPEN INPUT  SNPCTPRV
061800     OPEN INPUT  MKODDIN
061900     OPEN INPUT  POSITIN
062000     OPEN INPUT  OPEDGIN
062100     OPEN INPUT  RSEDGIN
062200     OPEN OUTPUT OPEDGOUT
062300     OPEN OUTPUT RSEDGOUT
062400     OPEN EXTEND PFHISTO
062500     OPEN OUTPUT RPTOUT.
062600 1000-ABRIR-ARCHIVOS-E. EXIT.
062700******************************************************************
062800*               C I E R R A   L O S   A R C H I V O S            *
062900******************************************************************
063000 1100-CERRAR-ARCHIVOS SECTION.
063100     CLOSE SNPCTCUR SNPCTPRV MKODDIN POSITIN
063200           OPEDGIN  RSEDGIN  OPEDGOUT RSEDGOUT
063300           PFHISTO  RPTOUT.
063400 1100-CERRAR-ARCHIVOS-E. EXIT.
063500******************************************************************
063600*   A N A L I Z A D O R   D E   D I S T R I B U C I O N   Y      *
063700*   I N D I C E   S I N T E T I C O   -   C O R R I D A   A C T. *
063800******************************************************************
063900 2000-CARGA-TABLA-METRICAS SECTION.
064000     PERFORM 2010-LEE-SNPCTCUR THRU 2010-LEE-SNPCTCUR-E
064100     PERFORM 2020-UN-GRUPO-SNPCT THRU 2020-UN-GRUPO-SNPCT-E
064200        UNTIL WKS-FIN-SNPCTCUR.
064300 2000-CARGA-TABLA-METRICAS-E. EXIT.
064400
064500 2010-LEE-SNPCTCUR SECTION.
064600     READ SNPCTCUR INTO WS-SNPCT-STAGE
064700         AT END SET WKS-FIN-SNPCTCUR TO TRUE
064800     END-READ.
064900 2010-LEE-SNPCTCUR-E. EXIT.
065000
065100 2020-UN-GRUPO-SNPCT SECTION.
065200     COMPUTE WKS-I = WKS-TM-CANT + 1
065300     MOVE SP-ASSET       TO WKS-GRUPO-ASSET
065400     MOVE SP-HORIZON     TO WKS-GRUPO-HORIZON
065500     PERFORM 2030-CONTINUA-GRUPO THRU 2030-CONTINUA-GRUPO-E
065600     PERFORM 2010-LEE-SNPCTCUR THRU 2010-LEE-SNPCTCUR-E
065700     PERFORM 2030-CONTINUA-GRUPO THRU 2030-CONTINUA-GRUPO-E
065800        UNTIL WKS-FIN-SNPCTCUR
065900           OR SP-ASSET   NOT = WKS-GRUPO-ASSET
066000           OR SP-HORIZON NOT = WKS-GRUPO-HORIZON
066100     PERFORM 2040-FINALIZA-GRUPO THRU 2040-FINALIZA-GRUPO-E.
066200 2020-UN-GRUPO-SNPCT-E. EXIT.
066300
066400*    CADA RENGLON DEL GRUPO SOBREESCRIBE AL ANTERIOR - EL         *
066500*    ARCHIVO VIENE EN SECUENCIA ASCENDENTE DE SP-SEQ, ASI QUE     *
066600*    EL ULTIMO RENGLON LEIDO ES EL TIMEPOINT FINAL DEL PRONOSTICO *
066700 2030-CONTINUA-GRUPO SECTION.
066800     MOVE SP-CURRENT-PRICE   TO TM-CURRENT-PRICE(WKS-I)
066900     MOVE SP-P005            TO TM-PRECIO(WKS-I 1)
067000     MOVE SP-P05             TO TM-PRECIO(WKS-I 2)
067100     MOVE SP-P20             TO TM-PRECIO(WKS-I 3)
067200     MOVE SP-P35             TO TM-PRECIO(WKS-I 4)
067300     MOVE SP-P50             TO TM-PRECIO(WKS-I 5)
067400     MOVE SP-P65             TO TM-PRECIO(WKS-I 6)
067500     MOVE SP-P80             TO TM-PRECIO(WKS-I 7)
067600     MOVE SP-P95             TO TM-PRECIO(WKS-I 8)
067700     MOVE SP-P995            TO TM-PRECIO(WKS-I 9).
067800 2030-CONTINUA-GRUPO-E. EXIT.
067900
068000 2040-FINALIZA-GRUPO SECTION.
068100     MOVE WKS-GRUPO-ASSET    TO TM-ASSET(WKS-I)
068200     MOVE WKS-GRUPO-HORIZON  TO TM-HORIZON(WKS-I)
068300     CALL 'PFDSX001' USING WKS-TM-ENTRY(WKS-I) WKS-DEGENERADO
068400     IF WKS-ES-DEGENERADO
068500         DISPLAY 'PF01RUN: GRUPO DEGENERADO IGNORADO - '
068600                 WKS-GRUPO-ASSET ' / ' WKS-GRUPO-HORIZON
068700     ELSE
068800         ADD 1 TO WKS-TM-CANT
068900         ADD 1 TO WKS-CTR-DIST
069000         ADD 1 TO WKS-CTR-SYNTH
069100     END-IF.
069200 2040-FINALIZA-GRUPO-E. EXIT.
069300******************************************************************
069400*   C A R G A   D E   L A   T A B L A   D E L   S N A P S H O T  *
069500*   A N T E R I O R   ( S O L O   M E T R I C A S   D E   F O R M A ) *
069600******************************************************************
069700 2500-CARGA-TABLA-METRICAS-PRV SECTION.
069800     PERFORM 2510-LEE-SNPCTPRV THRU 2510-LEE-SNPCTPRV-E
069900     PERFORM 2520-UN-GRUPO-PRV THRU 2520-UN-GRUPO-PRV-E
070000        UNTIL WKS-FIN-SNPCTPRV.
070100 2500-CARGA-TABLA-METRICAS-PRV-E. EXIT.
070200
070300 2510-LEE-SNPCTPRV SECTION.
070400     READ SNPCTPRV INTO WS-SNPCT-STAGE
070500         AT END SET WKS-FIN-SNPCTPRV TO TRUE
070600     END-READ.
070700 2510-LEE-SNPCTPRV-E. EXIT.
070800
070900 2520-UN-GRUPO-PRV SECTION.
071000     MOVE SP-ASSET       TO WKS-GRUPO-ASSET
071100     MOVE SP-HORIZON     TO WKS-GRUPO-HORIZON
071200     PERFORM 2530-CONTINUA-GRUPO-PRV THRU 2530-CONTINUA-GRUPO-PRV-E
071300     PERFORM 2510-LEE-SNPCTPRV THRU 2510-LEE-SNPCTPRV-E
071400     PERFORM 2530-CONTINUA-GRUPO-PRV THRU 2530-CONTINUA-GRUPO-PRV-E
071500        UNTIL WKS-FIN-SNPCTPRV
071600           OR SP-ASSET   NOT = WKS-GRUPO-ASSET
071700           OR SP-HORIZON NOT = WKS-GRUPO-HORIZON
071800     PERFORM 2540-FINALIZA-GRUPO-PRV THRU 2540-FINALIZA-GRUPO-PRV-E.
071900 2520-UN-GRUPO-PRV-E. EXIT.
072000
072100 2530-CONTINUA-GRUPO-PRV SECTION.
072200     MOVE SP-CURRENT-PRICE   TO TX-CURRENT-PRICE
072300     MOVE SP-P005            TO TX-PRECIO(1)
072400     MOVE SP-P05             TO TX-PRECIO(2)
072500     MOVE SP-P20             TO TX-PRECIO(3)
072600     MOVE SP-P35             TO TX-PRECIO(4)
072700     MOVE SP-P50             TO TX-PRECIO(5)
072800     MOVE SP-P65             TO TX-PRECIO(6)
072900     MOVE SP-P80             TO TX-PRECIO(7)
073000     MOVE SP-P95             TO TX-PRECIO(8)
073100     MOVE SP-P995            TO TX-PRECIO(9).
073200 2530-CONTINUA-GRUPO-PRV-E. EXIT.
073300
073400 2540-FINALIZA-GRUPO-PRV SECTION.
073500     MOVE WKS-GRUPO-ASSET    TO TX-ASSET
073600     MOVE WKS-GRUPO-HORIZON  TO TX-HORIZON
073700     CALL 'PFDSX001' USING WKS-METRICA-TEMP WKS-DEGENERADO
073800     IF NOT WKS-ES-DEGENERADO
073900         ADD 1 TO WKS-TP-CANT
074000         COMPUTE WKS-I = WKS-TP-CANT
074100         MOVE TX-ASSET       TO TP-ASSET(WKS-I)
074200         MOVE TX-HORIZON     TO TP-HORIZON(WKS-I)
074300         MOVE TX-ASYMMETRY   TO TP-ASYMMETRY(WKS-I)
074400         MOVE TX-FATNESS     TO TP-FATNESS(WKS-I)
074500         MOVE TX-UPPER-TAIL  TO TP-UPPER-TAIL(WKS-I)
074600         MOVE TX-LOWER-TAIL  TO TP-LOWER-TAIL(WKS-I)
074700         MOVE TX-DENSITY     TO TP-DENSITY(WKS-I)
074800         MOVE TX-WIDTH       TO TP-WIDTH(WKS-I)
074900         MOVE TX-REGIME      TO TP-REGIME(WKS-I)
075000     END-IF.
075100 2540-FINALIZA-GRUPO-PRV-E. EXIT.
075200******************************************************************
075300*   E S C R I B E   E L   H I S T O R I C O   ( P F H I S T O )  *
075400******************************************************************
075500 2800-ESCRIBE-HISTORICO SECTION.
075600     ADD 1 TO WKS-CORRIDA-SEQ
075700     PERFORM 2810-UN-RENGLON-HISTORICO THRU 2810-UN-RENGLON-HISTORICO-E
075800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TM-CANT.
075900 2800-ESCRIBE-HISTORICO-E. EXIT.
076000
076100 2810-UN-RENGLON-HISTORICO SECTION.
076200     MOVE WKS-CORRIDA-SEQ         TO HS-RUN-SEQ
076300     MOVE TM-ASSET(WKS-I)         TO HS-ASSET
076400     MOVE TM-HORIZON(WKS-I)       TO HS-HORIZON
076500     MOVE TM-CURRENT-PRICE(WKS-I) TO HS-CURRENT-PRICE
076600     MOVE TM-PRECIO(WKS-I 1)      TO HS-P005
076700     MOVE TM-PRECIO(WKS-I 2)      TO HS-P05
076800     MOVE TM-PRECIO(WKS-I 3)      TO HS-P20
076900     MOVE TM-PRECIO(WKS-I 4)      TO HS-P35
077000     MOVE TM-PRECIO(WKS-I 5)      TO HS-P50
077100     MOVE TM-PRECIO(WKS-I 6)      TO HS-P65
077200     MOVE TM-PRECIO(WKS-I 7)      TO HS-P80
077300     MOVE TM-PRECIO(WKS-I 8)      TO HS-P95
077400     MOVE TM-PRECIO(WKS-I 9)      TO HS-P995
077500     WRITE REG-HISTS-OT FROM WS-HISTS-STAGE.
077600 2810-UN-RENGLON-HISTORICO-E. EXIT.
077700******************************************************************
077800*   R E P O R T E   -   S E C C I O N   1  -   M E T R I C A S   *
077900*   D E   F O R M A   D E   L A   D I S T R I B U C I O N        *
078000******************************************************************
078100 3000-REPORTE-DISTRIBUCION SECTION.
078200     MOVE SPACES TO WKS-LINEA
078300     STRING 'PRONOSTICOS DE MERCADO - REPORTE DE ANALISIS DIARIO'
078400        DELIMITED BY SIZE INTO WKS-LINEA
078500     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING PAGE
078600     MOVE SPACES TO WKS-LINEA
078700     STRING 'FECHA DE PROCESO: ' DELIMITED BY SIZE
078800            WKS-FP-ANIO '/' WKS-FP-MES '/' WKS-FP-DIA
078900            DELIMITED BY SIZE INTO WKS-LINEA
079000     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
079100     MOVE SPACES TO WKS-LINEA
079200     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
079300     MOVE SPACES TO WKS-LINEA
079400     STRING 'SECCION 1 - METRICAS DE FORMA DE LA DISTRIBUCION'
079500        DELIMITED BY SIZE INTO WKS-LINEA
079600     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
079700     MOVE SPACES TO WKS-LINEA
079800     STRING 'ACTIVO HOR SESGO      ANCHO    ASIMET  ' DELIMITED
079900            BY SIZE 'GORDURA COLA-S COLA-I DENSID REGIMEN   '
080000        DELIMITED BY SIZE INTO WKS-LINEA
080100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
080200     PERFORM 3010-RENGLON-DIST THRU 3010-RENGLON-DIST-E
080300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TM-CANT.
080400 3000-REPORTE-DISTRIBUCION-E. EXIT.
080500
080600 3010-RENGLON-DIST SECTION.
080700     MOVE SPACES TO WKS-LINEA
080800     MOVE TM-ASSET(WKS-I)     TO WKS-LINEA(1:5)
080900     MOVE TM-HORIZON(WKS-I)   TO WKS-LINEA(7:3)
081000     MOVE TM-BIAS(WKS-I)      TO WKS-EDIT-9V6
081100     MOVE WKS-EDIT-9V6        TO WKS-LINEA(11:9)
081200     MOVE TM-WIDTH(WKS-I)     TO WKS-EDIT-9V6
081300     MOVE WKS-EDIT-9V6        TO WKS-LINEA(21:9)
081400     MOVE TM-ASYMMETRY(WKS-I) TO WKS-EDIT-9V4
081500     MOVE WKS-EDIT-9V4        TO WKS-LINEA(31:8)
081600     MOVE TM-FATNESS(WKS-I)   TO WKS-EDIT-9V4
081700     MOVE WKS-EDIT-9V4        TO WKS-LINEA(40:8)
081800     MOVE TM-UPPER-TAIL(WKS-I) TO WKS-EDIT-9V4
081900     MOVE WKS-EDIT-9V4        TO WKS-LINEA(49:8)
082000     MOVE TM-LOWER-TAIL(WKS-I) TO WKS-EDIT-9V4
082100     MOVE WKS-EDIT-9V4        TO WKS-LINEA(58:8)
082200     MOVE TM-DENSITY(WKS-I)   TO WKS-LINEA(67:6)
082300     MOVE TM-REGIME(WKS-I)    TO WKS-LINEA(75:10)
082400     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
082500 3010-RENGLON-DIST-E. EXIT.
082600******************************************************************
082700*   R E P O R T E   -   S E C C I O N   2  -   I N D I C E        *
082800*   S I N T E T I C O                                            *
082900******************************************************************
083000 3500-REPORTE-SYNTH-INDEX SECTION.
083100     MOVE SPACES TO WKS-LINEA
083200     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
083300     MOVE SPACES TO WKS-LINEA
083400     STRING 'SECCION 2 - INDICE SINTETICO' DELIMITED BY SIZE
083500        INTO WKS-LINEA
083600     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
083700     MOVE SPACES TO WKS-LINEA
083800     STRING 'ACTIVO HOR SCORE NIVEL        ANCHO COLA  ASIMET '
083900        DELIMITED BY SIZE 'DENSID' DELIMITED BY SIZE INTO WKS-LINEA
084000     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
084100     PERFORM 3510-RENGLON-SYNTH THRU 3510-RENGLON-SYNTH-E
084200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TM-CANT.
084300 3500-REPORTE-SYNTH-INDEX-E. EXIT.
084400
084500 3510-RENGLON-SYNTH SECTION.
084600     MOVE SPACES TO WKS-LINEA
084700     MOVE TM-ASSET(WKS-I)   TO WKS-LINEA(1:5)
084800     MOVE TM-HORIZON(WKS-I) TO WKS-LINEA(7:3)
084900     MOVE TM-SCORE(WKS-I)   TO WKS-EDIT-SCORE
085000     MOVE WKS-EDIT-SCORE    TO WKS-LINEA(11:5)
085100     MOVE TM-LEVEL(WKS-I)   TO WKS-LINEA(17:13)
085200     MOVE TM-CONTRIB-WIDTH(WKS-I)  TO WKS-EDIT-SCORE
085300     MOVE WKS-EDIT-SCORE    TO WKS-LINEA(31:5)
085400     MOVE TM-CONTRIB-TAIL(WKS-I)   TO WKS-EDIT-SCORE
085500     MOVE WKS-EDIT-SCORE    TO WKS-LINEA(37:5)
085600     MOVE TM-CONTRIB-SKEW(WKS-I)   TO WKS-EDIT-SCORE
085700     MOVE WKS-EDIT-SCORE    TO WKS-LINEA(43:5)
085800     MOVE TM-CONTRIB-DENSITY(WKS-I) TO WKS-EDIT-SCORE
085900     MOVE WKS-EDIT-SCORE    TO WKS-LINEA(49:5)
086000     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
086100 3510-RENGLON-SYNTH-E. EXIT.
086200******************************************************************
086300*   R E P O R T E   -   S E C C I O N   3  -   R I E S G O   D E *
086400*   P O S I C I O N   ( P R O B A B I L I T Y   E N G I N E )    *
086500******************************************************************
086600 4000-RIESGO-DE-POSICION SECTION.
086700     MOVE SPACES TO WKS-LINEA
086800     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
086900     MOVE SPACES TO WKS-LINEA
087000     MOVE 'SECCION 3 - ANALISIS DE RIESGO DE POSICION'
087100         TO WKS-LINEA(1:43)
087200     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
087300     PERFORM 4010-LEE-POSITIN THRU 4010-LEE-POSITIN-E
087400     PERFORM 4020-UNA-POSICION THRU 4020-UNA-POSICION-E
087500        UNTIL WKS-FIN-POSITIN.
087600 4000-RIESGO-DE-POSICION-E. EXIT.
087700
087800 4010-LEE-POSITIN SECTION.
087900     READ POSITIN INTO WS-POSIT-STAGE
088000         AT END SET WKS-FIN-POSITIN TO TRUE
088100     END-READ.
088200 4010-LEE-POSITIN-E. EXIT.
088300
088400 4020-UNA-POSICION SECTION.
088500     PERFORM 4030-BUSCA-METRICA THRU 4030-BUSCA-METRICA-E
088600     IF WKS-FUE-ENCONTRADO
088700         ADD 1 TO WKS-CTR-POS
088800         IF PO-DIRECTION = 'LONG'
088900             SET WKS-POS-LONG TO TRUE
089000         ELSE
089100             MOVE 'N' TO WKS-POS-ES-LONG
089200         END-IF
089300         PERFORM 4100-CALCULA-LIQUIDACION
089400            THRU 4100-CALCULA-LIQUIDACION-E
089500         PERFORM 4200-CALCULA-TP-SL THRU 4200-CALCULA-TP-SL-E
089600         PERFORM 4300-CALCULA-TABLA-PNL THRU 4300-CALCULA-TABLA-PNL-E
089700         PERFORM 4400-CALCULA-PROB-RIESGO
089800            THRU 4400-CALCULA-PROB-RIESGO-E
089900         PERFORM 4500-IMPRIME-POSICION THRU 4500-IMPRIME-POSICION-E
090000     ELSE
090100         DISPLAY 'PF01RUN: POSICION SIN METRICAS DISPONIBLES - '
090200                 PO-ASSET ' / ' PO-HORIZON
090300     END-IF
090400     PERFORM 4010-LEE-POSITIN THRU 4010-LEE-POSITIN-E.
090500 4020-UNA-POSICION-E. EXIT.
090600
090700 4030-BUSCA-METRICA SECTION.
090800     MOVE 'N' TO WKS-ENCONTRADO
090900     PERFORM 4031-COMPARA-METRICA THRU 4031-COMPARA-METRICA-E
091000        VARYING WKS-I FROM 1 BY 1
091100        UNTIL WKS-I > WKS-TM-CANT OR WKS-FUE-ENCONTRADO.
091200 4030-BUSCA-METRICA-E. EXIT.
091300
091400 4031-COMPARA-METRICA SECTION.
091500     IF TM-ASSET(WKS-I) = PO-ASSET AND TM-HORIZON(WKS-I) = PO-HORIZON
091600         MOVE 'Y' TO WKS-ENCONTRADO
091700         COMPUTE WKS-TBL-IDX = WKS-I
091800     END-IF.
091900 4031-COMPARA-METRICA-E. EXIT.
092000
092100*    MARGEN DE MANTENIMIENTO M = .005 (VER PF-0005)               *
092200 4100-CALCULA-LIQUIDACION SECTION.
092300     IF WKS-POS-LONG
092400         COMPUTE WKS-POS-LIQ-PRECIO ROUNDED =
092500            PO-ENTRY-PRICE * (1 - (1 / PO-LEVERAGE) + .005)
092600     ELSE
092700         COMPUTE WKS-POS-LIQ-PRECIO ROUNDED =
092800            PO-ENTRY-PRICE * (1 + (1 / PO-LEVERAGE) - .005)
092900     END-IF
093000     MOVE WKS-POS-LIQ-PRECIO TO WKS-CDF-TARGET
093100     PERFORM 4900-CALL-CDF THRU 4900-CALL-CDF-E
093200     IF WKS-POS-LONG
093300         MOVE WKS-CDF-RESULTADO TO WKS-POS-LIQ-PROB
093400     ELSE
093500         COMPUTE WKS-POS-LIQ-PROB ROUNDED = 1 - WKS-CDF-RESULTADO
093600     END-IF
093700     COMPUTE WKS-POS-LIQ-DIST ROUNDED =
093800        ((WKS-POS-LIQ-PRECIO / PO-ENTRY-PRICE) - 1) * 100
093900     EVALUATE TRUE
094000         WHEN WKS-POS-LIQ-PROB < .02
094100              MOVE 'BAJO    ' TO WKS-POS-LIQ-LABEL
094200         WHEN WKS-POS-LIQ-PROB < .10
094300              MOVE 'MEDIO   ' TO WKS-POS-LIQ-LABEL
094400         WHEN WKS-POS-LIQ-PROB < .25
094500              MOVE 'ALTO    ' TO WKS-POS-LIQ-LABEL
094600         WHEN OTHER
094700              MOVE 'CRITICO ' TO WKS-POS-LIQ-LABEL
094800     END-EVALUATE.
094900 4100-CALCULA-LIQUIDACION-E. EXIT.
095000
095100 4200-CALCULA-TP-SL SECTION.
095200     MOVE 0 TO WKS-POS-TP-PROB
095300     MOVE 0 TO WKS-POS-SL-PROB
095400     IF PO-TAKE-PROFIT > 0
095500         MOVE PO-TAKE-PROFIT TO WKS-CDF-TARGET
095600         PERFORM 4900-CALL-CDF THRU 4900-CALL-CDF-E
095700         IF WKS-POS-LONG
095800             COMPUTE WKS-POS-TP-PROB ROUNDED = 1 - WKS-CDF-RESULTADO
095900         ELSE
096000             MOVE WKS-CDF-RESULTADO TO WKS-POS-TP-PROB
096100         END-IF
096200     END-IF
096300     IF PO-STOP-LOSS > 0
096400         MOVE PO-STOP-LOSS TO WKS-CDF-TARGET
096500         PERFORM 4900-CALL-CDF THRU 4900-CALL-CDF-E
096600         IF WKS-POS-LONG
096700             MOVE WKS-CDF-RESULTADO TO WKS-POS-SL-PROB
096800         ELSE
096900             COMPUTE WKS-POS-SL-PROB ROUNDED = 1 - WKS-CDF-RESULTADO
097000         END-IF
097100     END-IF.
097200 4200-CALCULA-TP-SL-E. EXIT.
097300
097400 4300-CALCULA-TABLA-PNL SECTION.
097500     PERFORM 4310-UN-NIVEL-PNL THRU 4310-UN-NIVEL-PNL-E
097600        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 9
097700     COMPUTE WKS-POS-EXPECTED-PNL ROUNDED =
097800        (WKS-POS-PNL-PCT(1) * PESO-NIVEL(1)) +
097900        (WKS-POS-PNL-PCT(2) * PESO-NIVEL(2)) +
098000        (WKS-POS-PNL-PCT(3) * PESO-NIVEL(3)) +
098100        (WKS-POS-PNL-PCT(4) * PESO-NIVEL(4)) +
098200        (WKS-POS-PNL-PCT(5) * PESO-NIVEL(5)) +
098300        (WKS-POS-PNL-PCT(6) * PESO-NIVEL(6)) +
098400        (WKS-POS-PNL-PCT(7) * PESO-NIVEL(7)) +
098500        (WKS-POS-PNL-PCT(8) * PESO-NIVEL(8)) +
098600        (WKS-POS-PNL-PCT(9) * PESO-NIVEL(9)).
098700 4300-CALCULA-TABLA-PNL-E. EXIT.
098800
098900 4310-UN-NIVEL-PNL SECTION.
099000     MOVE TM-PRECIO(WKS-TBL-IDX WKS-J) TO WKS-NIVEL-PRECIO
099100     IF WKS-POS-LONG
099200         COMPUTE WKS-POS-PNL-PCT(WKS-J) ROUNDED =
099300            ((WKS-NIVEL-PRECIO - PO-ENTRY-PRICE) / PO-ENTRY-PRICE)
099400            * PO-LEVERAGE * 100
099500         IF WKS-NIVEL-PRECIO NOT GREATER THAN WKS-POS-LIQ-PRECIO
099600             MOVE -100 TO WKS-POS-PNL-PCT(WKS-J)
099700             MOVE 'Y'  TO WKS-POS-PNL-LIQ-FLAG(WKS-J)
099800         ELSE
099900             MOVE 'N'  TO WKS-POS-PNL-LIQ-FLAG(WKS-J)
100000         END-IF
100100     ELSE
100200         COMPUTE WKS-POS-PNL-PCT(WKS-J) ROUNDED =
100300            ((PO-ENTRY-PRICE - WKS-NIVEL-PRECIO) / PO-ENTRY-PRICE)
100400            * PO-LEVERAGE * 100
100500         IF WKS-NIVEL-PRECIO NOT LESS THAN WKS-POS-LIQ-PRECIO
100600             MOVE -100 TO WKS-POS-PNL-PCT(WKS-J)
100700             MOVE 'Y'  TO WKS-POS-PNL-LIQ-FLAG(WKS-J)
100800         ELSE
100900             MOVE 'N'  TO WKS-POS-PNL-LIQ-FLAG(WKS-J)
101000         END-IF
101100     END-IF
101200     IF WKS-POS-PNL-PCT(WKS-J) < -100
101300         MOVE -100 TO WKS-POS-PNL-PCT(WKS-J)
101400     END-IF.
101500 4310-UN-NIVEL-PNL-E. EXIT.
101600
101700 4400-CALCULA-PROB-RIESGO SECTION.
101800     MOVE PO-ENTRY-PRICE TO WKS-CDF-TARGET
101900     PERFORM 4900-CALL-CDF THRU 4900-CALL-CDF-E
102000     IF WKS-POS-LONG
102100         COMPUTE WKS-POS-PROB-PROFIT ROUNDED = 1 - WKS-CDF-RESULTADO
102200     ELSE
102300         MOVE WKS-CDF-RESULTADO TO WKS-POS-PROB-PROFIT
102400     END-IF
102500     COMPUTE WKS-POS-RIESGO-LIQ ROUNDED =
102600        (WKS-POS-LIQ-PROB / .30) * 100
102700     IF WKS-POS-RIESGO-LIQ > 100
102800         MOVE 100 TO WKS-POS-RIESGO-LIQ
102900     END-IF
103000     IF PO-LEVERAGE NOT GREATER THAN 1
103100         MOVE 0 TO WKS-POS-RIESGO-LEV
103200     ELSE
103300         MOVE PO-LEVERAGE TO WKS-LN-L
103400         PERFORM 8500-LN-APROX THRU 8500-LN-APROX-E
103500         COMPUTE WKS-POS-RIESGO-LEV ROUNDED =
103600            (WKS-LN-RESULTADO / 4.605170) * 100
103700         IF WKS-POS-RIESGO-LEV > 100
103800             MOVE 100 TO WKS-POS-RIESGO-LEV
103900         END-IF
104000     END-IF
104100     COMPUTE WKS-POS-RIESGO-LOSS ROUNDED =
104200        (1 - WKS-POS-PROB-PROFIT) * 100
104300     COMPUTE WKS-POS-RIESGO-SCORE ROUNDED =
104400        (.40 * WKS-POS-RIESGO-LIQ) + (.30 * WKS-POS-RIESGO-LEV)
104500        + (.30 * WKS-POS-RIESGO-LOSS)
104600     IF WKS-POS-RIESGO-SCORE > 100
104700         MOVE 100 TO WKS-POS-RIESGO-SCORE
104800     END-IF
104900     IF WKS-POS-RIESGO-SCORE < 0
105000         MOVE 0 TO WKS-POS-RIESGO-SCORE
105100     END-IF
105200     EVALUATE TRUE
105300         WHEN WKS-POS-RIESGO-SCORE < 25
105400              MOVE 'BAJO    ' TO WKS-POS-RIESGO-LABEL
105500         WHEN WKS-POS-RIESGO-SCORE < 50
105600              MOVE 'MODERADO' TO WKS-POS-RIESGO-LABEL
105700         WHEN WKS-POS-RIESGO-SCORE < 75
105800              MOVE 'ALTO    ' TO WKS-POS-RIESGO-LABEL
105900         WHEN OTHER
106000              MOVE 'CRITICO ' TO WKS-POS-RIESGO-LABEL
106100     END-EVALUATE.
106200 4400-CALCULA-PROB-RIESGO-E. EXIT.
106300
106400*    ARMA LA ENTRADA DE 9 PRECIOS Y LLAMA AL MOTOR DE CDF         *
106500 4900-CALL-CDF SECTION.
106600     MOVE TM-PRECIO(WKS-TBL-IDX 1) TO WKS-CDF-PRECIOS(1)
106700     MOVE TM-PRECIO(WKS-TBL-IDX 2) TO WKS-CDF-PRECIOS(2)
106800     MOVE TM-PRECIO(WKS-TBL-IDX 3) TO WKS-CDF-PRECIOS(3)
106900     MOVE TM-PRECIO(WKS-TBL-IDX 4) TO WKS-CDF-PRECIOS(4)
107000     MOVE TM-PRECIO(WKS-TBL-IDX 5) TO WKS-CDF-PRECIOS(5)
107100     MOVE TM-PRECIO(WKS-TBL-IDX 6) TO WKS-CDF-PRECIOS(6)
107200     MOVE TM-PRECIO(WKS-TBL-IDX 7) TO WKS-CDF-PRECIOS(7)
107300     MOVE TM-PRECIO(WKS-TBL-IDX 8) TO WKS-CDF-PRECIOS(8)
107400     MOVE TM-PRECIO(WKS-TBL-IDX 9) TO WKS-CDF-PRECIOS(9)
107500     CALL 'PFCDF001' USING WKS-CDF-ENTRADA WKS-CDF-TARGET
107600                           WKS-CDF-RESULTADO.
107700 4900-CALL-CDF-E. EXIT.
107800
107900 4500-IMPRIME-POSICION SECTION.
108000     MOVE SPACES TO WKS-LINEA
108100     MOVE PO-ASSET      TO WKS-LINEA(1:5)
108200     IF WKS-POS-LONG
108300         MOVE 'LONG ' TO WKS-LINEA(7:5)
108400     ELSE
108500         MOVE 'SHORT' TO WKS-LINEA(7:5)
108600     END-IF
108700     MOVE PO-ENTRY-PRICE TO WKS-EDIT-PRECIO
108800     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(13:12)
108900     MOVE PO-LEVERAGE   TO WKS-EDIT-ENTERO3
109000     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(26:3)
109100     MOVE 'X LIQ='     TO WKS-LINEA(30:7)
109200     MOVE WKS-POS-LIQ-PRECIO TO WKS-EDIT-PRECIO
109300     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(37:12)
109400     MOVE WKS-POS-LIQ-LABEL TO WKS-LINEA(50:8)
109500     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
109600     MOVE SPACES TO WKS-LINEA
109700     MOVE '  PROB-LIQ=' TO WKS-LINEA(1:11)
109800     MOVE WKS-POS-LIQ-PROB TO WKS-EDIT-9V6
109900     MOVE WKS-EDIT-9V6  TO WKS-LINEA(12:9)
110000     MOVE ' DIST%='    TO WKS-LINEA(22:8)
110100     MOVE WKS-POS-LIQ-DIST TO WKS-EDIT-PCT2
110200     MOVE WKS-EDIT-PCT2 TO WKS-LINEA(30:7)
110300     MOVE ' TP-PROB='  TO WKS-LINEA(38:9)
110400     MOVE WKS-POS-TP-PROB TO WKS-EDIT-9V6
110500     MOVE WKS-EDIT-9V6  TO WKS-LINEA(47:9)
110600     MOVE ' SL-PROB='  TO WKS-LINEA(57:9)
110700     MOVE WKS-POS-SL-PROB TO WKS-EDIT-9V6
110800     MOVE WKS-EDIT-9V6  TO WKS-LINEA(66:9)
110900     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
111000     MOVE SPACES TO WKS-LINEA
111100     MOVE '  PNL-ESPERADO%=' TO WKS-LINEA(1:16)
111200     MOVE WKS-POS-EXPECTED-PNL TO WKS-EDIT-PCT2
111300     MOVE WKS-EDIT-PCT2 TO WKS-LINEA(17:7)
111400     MOVE ' PROB-GANANCIA=' TO WKS-LINEA(25:15)
111500     MOVE WKS-POS-PROB-PROFIT TO WKS-EDIT-9V6
111600     MOVE WKS-EDIT-9V6  TO WKS-LINEA(40:9)
111700     MOVE ' RIESGO=' TO WKS-LINEA(50:8)
111800     MOVE WKS-POS-RIESGO-SCORE TO WKS-EDIT-ENTERO3
111900     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(58:3)
112000     MOVE WKS-POS-RIESGO-LABEL TO WKS-LINEA(62:8)
112100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
112200     PERFORM 4510-RENGLON-PNL-NIVEL THRU 4510-RENGLON-PNL-NIVEL-E
112300        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 9.
112400 4500-IMPRIME-POSICION-E. EXIT.
112500
112600 4510-RENGLON-PNL-NIVEL SECTION.
112700     MOVE SPACES TO WKS-LINEA
112800     MOVE '    NIVEL '  TO WKS-LINEA(1:10)
112900     MOVE WKS-J         TO WKS-EDIT-ENTERO3
113000     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(11:3)
113100     MOVE ' PRECIO='    TO WKS-LINEA(15:8)
113200     MOVE TM-PRECIO(WKS-TBL-IDX WKS-J) TO WKS-EDIT-PRECIO
113300     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(23:12)
113400     MOVE ' PNL%='      TO WKS-LINEA(36:6)
113500     MOVE WKS-POS-PNL-PCT(WKS-J) TO WKS-EDIT-PCT2
113600     MOVE WKS-EDIT-PCT2 TO WKS-LINEA(42:7)
113700     IF WKS-POS-PNL-LIQ-FLAG(WKS-J) = 'Y'
113800         MOVE '  LIQUIDATED' TO WKS-LINEA(50:12)
113900     END-IF
114000     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
114100 4510-RENGLON-PNL-NIVEL-E. EXIT.
114200******************************************************************
114300*  A P R O X I M A C I O N   D E   L N ( L )   P O R   T A B L A *
114400*  D E   R E F E R E N C I A   E   I N T E R P O L A C I O N     *
114500******************************************************************
114600 8500-LN-APROX SECTION.
114700     MOVE 'N' TO WKS-LN-ENCONTRADO
114800     IF WKS-LN-L NOT GREATER THAN LEV-VALOR(1)
114900         MOVE LN-VALOR(1) TO WKS-LN-RESULTADO
115000     ELSE
115100         IF WKS-LN-L NOT LESS THAN LEV-VALOR(10)
115200             MOVE LN-VALOR(10) TO WKS-LN-RESULTADO
115300         ELSE
115400             PERFORM 8510-BUSCA-BANDA-LN THRU 8510-BUSCA-BANDA-LN-E
115500                VARYING WKS-LN-SUBINDICE FROM 1 BY 1
115600                UNTIL WKS-LN-SUBINDICE > 9 OR WKS-LN-BANDA-OK
115700         END-IF
115800     END-IF.
115900 8500-LN-APROX-E. EXIT.
116000
116100 8510-BUSCA-BANDA-LN SECTION.
116200     IF WKS-LN-L NOT LESS THAN LEV-VALOR(WKS-LN-SUBINDICE)
116300        AND WKS-LN-L NOT GREATER THAN LEV-VALOR(WKS-LN-SUBINDICE + 1)
116400         MOVE 'Y' TO WKS-LN-ENCONTRADO
116500         IF LEV-VALOR(WKS-LN-SUBINDICE + 1) =
116600            LEV-VALOR(WKS-LN-SUBINDICE)
116700             COMPUTE WKS-LN-RESULTADO ROUNDED =
116800                (LN-VALOR(WKS-LN-SUBINDICE) +
116900                 LN-VALOR(WKS-LN-SUBINDICE + 1)) / 2
117000         ELSE
117100             COMPUTE WKS-LN-RESULTADO ROUNDED =
117200                LN-VALOR(WKS-LN-SUBINDICE) +
117300                ((WKS-LN-L - LEV-VALOR(WKS-LN-SUBINDICE)) /
117400                (LEV-VALOR(WKS-LN-SUBINDICE + 1) -
117500                 LEV-VALOR(WKS-LN-SUBINDICE))) *
117600                (LN-VALOR(WKS-LN-SUBINDICE + 1) -
117700                 LN-VALOR(WKS-LN-SUBINDICE))
117800         END-IF
117900     END-IF.
118000 8510-BUSCA-BANDA-LN-E. EXIT.
118100******************************************************************
118200*   R A I Z   C U A D R A D A   P O R   N E W T O N - R A P H S O N *
118300******************************************************************
118400 8000-RAIZ-CUADRADA SECTION.
118500     IF WKS-RAIZ-IN NOT GREATER THAN 0
118600         MOVE 0 TO WKS-RAIZ-OUT
118700     ELSE
118800         COMPUTE WKS-RAIZ-OUT = WKS-RAIZ-IN / 2
118900         IF WKS-RAIZ-OUT = 0
119000             MOVE .000001 TO WKS-RAIZ-OUT
119100         END-IF
119200         PERFORM 8010-ITERA-NEWTON THRU 8010-ITERA-NEWTON-E
119300            VARYING WKS-RAIZ-ITER FROM 1 BY 1 UNTIL WKS-RAIZ-ITER > 12
119400     END-IF.
119500 8000-RAIZ-CUADRADA-E. EXIT.
119600
119700 8010-ITERA-NEWTON SECTION.
119800     COMPUTE WKS-RAIZ-OUT ROUNDED =
119900        (WKS-RAIZ-OUT + (WKS-RAIZ-IN / WKS-RAIZ-OUT)) / 2.
120000 8010-ITERA-NEWTON-E. EXIT.
120100******************************************************************
120200*   C A R G A   D E   L A   T A B L A   D E   O D D S            *
120300*   D E L   M E R C A D O   D E   P R E D I C C I O N            *
120400******************************************************************
120500 5000-CARGA-TABLA-ODDS SECTION.
120600     PERFORM 5010-LEE-MKODDIN THRU 5010-LEE-MKODDIN-E
120700     PERFORM 5020-UN-RENGLON-ODDS THRU 5020-UN-RENGLON-ODDS-E
120800        UNTIL WKS-FIN-MKODDIN.
120900 5000-CARGA-TABLA-ODDS-E. EXIT.
121000
121100 5010-LEE-MKODDIN SECTION.
121200     READ MKODDIN INTO WS-MKODD-STAGE
121300         AT END SET WKS-FIN-MKODDIN TO TRUE
121400     END-READ.
121500 5010-LEE-MKODDIN-E. EXIT.
121600
121700 5020-UN-RENGLON-ODDS SECTION.
121800     ADD 1 TO WKS-TO-CANT
121900     COMPUTE WKS-I = WKS-TO-CANT
122000     MOVE MO-ASSET          TO TO-ASSET(WKS-I)
122100     MOVE MO-TIMEFRAME      TO TO-TIMEFRAME(WKS-I)
122200     MOVE MO-SYNTH-PROB-UP  TO TO-SYNTH-PROB-UP(WKS-I)
122300     MOVE MO-MARKET-PROB-UP TO TO-MARKET-PROB-UP(WKS-I)
122400     MOVE MO-START-PRICE    TO TO-START-PRICE(WKS-I)
122500     PERFORM 5010-LEE-MKODDIN THRU 5010-LEE-MKODDIN-E.
122600 5020-UN-RENGLON-ODDS-E. EXIT.
122700******************************************************************
122800*   D E T E C T O R   D E   E D G E S   C O N T R A   E L        *
122900*   M E R C A D O   D E   P R E D I C C I O N   -   4   R E G L A S  *
123000******************************************************************
123100 5500-DETECTA-EDGES SECTION.
123200     MOVE SPACES TO WKS-LINEA
123300     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
123400     MOVE SPACES TO WKS-LINEA
123500     MOVE 'SECCION 4 - EDGES DETECTADOS CONTRA EL MERCADO'
123600         TO WKS-LINEA(1:48)
123700     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
123800     PERFORM 5510-UN-ACTIVO-EDGE THRU 5510-UN-ACTIVO-EDGE-E
123900        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 9
124000     PERFORM 5580-ORDENA-EDGES THRU 5580-ORDENA-EDGES-E
124100     PERFORM 5600-IMPRIME-EDGE THRU 5600-IMPRIME-EDGE-E
124200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-ED-CANT
124300     PERFORM 5700-GRABA-EDGE-ABIERTO THRU 5700-GRABA-EDGE-ABIERTO-E
124400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-ED-CANT.
124500 5500-DETECTA-EDGES-E. EXIT.
124600
124700*    BUSCA LAS ODDS DIARIAS DEL ACTIVO; SI NO EXISTEN INTENTA      *
124800*    LAS HORARIAS (VER PF-0012). LA REGLA 1 CORRE SIEMPRE QUE      *
124900*    HAYA ODDS; LAS REGLAS 2-4 REQUIEREN LA METRICA DE FORMA 24H.  *
125000 5510-UN-ACTIVO-EDGE SECTION.
125100     MOVE NOMBRE-ACTIVO(WKS-K) TO WKS-GRUPO-ASSET
125200     MOVE 'DAILY ' TO WKS-EA-TIMEFRAME
125300     PERFORM 5511-BUSCA-ODD THRU 5511-BUSCA-ODD-E
125400     IF NOT WKS-FUE-ENCONTRADO
125500         MOVE 'HOURLY' TO WKS-EA-TIMEFRAME
125600         PERFORM 5511-BUSCA-ODD THRU 5511-BUSCA-ODD-E
125700     END-IF
125800     IF WKS-FUE-ENCONTRADO
125900         MOVE TO-SYNTH-PROB-UP(WKS-TBL-IDX)  TO WKS-EA-S
126000         MOVE TO-MARKET-PROB-UP(WKS-TBL-IDX) TO WKS-EA-M
126100         MOVE TO-START-PRICE(WKS-TBL-IDX)    TO WKS-EA-START-PRICE
126200         PERFORM 5520-BUSCA-METRICA-24H THRU 5520-BUSCA-METRICA-24H-E
126300         PERFORM 5530-REGLA-PROBABILIDAD THRU 5530-REGLA-PROBABILIDAD-E
126400         IF WKS-EA-CON-METRICA
126500             PERFORM 5540-REGLA-TAIL-RISK THRU 5540-REGLA-TAIL-RISK-E
126600             PERFORM 5550-REGLA-INCERTIDUMBRE
126700                THRU 5550-REGLA-INCERTIDUMBRE-E
126800             PERFORM 5560-REGLA-SESGO THRU 5560-REGLA-SESGO-E
126900         END-IF
127000     END-IF.
127100 5510-UN-ACTIVO-EDGE-E. EXIT.
127200
127300 5511-BUSCA-ODD SECTION.
127400     MOVE 'N' TO WKS-ENCONTRADO
127500     PERFORM 5512-COMPARA-ODD THRU 5512-COMPARA-ODD-E
127600        VARYING WKS-I FROM 1 BY 1
127700        UNTIL WKS-I > WKS-TO-CANT OR WKS-FUE-ENCONTRADO.
127800 5511-BUSCA-ODD-E. EXIT.
127900
128000 5512-COMPARA-ODD SECTION.
128100     IF TO-ASSET(WKS-I) = WKS-GRUPO-ASSET
128200        AND TO-TIMEFRAME(WKS-I) = WKS-EA-TIMEFRAME
128300         MOVE 'Y' TO WKS-ENCONTRADO
128400         COMPUTE WKS-TBL-IDX = WKS-I
128500     END-IF.
128600 5512-COMPARA-ODD-E. EXIT.
128700
128800 5520-BUSCA-METRICA-24H SECTION.
128900     MOVE 'N' TO WKS-EA-TIENE-METRICA
129000     PERFORM 5521-COMPARA-METRICA-24H THRU 5521-COMPARA-METRICA-24H-E
129100        VARYING WKS-J FROM 1 BY 1
129200        UNTIL WKS-J > WKS-TM-CANT OR WKS-EA-CON-METRICA.
129300 5520-BUSCA-METRICA-24H-E. EXIT.
129400
129500 5521-COMPARA-METRICA-24H SECTION.
129600     IF TM-ASSET(WKS-J) = WKS-GRUPO-ASSET AND TM-HORIZON(WKS-J) = '24H'
129700         MOVE 'Y' TO WKS-EA-TIENE-METRICA
129800         COMPUTE WKS-MET-IDX = WKS-J
129900     END-IF.
130000 5521-COMPARA-METRICA-24H-E. EXIT.
130100
130200*    REGLA 1 - DIVERGENCIA DE PROBABILIDAD ENTRE EL INDICE         *
130300*    SINTETICO Y EL MERCADO DE PREDICCION. UMBRAL .05 (PF-0012).   *
130400 5530-REGLA-PROBABILIDAD SECTION.
130500     COMPUTE WKS-EA-GAP = WKS-EA-S - WKS-EA-M
130600     IF WKS-EA-GAP < 0
130700         COMPUTE WKS-EA-GAP-ABS = WKS-EA-GAP * -1
130800     ELSE
130900         MOVE WKS-EA-GAP TO WKS-EA-GAP-ABS
131000     END-IF
131100     IF WKS-EA-GAP-ABS > .05
131200         ADD 1 TO WKS-ED-CANT
131300         COMPUTE WKS-I = WKS-ED-CANT
131400         MOVE WKS-GRUPO-ASSET TO WE-ASSET(WKS-I)
131500         MOVE 'PROBABILITY-DIVERGENCE  ' TO WE-EDGE-TYPE(WKS-I)
131600         MOVE WKS-EA-TIMEFRAME TO WE-TIMEFRAME(WKS-I)
131700         MOVE WKS-EA-S TO WE-SYNTH-PROB(WKS-I)
131800         MOVE WKS-EA-M TO WE-MARKET-PROB(WKS-I)
131900         MOVE WKS-EA-START-PRICE TO WE-START-PRICE(WKS-I)
132000         IF WKS-EA-CON-METRICA
132100             MOVE TM-WIDTH(WKS-MET-IDX) TO WE-FORECAST-WIDTH(WKS-I)
132200         ELSE
132300             MOVE 0 TO WE-FORECAST-WIDTH(WKS-I)
132400         END-IF
132500         IF WKS-EA-GAP > 0
132600             MOVE 'UP            ' TO WE-DIRECTION(WKS-I)
132700         ELSE
132800             MOVE 'DOWN          ' TO WE-DIRECTION(WKS-I)
132900         END-IF
133000         IF WKS-EA-GAP-ABS > .10
133100             MOVE 'HIGH  ' TO WE-CONFIDENCE(WKS-I)
133200             MOVE 0 TO WE-RANK(WKS-I)
133300         ELSE
133400             MOVE 'MEDIUM' TO WE-CONFIDENCE(WKS-I)
133500             MOVE 1 TO WE-RANK(WKS-I)
133600         END-IF
133700         MOVE WKS-EA-GAP-ABS TO WE-EDGE-SIZE(WKS-I)
133800     END-IF.
133900 5530-REGLA-PROBABILIDAD-E. EXIT.
134000
134100*    REGLA 2 - RIESGO DE COLA SUBVALUADO. UMBRAL .50 SOBRE LA      *
134200*    COLA Y .65/.35 SOBRE LA PROBABILIDAD DEL MERCADO (PF-0012).   *
134300 5540-REGLA-TAIL-RISK SECTION.
134400     MOVE 'N' TO WKS-EA-TIENE-DIRECCION
134500     IF TM-UPPER-TAIL(WKS-MET-IDX) > .50
134600        OR TM-LOWER-TAIL(WKS-MET-IDX) > .50
134700         IF TM-LOWER-TAIL(WKS-MET-IDX) > .50 AND WKS-EA-M > .65
134800             MOVE 'DOWN-RISK     ' TO WKS-EA-DIRECCION-TMP
134900             MOVE 'Y' TO WKS-EA-TIENE-DIRECCION
135000         END-IF
135100         IF TM-UPPER-TAIL(WKS-MET-IDX) > .50 AND WKS-EA-M < .35
135200             MOVE 'UP-RISK       ' TO WKS-EA-DIRECCION-TMP
135300             MOVE 'Y' TO WKS-EA-TIENE-DIRECCION
135400         END-IF
135500         IF WKS-EA-TIENE-DIRECCION = 'Y'
135600             IF TM-UPPER-TAIL(WKS-MET-IDX) > TM-LOWER-TAIL(WKS-MET-IDX)
135700                 COMPUTE WKS-EA-STRENGTH ROUNDED =
135800                    TM-UPPER-TAIL(WKS-MET-IDX) / .50
135900             ELSE
136000                 COMPUTE WKS-EA-STRENGTH ROUNDED =
136100                    TM-LOWER-TAIL(WKS-MET-IDX) / .50
136200             END-IF
136300             ADD 1 TO WKS-ED-CANT
136400             COMPUTE WKS-I = WKS-ED-CANT
136500             MOVE WKS-GRUPO-ASSET TO WE-ASSET(WKS-I)
136600             MOVE 'TAIL-RISK-UNDERPRICED   ' TO WE-EDGE-TYPE(WKS-I)
136700             MOVE WKS-EA-TIMEFRAME TO WE-TIMEFRAME(WKS-I)
136800             MOVE WKS-EA-DIRECCION-TMP TO WE-DIRECTION(WKS-I)
136900             MOVE WKS-EA-S TO WE-SYNTH-PROB(WKS-I)
137000             MOVE WKS-EA-M TO WE-MARKET-PROB(WKS-I)
137100             MOVE WKS-EA-START-PRICE TO WE-START-PRICE(WKS-I)
137200             MOVE TM-WIDTH(WKS-MET-IDX) TO WE-FORECAST-WIDTH(WKS-I)
137300             IF WKS-EA-STRENGTH > 2.0
137400                 MOVE 'HIGH  ' TO WE-CONFIDENCE(WKS-I)
137500                 MOVE 0 TO WE-RANK(WKS-I)
137600             ELSE
137700                 MOVE 'MEDIUM' TO WE-CONFIDENCE(WKS-I)
137800                 MOVE 1 TO WE-RANK(WKS-I)
137900             END-IF
138000             MOVE WKS-EA-GAP-ABS TO WE-EDGE-SIZE(WKS-I)
138100         END-IF
138200     END-IF.
138300 5540-REGLA-TAIL-RISK-E. EXIT.
138400
138500*    REGLA 3 - INCERTIDUMBRE SUBVALUADA. DENSIDAD CENTRAL < .20    *
138600*    Y EL MERCADO CONCENTRADO EN UN LADO A MAS DE .60 (PF-0012).   *
138700 5550-REGLA-INCERTIDUMBRE SECTION.
138800     IF WKS-EA-M NOT LESS THAN .5
138900         MOVE WKS-EA-M TO WKS-EA-MAXM
139000     ELSE
139100         COMPUTE WKS-EA-MAXM = 1 - WKS-EA-M
139200     END-IF
139300     IF TM-DENSITY(WKS-MET-IDX) < .20 AND WKS-EA-MAXM > .60
139400         ADD 1 TO WKS-ED-CANT
139500         COMPUTE WKS-I = WKS-ED-CANT
139600         MOVE WKS-GRUPO-ASSET TO WE-ASSET(WKS-I)
139700         MOVE 'UNCERTAINTY-UNDERPRICED ' TO WE-EDGE-TYPE(WKS-I)
139800         MOVE WKS-EA-TIMEFRAME TO WE-TIMEFRAME(WKS-I)
139900         IF WKS-EA-M > .5
140000             MOVE 'AGAINST-UP    ' TO WE-DIRECTION(WKS-I)
140100         ELSE
140200             MOVE 'AGAINST-DOWN  ' TO WE-DIRECTION(WKS-I)
140300         END-IF
140400         MOVE WKS-EA-S TO WE-SYNTH-PROB(WKS-I)
140500         MOVE WKS-EA-M TO WE-MARKET-PROB(WKS-I)
140600         MOVE WKS-EA-START-PRICE TO WE-START-PRICE(WKS-I)
140700         MOVE TM-WIDTH(WKS-MET-IDX) TO WE-FORECAST-WIDTH(WKS-I)
140800         IF TM-DENSITY(WKS-MET-IDX) < .15 AND WKS-EA-MAXM > .70
140900             MOVE 'HIGH  ' TO WE-CONFIDENCE(WKS-I)
141000             MOVE 0 TO WE-RANK(WKS-I)
141100         ELSE
141200             MOVE 'MEDIUM' TO WE-CONFIDENCE(WKS-I)
141300             MOVE 1 TO WE-RANK(WKS-I)
141400         END-IF
141500         MOVE WKS-EA-GAP-ABS TO WE-EDGE-SIZE(WKS-I)
141600     END-IF.
141700 5550-REGLA-INCERTIDUMBRE-E. EXIT.
141800
141900*    REGLA 4 - DESAJUSTE DE SESGO. ASIMETRIA > 1.50 CON EL         *
142000*    MERCADO POR DEBAJO DE .50, O ASIMETRIA < .67 CON EL           *
142100*    MERCADO POR ENCIMA DE .50 (PF-0012).                          *
142200 5560-REGLA-SESGO SECTION.
142300     MOVE 'N' TO WKS-EA-TIENE-DIRECCION
142400     IF TM-ASYMMETRY(WKS-MET-IDX) > 1.50 AND WKS-EA-M < .50
142500         MOVE 'SKEW-BULLISH  ' TO WKS-EA-DIRECCION-TMP
142600         MOVE 'Y' TO WKS-EA-TIENE-DIRECCION
142700     END-IF
142800     IF TM-ASYMMETRY(WKS-MET-IDX) < .67 AND WKS-EA-M > .50
142900         MOVE 'SKEW-BEARISH  ' TO WKS-EA-DIRECCION-TMP
143000         MOVE 'Y' TO WKS-EA-TIENE-DIRECCION
143100     END-IF
143200     IF WKS-EA-TIENE-DIRECCION = 'Y'
143300         IF TM-ASYMMETRY(WKS-MET-IDX) < 1
143400             COMPUTE WKS-EA-STRENGTH ROUNDED =
143500                (1 - TM-ASYMMETRY(WKS-MET-IDX)) / .50
143600         ELSE
143700             COMPUTE WKS-EA-STRENGTH ROUNDED =
143800                (TM-ASYMMETRY(WKS-MET-IDX) - 1) / .50
143900         END-IF
144000         ADD 1 TO WKS-ED-CANT
144100         COMPUTE WKS-I = WKS-ED-CANT
144200         MOVE WKS-GRUPO-ASSET TO WE-ASSET(WKS-I)
144300         MOVE 'SKEW-MISMATCH           ' TO WE-EDGE-TYPE(WKS-I)
144400         MOVE WKS-EA-TIMEFRAME TO WE-TIMEFRAME(WKS-I)
144500         MOVE WKS-EA-DIRECCION-TMP TO WE-DIRECTION(WKS-I)
144600         MOVE WKS-EA-S TO WE-SYNTH-PROB(WKS-I)
144700         MOVE WKS-EA-M TO WE-MARKET-PROB(WKS-I)
144800         MOVE WKS-EA-START-PRICE TO WE-START-PRICE(WKS-I)
144900         MOVE TM-WIDTH(WKS-MET-IDX) TO WE-FORECAST-WIDTH(WKS-I)
145000         EVALUATE TRUE
145100             WHEN WKS-EA-STRENGTH > 2.0
145200                 MOVE 'HIGH  ' TO WE-CONFIDENCE(WKS-I)
145300                 MOVE 0 TO WE-RANK(WKS-I)
145400             WHEN WKS-EA-STRENGTH > 1.0
145500                 MOVE 'MEDIUM' TO WE-CONFIDENCE(WKS-I)
145600                 MOVE 1 TO WE-RANK(WKS-I)
145700             WHEN OTHER
145800                 MOVE 'LOW   ' TO WE-CONFIDENCE(WKS-I)
145900                 MOVE 2 TO WE-RANK(WKS-I)
146000         END-EVALUATE
146100         MOVE WKS-EA-GAP-ABS TO WE-EDGE-SIZE(WKS-I)
146200     END-IF.
146300 5560-REGLA-SESGO-E. EXIT.
146400
146500*    ORDENAMIENTO ESTABLE POR INSERCION SOBRE EL RANGO DE          *
146600*    CONFIANZA (HIGH=0/MEDIUM=1/LOW=2) - EL ARCHIVO DE SALIDA      *
146700*    Y EL REPORTE MUESTRAN PRIMERO LOS EDGES DE MAYOR CONFIANZA.   *
146800 5580-ORDENA-EDGES SECTION.
146900     PERFORM 5590-UNA-INSERCION THRU 5590-UNA-INSERCION-E
147000        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-ED-CANT.
147100 5580-ORDENA-EDGES-E. EXIT.
147200
147300 5590-UNA-INSERCION SECTION.
147400     MOVE WE-ENTRY(WKS-I) TO WKS-SORT-TEMP
147500     COMPUTE WKS-J = WKS-I - 1
147600     PERFORM 5591-DESPLAZA-RENGLON THRU 5591-DESPLAZA-RENGLON-E
147700        UNTIL WKS-J < 1 OR WE-RANK(WKS-J) NOT GREATER THAN WT-RANK
147800     COMPUTE WKS-K = WKS-J + 1
147900     MOVE WKS-SORT-TEMP TO WE-ENTRY(WKS-K).
148000 5590-UNA-INSERCION-E. EXIT.
148100
148200 5591-DESPLAZA-RENGLON SECTION.
148300     MOVE WE-ENTRY(WKS-J) TO WE-ENTRY(WKS-J + 1)
148400     COMPUTE WKS-J = WKS-J - 1.
148500 5591-DESPLAZA-RENGLON-E. EXIT.
148600
148700 5600-IMPRIME-EDGE SECTION.
148800     MOVE SPACES TO WKS-LINEA
148900     MOVE WE-ASSET(WKS-I)      TO WKS-LINEA(1:5)
149000     MOVE WE-EDGE-TYPE(WKS-I)  TO WKS-LINEA(7:24)
149100     MOVE WE-TIMEFRAME(WKS-I)  TO WKS-LINEA(32:6)
149200     MOVE WE-DIRECTION(WKS-I)  TO WKS-LINEA(39:14)
149300     MOVE WE-CONFIDENCE(WKS-I) TO WKS-LINEA(54:6)
149400     MOVE WE-SYNTH-PROB(WKS-I) TO WKS-EDIT-9V6
149500     MOVE WKS-EDIT-9V6         TO WKS-LINEA(61:9)
149600     MOVE WE-MARKET-PROB(WKS-I) TO WKS-EDIT-9V6
149700     MOVE WKS-EDIT-9V6         TO WKS-LINEA(71:9)
149800     MOVE WE-EDGE-SIZE(WKS-I)  TO WKS-EDIT-9V4
149900     MOVE WKS-EDIT-9V4         TO WKS-LINEA(81:9)
150000     ADD 1 TO WKS-CTR-EDGES
150100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
150200 5600-IMPRIME-EDGE-E. EXIT.
150300
150400*    ARMA EL RENGLON DE SALIDA PARA EL ARCHIVO DE EDGES            *
150500*    ABIERTOS DE ESTA CORRIDA (OPEDGOUT SE REESCRIBE COMPLETO).    *
150600 5700-GRABA-EDGE-ABIERTO SECTION.
150700     MOVE WE-ASSET(WKS-I)       TO ED-ASSET
150800     MOVE WKS-EDGE-ID-SIG       TO ED-ID
150900     ADD 1 TO WKS-EDGE-ID-SIG
151000     MOVE WKS-CORRIDA-SEQ       TO ED-DETECTED-SEQ
151100     MOVE WE-EDGE-TYPE(WKS-I)   TO ED-EDGE-TYPE
151200     MOVE WE-TIMEFRAME(WKS-I)   TO ED-TIMEFRAME
151300     MOVE WE-DIRECTION(WKS-I)   TO ED-DIRECTION
151400     MOVE WE-CONFIDENCE(WKS-I)  TO ED-CONFIDENCE
151500     MOVE WE-SYNTH-PROB(WKS-I)  TO ED-SYNTH-PROB
151600     MOVE WE-MARKET-PROB(WKS-I) TO ED-MARKET-PROB
151700     PERFORM 5710-DETERMINA-OUR-SIDE THRU 5710-DETERMINA-OUR-SIDE-E
151800     MOVE WE-EDGE-SIZE(WKS-I)    TO ED-EDGE-SIZE
151900     MOVE WE-START-PRICE(WKS-I)  TO ED-START-PRICE
152000     MOVE WE-FORECAST-WIDTH(WKS-I) TO ED-FORECAST-WIDTH
152100     MOVE 'N'    TO ED-RESOLVED-FLAG
152200     MOVE SPACES TO ED-RESOLUTION
152300     MOVE 0      TO ED-ACTUAL-PRICE
152400     MOVE 0      TO ED-PNL
152500     WRITE REG-EDGRC-OT FROM WS-EDGE.
152600 5700-GRABA-EDGE-ABIERTO-E. EXIT.
152700
152800*    LADO QUE FAVORECEMOS SEGUN LA DIRECCION DEL EDGE (PF-0068).   *
152900 5710-DETERMINA-OUR-SIDE SECTION.
153000     EVALUATE ED-DIRECTION
153100         WHEN 'UP'
153200         WHEN 'SKEW-BULLISH'
153300         WHEN 'UP-RISK'
153400         WHEN 'AGAINST-DOWN'
153500             MOVE ED-MARKET-PROB TO ED-OUR-SIDE-PROB
153600         WHEN 'DOWN'
153700         WHEN 'SKEW-BEARISH'
153800         WHEN 'DOWN-RISK'
153900         WHEN 'AGAINST-UP'
154000             COMPUTE ED-OUR-SIDE-PROB ROUNDED = 1 - ED-MARKET-PROB
154100         WHEN OTHER
154200             MOVE ED-MARKET-PROB TO ED-OUR-SIDE-PROB
154300     END-EVALUATE.
154400 5710-DETERMINA-OUR-SIDE-E. EXIT.
154500******************************************************************
154600*  SECCION 6000 - DETECTOR DE ANOMALIAS (PF-0091)                *
154700*  COMPARA LA CORRIDA ACTUAL CONTRA LA ANTERIOR RENGLON POR       *
154800*  RENGLON (MISMO ACTIVO/HORIZONTE) Y SEÑALA VUELCOS DE SESGO,    *
154900*  ENGORDAMIENTO DE COLA, CAMBIOS DE ANCHO Y CAMBIOS DE REGIMEN.  *
155000******************************************************************
155100 6000-ANOMALIAS SECTION.
155200     MOVE SPACES TO WKS-LINEA
155300     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING PAGE
155400     MOVE SPACES TO WKS-LINEA
155500     STRING 'SECCION 5 - DETECTOR DE ANOMALIAS'
155600        DELIMITED BY SIZE INTO WKS-LINEA
155700     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
155800     MOVE SPACES TO WKS-LINEA
155900     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
156000     PERFORM 6010-UNA-METRICA THRU 6010-UNA-METRICA-E
156100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TM-CANT
156200     IF WKS-CTR-ANOM = 0
156300         MOVE SPACES TO WKS-LINEA
156400         STRING 'SIN ANOMALIAS DETECTADAS EN ESTA CORRIDA'
156500            DELIMITED BY SIZE INTO WKS-LINEA
156600         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
156700     END-IF.
156800 6000-ANOMALIAS-E. EXIT.
156900
157000 6010-UNA-METRICA SECTION.
157100     PERFORM 6020-BUSCA-METRICA-PRV THRU 6020-BUSCA-METRICA-PRV-E
157200     IF WKS-FUE-ENCONTRADO
157300         PERFORM 6030-CHEQUEA-SKEW-FLIP THRU 6030-CHEQUEA-SKEW-FLIP-E
157400         PERFORM 6040-CHEQUEA-TAIL-FAT  THRU 6040-CHEQUEA-TAIL-FAT-E
157500         PERFORM 6050-CHEQUEA-WIDTH     THRU 6050-CHEQUEA-WIDTH-E
157600         PERFORM 6060-CHEQUEA-REGIMEN   THRU 6060-CHEQUEA-REGIMEN-E
157700     END-IF.
157800 6010-UNA-METRICA-E. EXIT.
157900
158000 6020-BUSCA-METRICA-PRV SECTION.
158100     MOVE 'N' TO WKS-ENCONTRADO
158200     PERFORM 6021-COMPARA-METRICA-PRV THRU 6021-COMPARA-METRICA-PRV-E
158300        VARYING WKS-TBL-IDX FROM 1 BY 1
158400        UNTIL WKS-TBL-IDX > WKS-TP-CANT OR WKS-FUE-ENCONTRADO.
158500 6020-BUSCA-METRICA-PRV-E. EXIT.
158600
158700 6021-COMPARA-METRICA-PRV SECTION.
158800     IF TP-ASSET(WKS-TBL-IDX)   = TM-ASSET(WKS-I)
158900        AND TP-HORIZON(WKS-TBL-IDX) = TM-HORIZON(WKS-I)
159000         MOVE 'Y' TO WKS-ENCONTRADO
159100     END-IF.
159200 6021-COMPARA-METRICA-PRV-E. EXIT.
159300
159400*    VUELCO DE SESGO: LA ASIMETRIA DE COLA CRUZA EL VALOR 1.0      *
159500 6030-CHEQUEA-SKEW-FLIP SECTION.
159600     IF (TP-ASYMMETRY(WKS-TBL-IDX) < 1 AND
159700         TM-ASYMMETRY(WKS-I) NOT LESS THAN 1)
159800        OR
159900        (TM-ASYMMETRY(WKS-I) < 1 AND
160000         TP-ASYMMETRY(WKS-TBL-IDX) NOT LESS THAN 1)
160100         MOVE TP-ASYMMETRY(WKS-TBL-IDX) TO WKS-AN-VALOR-PREV
160200         MOVE TM-ASYMMETRY(WKS-I)       TO WKS-AN-VALOR-CURR
160300         COMPUTE WKS-AN-DIFF =
160400            WKS-AN-VALOR-CURR - WKS-AN-VALOR-PREV
160500         IF WKS-AN-DIFF < 0
160600             COMPUTE WKS-AN-DIFF = WKS-AN-DIFF * -1
160700         END-IF
160800         IF TM-ASYMMETRY(WKS-I) > 1
160900             MOVE 'BEARISH A ALCISTA   ' TO WKS-AN-TEXTO
161000         ELSE
161100             MOVE 'ALCISTA A BEARISH   ' TO WKS-AN-TEXTO
161200         END-IF
161300         MOVE 'SKEW-FLIP               ' TO WKS-AN-TIPO
161400         PERFORM 6091-CLASIFICA-SEVERIDAD THRU 6091-CLASIFICA-SEVERIDAD-E
161500         PERFORM 6090-IMPRIME-ANOMALIA THRU 6090-IMPRIME-ANOMALIA-E
161600     END-IF.
161700 6030-CHEQUEA-SKEW-FLIP-E. EXIT.
161800
161900*    ENGORDAMIENTO DE COLA: LA GORDURA DE COLA CRECE MAS DEL 20%   *
162000 6040-CHEQUEA-TAIL-FAT SECTION.
162100     IF TP-FATNESS(WKS-TBL-IDX) NOT = 0 AND TM-FATNESS(WKS-I) NOT = 0
162200         COMPUTE WKS-AN-CAMBIO ROUNDED =
162300            (TM-FATNESS(WKS-I) - TP-FATNESS(WKS-TBL-IDX))
162400            / TP-FATNESS(WKS-TBL-IDX)
162500         IF WKS-AN-CAMBIO > .20
162600             MOVE TP-FATNESS(WKS-TBL-IDX) TO WKS-AN-VALOR-PREV
162700             MOVE TM-FATNESS(WKS-I)       TO WKS-AN-VALOR-CURR
162800             MOVE WKS-AN-CAMBIO            TO WKS-AN-DIFF
162900             MOVE 'COLA MAS GORDA      ' TO WKS-AN-TEXTO
163000             MOVE 'TAIL-FATTENING          ' TO WKS-AN-TIPO
163100             PERFORM 6091-CLASIFICA-SEVERIDAD
163200                THRU 6091-CLASIFICA-SEVERIDAD-E
163300             PERFORM 6090-IMPRIME-ANOMALIA THRU 6090-IMPRIME-ANOMALIA-E
163400         END-IF
163500     END-IF.
163600 6040-CHEQUEA-TAIL-FAT-E. EXIT.
163700
163800*    CAMBIO DE ANCHO: EL ANCHO DEL PRONOSTICO CAMBIA MAS DEL 20%   *
163900 6050-CHEQUEA-WIDTH SECTION.
164000     IF TP-WIDTH(WKS-TBL-IDX) NOT = 0
164100         COMPUTE WKS-AN-CAMBIO ROUNDED =
164200            (TM-WIDTH(WKS-I) - TP-WIDTH(WKS-TBL-IDX))
164300            / TP-WIDTH(WKS-TBL-IDX)
164400         MOVE WKS-AN-CAMBIO TO WKS-AN-DIFF
164500         IF WKS-AN-DIFF < 0
164600             COMPUTE WKS-AN-DIFF = WKS-AN-DIFF * -1
164700         END-IF
164800         IF WKS-AN-DIFF > .20
164900             MOVE TP-WIDTH(WKS-TBL-IDX) TO WKS-AN-VALOR-PREV
165000             MOVE TM-WIDTH(WKS-I)       TO WKS-AN-VALOR-CURR
165100             IF WKS-AN-CAMBIO > 0
165200                 MOVE 'VOLATILITY-EXPANSION    ' TO WKS-AN-TIPO
165300                 MOVE 'ANCHO EN EXPANSION  ' TO WKS-AN-TEXTO
165400             ELSE
165500                 MOVE 'VOLATILITY-COMPRESSION  ' TO WKS-AN-TIPO
165600                 MOVE 'ANCHO EN COMPRESION ' TO WKS-AN-TEXTO
165700             END-IF
165800             PERFORM 6091-CLASIFICA-SEVERIDAD
165900                THRU 6091-CLASIFICA-SEVERIDAD-E
166000             PERFORM 6090-IMPRIME-ANOMALIA THRU 6090-IMPRIME-ANOMALIA-E
166100         END-IF
166200     END-IF.
166300 6050-CHEQUEA-WIDTH-E. EXIT.
166400
166500*    CAMBIO DE REGIMEN: SIEMPRE SEVERIDAD ALTA, TEXTO NO NUMERICO. *
166600 6060-CHEQUEA-REGIMEN SECTION.
166700     IF TM-REGIME(WKS-I) NOT = TP-REGIME(WKS-TBL-IDX)
166800         MOVE SPACES TO WKS-LINEA
166900         MOVE TM-ASSET(WKS-I)    TO WKS-LINEA(1:5)
167000         MOVE TM-HORIZON(WKS-I)  TO WKS-LINEA(7:3)
167100         MOVE 'REGIME-CHANGE' TO WKS-LINEA(11:13)
167200         MOVE 'HIGH  '        TO WKS-LINEA(25:6)
167300         MOVE TP-REGIME(WKS-TBL-IDX) TO WKS-LINEA(32:10)
167400         MOVE '->'                   TO WKS-LINEA(43:2)
167500         MOVE TM-REGIME(WKS-I)       TO WKS-LINEA(46:10)
167600         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
167700         ADD 1 TO WKS-CTR-ANOM
167800     END-IF.
167900 6060-CHEQUEA-REGIMEN-E. EXIT.
168000
168100*    RENGLON GENERICO DE IMPRESION PARA LAS 3 ANOMALIAS NUMERICAS  *
168200 6090-IMPRIME-ANOMALIA SECTION.
168300     MOVE SPACES TO WKS-LINEA
168400     MOVE TM-ASSET(WKS-I)    TO WKS-LINEA(1:5)
168500     MOVE TM-HORIZON(WKS-I)  TO WKS-LINEA(7:3)
168600     MOVE WKS-AN-TIPO        TO WKS-LINEA(11:24)
168700     MOVE WKS-AN-SEVERIDAD   TO WKS-LINEA(36:6)
168800     MOVE WKS-AN-TEXTO       TO WKS-LINEA(43:20)
168900     MOVE WKS-AN-VALOR-PREV  TO WKS-EDIT-9V4
169000     MOVE WKS-EDIT-9V4       TO WKS-LINEA(64:9)
169100     MOVE WKS-AN-VALOR-CURR  TO WKS-EDIT-9V4
169200     MOVE WKS-EDIT-9V4       TO WKS-LINEA(74:9)
169300     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
169400     ADD 1 TO WKS-CTR-ANOM.
169500 6090-IMPRIME-ANOMALIA-E. EXIT.
169600
169700*    CLASIFICA SEVERIDAD SEGUN LA MAGNITUD DEL CAMBIO (WKS-AN-DIFF)*
169800 6091-CLASIFICA-SEVERIDAD SECTION.
169900     EVALUATE TRUE
170000         WHEN WKS-AN-DIFF NOT LESS THAN .50
170100             MOVE 'HIGH  ' TO WKS-AN-SEVERIDAD
170200         WHEN WKS-AN-DIFF NOT LESS THAN .30
170300             MOVE 'MEDIUM' TO WKS-AN-SEVERIDAD
170400         WHEN OTHER
170500             MOVE 'LOW   ' TO WKS-AN-SEVERIDAD
170600     END-EVALUATE.
170700 6091-CLASIFICA-SEVERIDAD-E. EXIT.
170800******************************************************************
170900*  SECCION 6500 - CRUCE DE ACTIVOS (PF-0058/PF-0114)              *
171000*  AGRUPA LOS ACTIVOS DE 24H EN CRIPTO Y ACCIONES (EL ORO XAU     *
171100*  QUEDA FUERA DE AMBOS GRUPOS, VER BITACORA PF-0058), MIDE EL    *
171200*  CONSENSO DE FORMA POR SIMILITUD DE COSENO Y BUSCA EL ACTIVO    *
171300*  QUE MAS SE APARTA DEL GRUPO. SI HAY AMBOS GRUPOS, CLASIFICA    *
171400*  EL REGIMEN MACRO DEL MERCADO.                                  *
171500******************************************************************
171600 6500-CRUCE-DE-ACTIVOS SECTION.
171700     MOVE SPACES TO WKS-LINEA
171800     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING PAGE
171900     MOVE SPACES TO WKS-LINEA
172000     STRING 'SECCION 6 - CRUCE DE ACTIVOS'
172100        DELIMITED BY SIZE INTO WKS-LINEA
172200     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
172300     MOVE 'N' TO WKS-MI-CRYPTO-OK
172400     MOVE 'N' TO WKS-MI-EQUITY-OK
172500     PERFORM 6510-ARMA-GRUPO-CRIPTO THRU 6510-ARMA-GRUPO-CRIPTO-E
172600     PERFORM 6520-ARMA-GRUPO-EQUITY THRU 6520-ARMA-GRUPO-EQUITY-E
172700     IF WKS-GC-CANT > 1
172800         MOVE WKS-GC-CANT TO WKS-CG-CANT
172900         MOVE 'CRIPTO' TO WKS-CG-NOMBRE
173000         PERFORM 6530-COPIA-IDX-CRIPTO THRU 6530-COPIA-IDX-CRIPTO-E
173100            VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-GC-CANT
173200         PERFORM 6600-ANALIZA-GRUPO THRU 6600-ANALIZA-GRUPO-E
173300         SET WKS-MI-HAY-CRYPTO TO TRUE
173400         MOVE WKS-CC-BIAS-PROM  TO WKS-MI-CRYPTO-BIAS
173500         MOVE WKS-CC-WIDTH-PROM TO WKS-MI-CRYPTO-WIDTH
173600         MOVE WKS-CC-CONSENSO   TO WKS-MI-CRYPTO-CONS
173700         MOVE WKS-VEC-PROM(1)   TO WKS-MI-CRYPTO-VEC(1)
173800         MOVE WKS-VEC-PROM(2)   TO WKS-MI-CRYPTO-VEC(2)
173900         MOVE WKS-VEC-PROM(3)   TO WKS-MI-CRYPTO-VEC(3)
174000         MOVE WKS-VEC-PROM(4)   TO WKS-MI-CRYPTO-VEC(4)
174100         MOVE WKS-VEC-PROM(5)   TO WKS-MI-CRYPTO-VEC(5)
174200     END-IF
174300     IF WKS-GE-CANT > 1
174400         MOVE WKS-GE-CANT TO WKS-CG-CANT
174500         MOVE 'EQUITY' TO WKS-CG-NOMBRE
174600         PERFORM 6540-COPIA-IDX-EQUITY THRU 6540-COPIA-IDX-EQUITY-E
174700            VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-GE-CANT
174800         PERFORM 6600-ANALIZA-GRUPO THRU 6600-ANALIZA-GRUPO-E
174900         SET WKS-MI-HAY-EQUITY TO TRUE
175000         MOVE WKS-CC-BIAS-PROM  TO WKS-MI-EQUITY-BIAS
175100         MOVE WKS-CC-WIDTH-PROM TO WKS-MI-EQUITY-WIDTH
175200         MOVE WKS-CC-CONSENSO   TO WKS-MI-EQUITY-CONS
175300         MOVE WKS-VEC-PROM(1)   TO WKS-MI-EQUITY-VEC(1)
175400         MOVE WKS-VEC-PROM(2)   TO WKS-MI-EQUITY-VEC(2)
175500         MOVE WKS-VEC-PROM(3)   TO WKS-MI-EQUITY-VEC(3)
175600         MOVE WKS-VEC-PROM(4)   TO WKS-MI-EQUITY-VEC(4)
175700         MOVE WKS-VEC-PROM(5)   TO WKS-MI-EQUITY-VEC(5)
175800     END-IF
175900     IF WKS-MI-HAY-CRYPTO AND WKS-MI-HAY-EQUITY
176000         PERFORM 6800-CLASIFICA-MACRO THRU 6800-CLASIFICA-MACRO-E
176100     ELSE
176200         MOVE 'INSUFFICIENT-DATA' TO WKS-MACRO-REGIMEN
176300     END-IF
176400     PERFORM 6900-IMPRIME-MACRO THRU 6900-IMPRIME-MACRO-E.
176500 6500-CRUCE-DE-ACTIVOS-E. EXIT.
176600
176700*    ARMA EL GRUPO CRIPTO EN ORDEN ALFABETICO: BTC, ETH, SOL       *
176800 6510-ARMA-GRUPO-CRIPTO SECTION.
176900     MOVE 0 TO WKS-GC-CANT
177000     MOVE 'BTC  ' TO WKS-GRUPO-ASSET
177100     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
177200     IF WKS-FUE-ENCONTRADO
177300         ADD 1 TO WKS-GC-CANT
177400         MOVE WKS-TBL-IDX TO WKS-GC-IDX(WKS-GC-CANT)
177500     END-IF
177600     MOVE 'ETH  ' TO WKS-GRUPO-ASSET
177700     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
177800     IF WKS-FUE-ENCONTRADO
177900         ADD 1 TO WKS-GC-CANT
178000         MOVE WKS-TBL-IDX TO WKS-GC-IDX(WKS-GC-CANT)
178100     END-IF
178200     MOVE 'SOL  ' TO WKS-GRUPO-ASSET
178300     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
178400     IF WKS-FUE-ENCONTRADO
178500         ADD 1 TO WKS-GC-CANT
178600         MOVE WKS-TBL-IDX TO WKS-GC-IDX(WKS-GC-CANT)
178700     END-IF.
178800 6510-ARMA-GRUPO-CRIPTO-E. EXIT.
178900
179000 6511-BUSCA-24H SECTION.
179100     MOVE 'N' TO WKS-ENCONTRADO
179200     PERFORM 6512-COMPARA-24H THRU 6512-COMPARA-24H-E
179300        VARYING WKS-TBL-IDX FROM 1 BY 1
179400        UNTIL WKS-TBL-IDX > WKS-TM-CANT OR WKS-FUE-ENCONTRADO.
179500 6511-BUSCA-24H-E. EXIT.
179600
179700 6512-COMPARA-24H SECTION.
179800     IF TM-ASSET(WKS-TBL-IDX) = WKS-GRUPO-ASSET
179900        AND TM-HORIZON(WKS-TBL-IDX) = '24H'
180000         MOVE 'Y' TO WKS-ENCONTRADO
180100     END-IF.
180200 6512-COMPARA-24H-E. EXIT.
180300
180400*    ARMA EL GRUPO ACCIONES: AAPL, GOOGL, NVDA, SPY, TSLA          *
180500 6520-ARMA-GRUPO-EQUITY SECTION.
180600     MOVE 0 TO WKS-GE-CANT
180700     MOVE 'AAPL ' TO WKS-GRUPO-ASSET
180800     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
180900     IF WKS-FUE-ENCONTRADO
181000         ADD 1 TO WKS-GE-CANT
181100         MOVE WKS-TBL-IDX TO WKS-GE-IDX(WKS-GE-CANT)
181200     END-IF
181300     MOVE 'GOOGL' TO WKS-GRUPO-ASSET
181400     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
181500     IF WKS-FUE-ENCONTRADO
181600         ADD 1 TO WKS-GE-CANT
181700         MOVE WKS-TBL-IDX TO WKS-GE-IDX(WKS-GE-CANT)
181800     END-IF
181900     MOVE 'NVDA ' TO WKS-GRUPO-ASSET
182000     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
182100     IF WKS-FUE-ENCONTRADO
182200         ADD 1 TO WKS-GE-CANT
182300         MOVE WKS-TBL-IDX TO WKS-GE-IDX(WKS-GE-CANT)
182400     END-IF
182500     MOVE 'SPY  ' TO WKS-GRUPO-ASSET
182600     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
182700     IF WKS-FUE-ENCONTRADO
182800         ADD 1 TO WKS-GE-CANT
182900         MOVE WKS-TBL-IDX TO WKS-GE-IDX(WKS-GE-CANT)
183000     END-IF
183100     MOVE 'TSLA ' TO WKS-GRUPO-ASSET
183200     PERFORM 6511-BUSCA-24H THRU 6511-BUSCA-24H-E
183300     IF WKS-FUE-ENCONTRADO
183400         ADD 1 TO WKS-GE-CANT
183500         MOVE WKS-TBL-IDX TO WKS-GE-IDX(WKS-GE-CANT)
183600     END-IF.
183700 6520-ARMA-GRUPO-EQUITY-E. EXIT.
183800
183900 6530-COPIA-IDX-CRIPTO SECTION.
184000     MOVE WKS-GC-IDX(WKS-K) TO WKS-CG-IDX(WKS-K).
184100 6530-COPIA-IDX-CRIPTO-E. EXIT.
184200
184300 6540-COPIA-IDX-EQUITY SECTION.
184400     MOVE WKS-GE-IDX(WKS-K) TO WKS-CG-IDX(WKS-K).
184500 6540-COPIA-IDX-EQUITY-E. EXIT.
184600
184700*    MOTOR COMPARTIDO: ANALIZA EL GRUPO ACTUALMENTE CARGADO EN     *
184800*    WKS-GRUPO-ACTUAL (SE INVOCA UNA VEZ POR CRIPTO Y UNA POR      *
184900*    ACCIONES, RECARGANDO LOS INDICES ENTRE UNA LLAMADA Y OTRA).   *
185000 6600-ANALIZA-GRUPO SECTION.
185100     PERFORM 6605-PROMEDIOS-GRUPO THRU 6605-PROMEDIOS-GRUPO-E
185200     PERFORM 6620-UNA-FILA-SIM THRU 6620-UNA-FILA-SIM-E
185300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CG-CANT
185400     PERFORM 6650-CONSENSO-GRUPO THRU 6650-CONSENSO-GRUPO-E
185500     PERFORM 6660-MEDIA-POR-ACTIVO THRU 6660-MEDIA-POR-ACTIVO-E
185600        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CG-CANT
185700     MOVE 0 TO WKS-CC-OUTLIER-IDX
185800     IF WKS-CG-CANT > 2
185900         PERFORM 6670-DETECTA-OUTLIER THRU 6670-DETECTA-OUTLIER-E
186000     END-IF
186100     PERFORM 6690-IMPRIME-GRUPO THRU 6690-IMPRIME-GRUPO-E.
186200 6600-ANALIZA-GRUPO-E. EXIT.
186300
186400 6605-PROMEDIOS-GRUPO SECTION.
186500     MOVE 0 TO WKS-CC-BIAS-PROM  WKS-CC-WIDTH-PROM
186600     MOVE 0 TO WKS-CC-ASYM-PROM  WKS-CC-FAT-PROM
186700     MOVE 0 TO WKS-CC-DENS-PROM  WKS-CC-SCORE-PROM
186800     PERFORM 6606-SUMA-UN-ACTIVO THRU 6606-SUMA-UN-ACTIVO-E
186900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CG-CANT
187000     COMPUTE WKS-CC-BIAS-PROM  ROUNDED = WKS-CC-BIAS-PROM  / WKS-CG-CANT
187100     COMPUTE WKS-CC-WIDTH-PROM ROUNDED = WKS-CC-WIDTH-PROM / WKS-CG-CANT
187200     COMPUTE WKS-CC-ASYM-PROM  ROUNDED = WKS-CC-ASYM-PROM  / WKS-CG-CANT
187300     COMPUTE WKS-CC-FAT-PROM   ROUNDED = WKS-CC-FAT-PROM   / WKS-CG-CANT
187400     COMPUTE WKS-CC-DENS-PROM  ROUNDED = WKS-CC-DENS-PROM  / WKS-CG-CANT
187500     COMPUTE WKS-CC-SCORE-PROM ROUNDED = WKS-CC-SCORE-PROM / WKS-CG-CANT
187600     MOVE WKS-CC-BIAS-PROM  TO WKS-VEC-PROM(1)
187700     MOVE WKS-CC-WIDTH-PROM TO WKS-VEC-PROM(2)
187800     MOVE WKS-CC-ASYM-PROM  TO WKS-VEC-PROM(3)
187900     MOVE WKS-CC-FAT-PROM   TO WKS-VEC-PROM(4)
188000     MOVE WKS-CC-DENS-PROM  TO WKS-VEC-PROM(5).
188100 6605-PROMEDIOS-GRUPO-E. EXIT.
188200
188300 6606-SUMA-UN-ACTIVO SECTION.
188400     MOVE WKS-CG-IDX(WKS-I) TO WKS-TBL-IDX
188500     ADD TM-BIAS(WKS-TBL-IDX)      TO WKS-CC-BIAS-PROM
188600     ADD TM-WIDTH(WKS-TBL-IDX)     TO WKS-CC-WIDTH-PROM
188700     ADD TM-ASYMMETRY(WKS-TBL-IDX) TO WKS-CC-ASYM-PROM
188800     ADD TM-FATNESS(WKS-TBL-IDX)   TO WKS-CC-FAT-PROM
188900     ADD TM-DENSITY(WKS-TBL-IDX)   TO WKS-CC-DENS-PROM
189000     ADD TM-SCORE(WKS-TBL-IDX)     TO WKS-CC-SCORE-PROM.
189100 6606-SUMA-UN-ACTIVO-E. EXIT.
189200
189300*    ARMA LA MATRIZ DE SIMILITUD DE COSENO ENTRE TODOS LOS PARES   *
189400 6620-UNA-FILA-SIM SECTION.
189500     PERFORM 6630-UNA-CELDA-SIM THRU 6630-UNA-CELDA-SIM-E
189600        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CG-CANT.
189700 6620-UNA-FILA-SIM-E. EXIT.
189800
189900 6630-UNA-CELDA-SIM SECTION.
190000     IF WKS-I = WKS-J
190100         MOVE 1 TO WKS-SIM-VALOR(WKS-I WKS-J)
190200     ELSE
190300         MOVE WKS-CG-IDX(WKS-I) TO WKS-TBL-IDX
190400         MOVE WKS-CG-IDX(WKS-J) TO WKS-MET-IDX
190500         PERFORM 8910-ARMA-VECTOR-A THRU 8910-ARMA-VECTOR-A-E
190600         PERFORM 8920-ARMA-VECTOR-B THRU 8920-ARMA-VECTOR-B-E
190700         PERFORM 8900-COSENO THRU 8900-COSENO-E
190800         MOVE WKS-COS-RESULT TO WKS-SIM-VALOR(WKS-I WKS-J)
190900     END-IF.
191000 6630-UNA-CELDA-SIM-E. EXIT.
191100
191200*    CONSENSO = PROMEDIO DE LOS PARES FUERA DE LA DIAGONAL         *
191300 6650-CONSENSO-GRUPO SECTION.
191400     MOVE 0 TO WKS-CC-SUMA
191500     MOVE 0 TO WKS-CC-CANT-PARES
191600     PERFORM 6651-SUMA-FILA-CONSENSO THRU 6651-SUMA-FILA-CONSENSO-E
191700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CG-CANT
191800     IF WKS-CC-CANT-PARES > 0
191900         COMPUTE WKS-CC-CONSENSO ROUNDED =
192000            WKS-CC-SUMA / WKS-CC-CANT-PARES
192100     ELSE
192200         MOVE 0 TO WKS-CC-CONSENSO
192300     END-IF
192400     EVALUATE TRUE
192500         WHEN WKS-CC-CONSENSO NOT LESS THAN .80
192600             MOVE 'HIGH  ' TO WKS-CC-NIVEL
192700         WHEN WKS-CC-CONSENSO NOT LESS THAN .50
192800             MOVE 'MEDIUM' TO WKS-CC-NIVEL
192900         WHEN OTHER
193000             MOVE 'LOW   ' TO WKS-CC-NIVEL
193100     END-EVALUATE.
193200 6650-CONSENSO-GRUPO-E. EXIT.
193300
193400 6651-SUMA-FILA-CONSENSO SECTION.
193500     COMPUTE WKS-CC-N = WKS-I + 1
193600     PERFORM 6652-SUMA-CELDA-CONSENSO THRU 6652-SUMA-CELDA-CONSENSO-E
193700        VARYING WKS-J FROM WKS-CC-N BY 1 UNTIL WKS-J > WKS-CG-CANT.
193800 6651-SUMA-FILA-CONSENSO-E. EXIT.
193900
194000 6652-SUMA-CELDA-CONSENSO SECTION.
194100     ADD WKS-SIM-VALOR(WKS-I WKS-J) TO WKS-CC-SUMA
194200     ADD 1 TO WKS-CC-CANT-PARES.
194300 6652-SUMA-CELDA-CONSENSO-E. EXIT.
194400
194500*    SIMILITUD PROMEDIO DE CADA ACTIVO CONTRA EL RESTO DEL GRUPO   *
194600 6660-MEDIA-POR-ACTIVO SECTION.
194700     MOVE 0 TO WKS-CC-SUMA
194800     PERFORM 6661-SUMA-CELDA-FILA THRU 6661-SUMA-CELDA-FILA-E
194900        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CG-CANT
195000     IF WKS-CG-CANT > 1
195100         COMPUTE WKS-SIM-MEDIA(WKS-I) ROUNDED =
195200            WKS-CC-SUMA / (WKS-CG-CANT - 1)
195300     ELSE
195400         MOVE 0 TO WKS-SIM-MEDIA(WKS-I)
195500     END-IF.
195600 6660-MEDIA-POR-ACTIVO-E. EXIT.
195700
195800 6661-SUMA-CELDA-FILA SECTION.
195900     IF WKS-J NOT = WKS-I
196000         ADD WKS-SIM-VALOR(WKS-I WKS-J) TO WKS-CC-SUMA
196100     END-IF.
196200 6661-SUMA-CELDA-FILA-E. EXIT.
196300
196400*    OUTLIER: EL ACTIVO CON MENOR SIMILITUD PROMEDIO, SI SU Z      *
196500*    RESPECTO AL GRUPO ES 1.5 O MAS (SOLO GRUPOS DE 3 O MAS).      *
196600 6670-DETECTA-OUTLIER SECTION.
196700     MOVE 0 TO WKS-CC-SUMA
196800     PERFORM 6671-SUMA-MEDIA THRU 6671-SUMA-MEDIA-E
196900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CG-CANT
197000     COMPUTE WKS-CC-OUTLIER-MEDIA ROUNDED = WKS-CC-SUMA / WKS-CG-CANT
197100     MOVE WKS-SIM-MEDIA(1) TO WKS-CC-OUTLIER-MIN
197200     MOVE 1 TO WKS-CC-OUTLIER-IDX
197300     PERFORM 6672-BUSCA-MINIMO THRU 6672-BUSCA-MINIMO-E
197400        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-CG-CANT
197500     MOVE 0 TO WKS-CC-SUMA
197600     PERFORM 6673-SUMA-VARIANZA THRU 6673-SUMA-VARIANZA-E
197700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CG-CANT
197800     COMPUTE WKS-RAIZ-IN = WKS-CC-SUMA / (WKS-CG-CANT - 1)
197900     PERFORM 8000-RAIZ-CUADRADA THRU 8000-RAIZ-CUADRADA-E
198000     MOVE WKS-RAIZ-OUT TO WKS-CC-OUTLIER-STD
198100     IF WKS-CC-OUTLIER-STD > 0
198200         COMPUTE WKS-CC-OUTLIER-Z ROUNDED =
198300            (WKS-CC-OUTLIER-MEDIA - WKS-CC-OUTLIER-MIN)
198400            / WKS-CC-OUTLIER-STD
198500         IF WKS-CC-OUTLIER-Z NOT GREATER THAN 1.5
198600             MOVE 0 TO WKS-CC-OUTLIER-IDX
198700         ELSE
198800             PERFORM 6680-RAZON-OUTLIER THRU 6680-RAZON-OUTLIER-E
198900         END-IF
199000     ELSE
199100         MOVE 0 TO WKS-CC-OUTLIER-IDX
199200     END-IF.
199300 6670-DETECTA-OUTLIER-E. EXIT.
199400
199500 6671-SUMA-MEDIA SECTION.
199600     ADD WKS-SIM-MEDIA(WKS-I) TO WKS-CC-SUMA.
199700 6671-SUMA-MEDIA-E. EXIT.
199800
199900 6672-BUSCA-MINIMO SECTION.
200000     IF WKS-SIM-MEDIA(WKS-I) < WKS-CC-OUTLIER-MIN
200100         MOVE WKS-SIM-MEDIA(WKS-I) TO WKS-CC-OUTLIER-MIN
200200         MOVE WKS-I TO WKS-CC-OUTLIER-IDX
200300     END-IF.
200400 6672-BUSCA-MINIMO-E. EXIT.
200500
200600 6673-SUMA-VARIANZA SECTION.
200700     COMPUTE WKS-CC-SUMA = WKS-CC-SUMA +
200800        ((WKS-SIM-MEDIA(WKS-I) - WKS-CC-OUTLIER-MEDIA) *
200900         (WKS-SIM-MEDIA(WKS-I) - WKS-CC-OUTLIER-MEDIA)).
201000 6673-SUMA-VARIANZA-E. EXIT.
201100
201200*    ARMA LA RAZON DEL OUTLIER, JUNTANDO LOS MOTIVOS APLICABLES.   *
201300 6680-RAZON-OUTLIER SECTION.
201400     MOVE WKS-CG-IDX(WKS-CC-OUTLIER-IDX) TO WKS-TBL-IDX
201500     MOVE SPACES TO WKS-CC-OUTLIER-RAZON
201600     MOVE 'N' TO WKS-CC-RAZON-ENCONTRADA
201700     MOVE 1 TO WKS-CC-PUNTERO
201800     IF (TM-BIAS(WKS-TBL-IDX) > 0 AND WKS-CC-BIAS-PROM < 0)
201900         PERFORM 6681-AGREGA-SEPARADOR THRU 6681-AGREGA-SEPARADOR-E
202000         STRING 'ALCISTA MIENTRAS EL GRUPO ES BEARISH' DELIMITED BY SIZE
202100            INTO WKS-CC-OUTLIER-RAZON WITH POINTER WKS-CC-PUNTERO
202200         SET WKS-CC-TIENE-RAZON TO TRUE
202300     END-IF
202400     IF (TM-BIAS(WKS-TBL-IDX) < 0 AND WKS-CC-BIAS-PROM > 0)
202500         PERFORM 6681-AGREGA-SEPARADOR THRU 6681-AGREGA-SEPARADOR-E
202600         STRING 'BEARISH MIENTRAS EL GRUPO ES ALCISTA' DELIMITED BY SIZE
202700            INTO WKS-CC-OUTLIER-RAZON WITH POINTER WKS-CC-PUNTERO
202800         SET WKS-CC-TIENE-RAZON TO TRUE
202900     END-IF
203000     IF (TM-ASYMMETRY(WKS-TBL-IDX) > 1.3 AND WKS-CC-ASYM-PROM < 1.0)
203100        OR (TM-ASYMMETRY(WKS-TBL-IDX) < .7 AND WKS-CC-ASYM-PROM > 1.0)
203200         PERFORM 6681-AGREGA-SEPARADOR THRU 6681-AGREGA-SEPARADOR-E
203300         STRING 'ASIMETRIA SE APARTA DEL GRUPO' DELIMITED BY SIZE
203400            INTO WKS-CC-OUTLIER-RAZON WITH POINTER WKS-CC-PUNTERO
203500         SET WKS-CC-TIENE-RAZON TO TRUE
203600     END-IF
203700     IF WKS-CC-FAT-PROM > 0
203800         COMPUTE WKS-CC-RAZON-VALOR ROUNDED =
203900            TM-FATNESS(WKS-TBL-IDX) / WKS-CC-FAT-PROM
204000         IF WKS-CC-RAZON-VALOR > 1.5
204100             PERFORM 6681-AGREGA-SEPARADOR THRU 6681-AGREGA-SEPARADOR-E
204200             STRING 'GORDURA DE COLA MUY POR ENCIMA DEL GRUPO'
204300                DELIMITED BY SIZE
204400                INTO WKS-CC-OUTLIER-RAZON WITH POINTER WKS-CC-PUNTERO
204500             SET WKS-CC-TIENE-RAZON TO TRUE
204600         END-IF
204700     END-IF
204800     IF WKS-CC-WIDTH-PROM > 0
204900         COMPUTE WKS-CC-RAZON-VALOR ROUNDED =
205000            TM-WIDTH(WKS-TBL-IDX) / WKS-CC-WIDTH-PROM
205100         IF WKS-CC-RAZON-VALOR > 1.5 OR WKS-CC-RAZON-VALOR < .5
205200             PERFORM 6681-AGREGA-SEPARADOR THRU 6681-AGREGA-SEPARADOR-E
205300             STRING 'ANCHO DEL PRONOSTICO SE APARTA DEL GRUPO'
205400                DELIMITED BY SIZE
205500                INTO WKS-CC-OUTLIER-RAZON WITH POINTER WKS-CC-PUNTERO
205600             SET WKS-CC-TIENE-RAZON TO TRUE
205700         END-IF
205800     END-IF
205900     IF NOT WKS-CC-TIENE-RAZON
206000         STRING 'EL VECTOR DE FORMA SE APARTA DEL GRUPO'
206100            DELIMITED BY SIZE
206200            INTO WKS-CC-OUTLIER-RAZON WITH POINTER WKS-CC-PUNTERO
206300     END-IF.
206400 6680-RAZON-OUTLIER-E. EXIT.
206500
206600 6681-AGREGA-SEPARADOR SECTION.
206700     IF WKS-CC-TIENE-RAZON
206800         STRING '; ' DELIMITED BY SIZE
206900            INTO WKS-CC-OUTLIER-RAZON WITH POINTER WKS-CC-PUNTERO
207000     END-IF.
207100 6681-AGREGA-SEPARADOR-E. EXIT.
207200
207300*    IMPRIME EL RESUMEN DEL GRUPO ANALIZADO (CRIPTO O ACCIONES)    *
207400 6690-IMPRIME-GRUPO SECTION.
207500     MOVE SPACES TO WKS-LINEA
207600     MOVE WKS-CG-NOMBRE     TO WKS-LINEA(1:6)
207700     MOVE 'CONSENSO' TO WKS-LINEA(12:8)
207800     MOVE WKS-CC-CONSENSO   TO WKS-EDIT-9V4
207900     MOVE WKS-EDIT-9V4      TO WKS-LINEA(21:9)
208000     MOVE WKS-CC-NIVEL      TO WKS-LINEA(31:6)
208100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
208200     MOVE SPACES TO WKS-LINEA
208300     MOVE 'SESGO PROM' TO WKS-LINEA(1:10)
208400     MOVE WKS-CC-BIAS-PROM  TO WKS-EDIT-9V6
208500     MOVE WKS-EDIT-9V6      TO WKS-LINEA(12:9)
208600     MOVE 'ANCHO PROM' TO WKS-LINEA(22:10)
208700     MOVE WKS-CC-WIDTH-PROM TO WKS-EDIT-9V6
208800     MOVE WKS-EDIT-9V6      TO WKS-LINEA(33:9)
208900     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
209000     IF WKS-CC-OUTLIER-IDX > 0
209100         MOVE SPACES TO WKS-LINEA
209200         MOVE 'OUTLIER:' TO WKS-LINEA(1:8)
209300         MOVE WKS-CG-IDX(WKS-CC-OUTLIER-IDX) TO WKS-TBL-IDX
209400         MOVE TM-ASSET(WKS-TBL-IDX) TO WKS-LINEA(10:5)
209500         MOVE WKS-CC-OUTLIER-RAZON  TO WKS-LINEA(16:60)
209600         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
209700     END-IF.
209800 6690-IMPRIME-GRUPO-E. EXIT.
209900
210000*    CLASIFICA EL REGIMEN MACRO A PARTIR DE LOS PROMEDIOS DE       *
210100*    CADA GRUPO (SOLO CUANDO EXISTEN AMBOS GRUPOS). PF-0114.       *
210200 6800-CLASIFICA-MACRO SECTION.
210300     MOVE WKS-MI-CRYPTO-VEC(1) TO WKS-VEC-A(1)
210400     MOVE WKS-MI-CRYPTO-VEC(2) TO WKS-VEC-A(2)
210500     MOVE WKS-MI-CRYPTO-VEC(3) TO WKS-VEC-A(3)
210600     MOVE WKS-MI-CRYPTO-VEC(4) TO WKS-VEC-A(4)
210700     MOVE WKS-MI-CRYPTO-VEC(5) TO WKS-VEC-A(5)
210800     MOVE WKS-MI-EQUITY-VEC(1) TO WKS-VEC-B(1)
210900     MOVE WKS-MI-EQUITY-VEC(2) TO WKS-VEC-B(2)
211000     MOVE WKS-MI-EQUITY-VEC(3) TO WKS-VEC-B(3)
211100     MOVE WKS-MI-EQUITY-VEC(4) TO WKS-VEC-B(4)
211200     MOVE WKS-MI-EQUITY-VEC(5) TO WKS-VEC-B(5)
211300     PERFORM 8900-COSENO THRU 8900-COSENO-E
211400     MOVE WKS-COS-RESULT TO WKS-MACRO-CORR
211500     MOVE 'N' TO WKS-MC-CRIPTO-ALCISTA
211600     MOVE 'N' TO WKS-MC-CRIPTO-BAJISTA
211700     MOVE 'N' TO WKS-MC-CRIPTO-ESTRES
211800     MOVE 'N' TO WKS-MC-EQUITY-ALCISTA
211900     MOVE 'N' TO WKS-MC-EQUITY-BAJISTA
212000     MOVE 'N' TO WKS-MC-EQUITY-ESTRES
212100     IF WKS-MI-CRYPTO-BIAS > .002
212200         MOVE 'Y' TO WKS-MC-CRIPTO-ALCISTA
212300     END-IF
212400     IF WKS-MI-CRYPTO-BIAS < -.002
212500         MOVE 'Y' TO WKS-MC-CRIPTO-BAJISTA
212600     END-IF
212700     IF WKS-MI-CRYPTO-WIDTH > .06
212800         MOVE 'Y' TO WKS-MC-CRIPTO-ESTRES
212900     END-IF
213000     IF WKS-MI-EQUITY-BIAS > .002
213100         MOVE 'Y' TO WKS-MC-EQUITY-ALCISTA
213200     END-IF
213300     IF WKS-MI-EQUITY-BIAS < -.002
213400         MOVE 'Y' TO WKS-MC-EQUITY-BAJISTA
213500     END-IF
213600     IF WKS-MI-EQUITY-WIDTH > .03
213700         MOVE 'Y' TO WKS-MC-EQUITY-ESTRES
213800     END-IF
213900     EVALUATE TRUE
214000         WHEN WKS-MI-CRYPTO-CONS < .50 AND WKS-MI-EQUITY-CONS < .50
214100             MOVE 'DIVERGENT' TO WKS-MACRO-REGIMEN
214200         WHEN WKS-MC-CRIPTO-ALCISTA = 'Y' AND
214300              WKS-MC-EQUITY-ALCISTA = 'Y' AND
214400              WKS-MC-CRIPTO-ESTRES  = 'N' AND
214500              WKS-MC-EQUITY-ESTRES  = 'N'
214600             MOVE 'RISK-ON' TO WKS-MACRO-REGIMEN
214700         WHEN (WKS-MC-CRIPTO-BAJISTA = 'Y' OR
214800               WKS-MC-EQUITY-BAJISTA = 'Y')
214900              AND
215000              (WKS-MC-CRIPTO-ESTRES = 'Y' OR
215100               WKS-MC-EQUITY-ESTRES = 'Y')
215200             MOVE 'RISK-OFF' TO WKS-MACRO-REGIMEN
215300         WHEN (WKS-MC-CRIPTO-ALCISTA = 'Y' AND
215400               WKS-MC-EQUITY-BAJISTA = 'Y')
215500              OR
215600              (WKS-MC-CRIPTO-BAJISTA = 'Y' AND
215700               WKS-MC-EQUITY-ALCISTA = 'Y')
215800             MOVE 'ROTATION' TO WKS-MACRO-REGIMEN
215900         WHEN WKS-MC-CRIPTO-ESTRES = 'N' AND
216000              WKS-MC-EQUITY-ESTRES = 'N'
216100             MOVE 'CALM' TO WKS-MACRO-REGIMEN
216200         WHEN OTHER
216300             MOVE 'MIXED' TO WKS-MACRO-REGIMEN
216400     END-EVALUATE.
216500 6800-CLASIFICA-MACRO-E. EXIT.
216600
216700 6900-IMPRIME-MACRO SECTION.
216800     MOVE SPACES TO WKS-LINEA
216900     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
217000     MOVE SPACES TO WKS-LINEA
217100     MOVE 'REGIMEN MACRO:' TO WKS-LINEA(1:14)
217200     MOVE WKS-MACRO-REGIMEN TO WKS-LINEA(16:18)
217300     IF WKS-MI-HAY-CRYPTO AND WKS-MI-HAY-EQUITY
217400         MOVE 'CORR GRUPOS' TO WKS-LINEA(36:11)
217500         MOVE WKS-MACRO-CORR TO WKS-EDIT-9V4
217600         MOVE WKS-EDIT-9V4   TO WKS-LINEA(48:9)
217700     END-IF
217800     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
217900 6900-IMPRIME-MACRO-E. EXIT.
218000
218100*    ARMA EL VECTOR DE FORMA (SESGO,ANCHO,ASIMETRIA,GORDURA,       *
218200*    DENSIDAD) DEL ACTIVO EN WKS-TBL-IDX/WKS-MET-IDX.              *
218300 8910-ARMA-VECTOR-A SECTION.
218400     MOVE TM-BIAS(WKS-TBL-IDX)      TO WKS-VEC-A(1)
218500     MOVE TM-WIDTH(WKS-TBL-IDX)     TO WKS-VEC-A(2)
218600     MOVE TM-ASYMMETRY(WKS-TBL-IDX) TO WKS-VEC-A(3)
218700     MOVE TM-FATNESS(WKS-TBL-IDX)   TO WKS-VEC-A(4)
218800     MOVE TM-DENSITY(WKS-TBL-IDX)   TO WKS-VEC-A(5).
218900 8910-ARMA-VECTOR-A-E. EXIT.
219000
219100 8920-ARMA-VECTOR-B SECTION.
219200     MOVE TM-BIAS(WKS-MET-IDX)      TO WKS-VEC-B(1)
219300     MOVE TM-WIDTH(WKS-MET-IDX)     TO WKS-VEC-B(2)
219400     MOVE TM-ASYMMETRY(WKS-MET-IDX) TO WKS-VEC-B(3)
219500     MOVE TM-FATNESS(WKS-MET-IDX)   TO WKS-VEC-B(4)
219600     MOVE TM-DENSITY(WKS-MET-IDX)   TO WKS-VEC-B(5).
219700 8920-ARMA-VECTOR-B-E. EXIT.
219800
219900*    SIMILITUD DE COSENO ENTRE WKS-VEC-A Y WKS-VEC-B (5 EJES).     *
220000*    USA LA RAIZ DE NEWTON (8000) PARA LAS MAGNITUDES.             *
220100 8900-COSENO SECTION.
220200     COMPUTE WKS-COS-DOT =
220300        (WKS-VEC-A(1) * WKS-VEC-B(1)) + (WKS-VEC-A(2) * WKS-VEC-B(2))
220400      + (WKS-VEC-A(3) * WKS-VEC-B(3)) + (WKS-VEC-A(4) * WKS-VEC-B(4))
220500      + (WKS-VEC-A(5) * WKS-VEC-B(5))
220600     COMPUTE WKS-COS-SUMSQ-A =
220700        (WKS-VEC-A(1) * WKS-VEC-A(1)) + (WKS-VEC-A(2) * WKS-VEC-A(2))
220800      + (WKS-VEC-A(3) * WKS-VEC-A(3)) + (WKS-VEC-A(4) * WKS-VEC-A(4))
220900      + (WKS-VEC-A(5) * WKS-VEC-A(5))
221000     COMPUTE WKS-COS-SUMSQ-B =
221100        (WKS-VEC-B(1) * WKS-VEC-B(1)) + (WKS-VEC-B(2) * WKS-VEC-B(2))
221200      + (WKS-VEC-B(3) * WKS-VEC-B(3)) + (WKS-VEC-B(4) * WKS-VEC-B(4))
221300      + (WKS-VEC-B(5) * WKS-VEC-B(5))
221400     MOVE WKS-COS-SUMSQ-A TO WKS-RAIZ-IN
221500     PERFORM 8000-RAIZ-CUADRADA THRU 8000-RAIZ-CUADRADA-E
221600     MOVE WKS-RAIZ-OUT TO WKS-COS-MAGA
221700     MOVE WKS-COS-SUMSQ-B TO WKS-RAIZ-IN
221800     PERFORM 8000-RAIZ-CUADRADA THRU 8000-RAIZ-CUADRADA-E
221900     MOVE WKS-RAIZ-OUT TO WKS-COS-MAGB
222000     IF WKS-COS-MAGA = 0 OR WKS-COS-MAGB = 0
222100         MOVE 0 TO WKS-COS-RESULT
222200     ELSE
222300         COMPUTE WKS-COS-RESULT ROUNDED =
222400            WKS-COS-DOT / (WKS-COS-MAGA * WKS-COS-MAGB)
222500     END-IF.
222600 8900-COSENO-E. EXIT.
222700******************************************************************
222800*  SECCION 7000 - RASTREADOR DE EDGES (PF-0068/PF-0114)           *
222900*  RESUELVE LOS EDGES ABIERTOS DE LA CORRIDA ANTERIOR CONTRA EL   *
223000*  PRECIO ACTUAL, CALCULA EL P&L, ARRASTRA LOS YA RESUELTOS Y     *
223100*  ACUMULA LAS ESTADISTICAS DE DESEMPENO (HIT RATE, P&L, SHARPE). *
223200******************************************************************
223300 7000-RASTREADOR-DE-EDGES SECTION.
223400     PERFORM 7010-LEE-OPEDGIN THRU 7010-LEE-OPEDGIN-E
223500     PERFORM 7020-UN-EDGE-ABIERTO THRU 7020-UN-EDGE-ABIERTO-E
223600        UNTIL WKS-FIN-OPEDGIN
223700     PERFORM 7200-LEE-RSEDGIN THRU 7200-LEE-RSEDGIN-E
223800     PERFORM 7210-UN-EDGE-RESUELTO THRU 7210-UN-EDGE-RESUELTO-E
223900        UNTIL WKS-FIN-RSEDGIN
224000     PERFORM 7300-IMPRIME-ESTADISTICAS THRU 7300-IMPRIME-ESTADISTICAS-E.
224100 7000-RASTREADOR-DE-EDGES-E. EXIT.
224200
224300 7010-LEE-OPEDGIN SECTION.
224400     READ OPEDGIN INTO WS-EDGE
224500         AT END SET WKS-FIN-OPEDGIN TO TRUE
224600     END-READ.
224700 7010-LEE-OPEDGIN-E. EXIT.
224800
224900 7020-UN-EDGE-ABIERTO SECTION.
225000     PERFORM 7030-BUSCA-PRECIO-ACTUAL THRU 7030-BUSCA-PRECIO-ACTUAL-E
225100     IF WKS-FUE-ENCONTRADO
225200         PERFORM 7040-RESUELVE-EDGE THRU 7040-RESUELVE-EDGE-E
225300         PERFORM 7050-CALCULA-PNL-EDGE THRU 7050-CALCULA-PNL-EDGE-E
225400     ELSE
225500         MOVE 'UNKNOWN  ' TO ED-RESOLUTION
225600         MOVE 0 TO ED-PNL
225700         MOVE 0 TO ED-ACTUAL-PRICE
225800     END-IF
225900     MOVE 'Y' TO ED-RESOLVED-FLAG
226000     WRITE REG-EDGRC-RO FROM WS-EDGE
226100     IF ED-RESOLUTION NOT = 'UNKNOWN  '
226200         PERFORM 7060-ACUMULA-STATS THRU 7060-ACUMULA-STATS-E
226300     END-IF
226400     PERFORM 7010-LEE-OPEDGIN THRU 7010-LEE-OPEDGIN-E.
226500 7020-UN-EDGE-ABIERTO-E. EXIT.
226600
226700 7030-BUSCA-PRECIO-ACTUAL SECTION.
226800     MOVE 'N' TO WKS-ENCONTRADO
226900     PERFORM 7031-COMPARA-ASSET THRU 7031-COMPARA-ASSET-E
227000        VARYING WKS-I FROM 1 BY 1
227100        UNTIL WKS-I > WKS-TM-CANT OR WKS-FUE-ENCONTRADO.
227200 7030-BUSCA-PRECIO-ACTUAL-E. EXIT.
227300
227400 7031-COMPARA-ASSET SECTION.
227500     IF TM-ASSET(WKS-I) = ED-ASSET
227600         MOVE 'Y' TO WKS-ENCONTRADO
227700         MOVE TM-CURRENT-PRICE(WKS-I) TO WKS-PRECIO-ACTUAL
227800     END-IF.
227900 7031-COMPARA-ASSET-E. EXIT.
228000
228100*    DETERMINA SI EL PRECIO SUBIO Y DESPACHA SEGUN EL TIPO DE      *
228200*    EDGE (CADA TIPO TIENE SU PROPIA REGLA DE ACIERTO, PARRAFO    *
228300*    9 DE LA BITACORA DE DISEÑO).                                 *
228400 7040-RESUELVE-EDGE SECTION.
228500     MOVE WKS-PRECIO-ACTUAL TO ED-ACTUAL-PRICE
228600     IF WKS-PRECIO-ACTUAL > ED-START-PRICE
228700         SET WKS-PRECIO-SUBIO TO TRUE
228800     ELSE
228900         MOVE 'N' TO WKS-SUBIO
229000     END-IF
229100     COMPUTE WKS-MOVIMIENTO ROUNDED =
229200        (WKS-PRECIO-ACTUAL - ED-START-PRICE) / ED-START-PRICE
229300     EVALUATE TRUE
229400         WHEN ED-EDGE-TYPE = 'UNCERTAINTY-UNDERPRICED'
229500             PERFORM 7041-RESUELVE-INCERTIDUMBRE
229600                THRU 7041-RESUELVE-INCERTIDUMBRE-E
229700         WHEN ED-EDGE-TYPE = 'TAIL-RISK-UNDERPRICED'
229800             PERFORM 7042-RESUELVE-TAIL-RISK
229900                THRU 7042-RESUELVE-TAIL-RISK-E
230000         WHEN OTHER
230100             PERFORM 7043-RESUELVE-DIRECCIONAL
230200                THRU 7043-RESUELVE-DIRECCIONAL-E
230300     END-EVALUATE.
230400 7040-RESUELVE-EDGE-E. EXIT.
230500
230600 7041-RESUELVE-INCERTIDUMBRE SECTION.
230700     IF (ED-DIRECTION = 'AGAINST-UP' AND NOT WKS-PRECIO-SUBIO)
230800        OR (ED-DIRECTION = 'AGAINST-DOWN' AND WKS-PRECIO-SUBIO)
230900         MOVE 'CORRECT  ' TO ED-RESOLUTION
231000     ELSE
231100         MOVE 'INCORRECT' TO ED-RESOLUTION
231200     END-IF.
231300 7041-RESUELVE-INCERTIDUMBRE-E. EXIT.
231400
231500 7042-RESUELVE-TAIL-RISK SECTION.
231600     IF ED-FORECAST-WIDTH > 0
231700         MOVE ED-FORECAST-WIDTH TO WKS-ANCHO-EFECTIVO
231800     ELSE
231900         MOVE WKS-ANCHO-DEFECTO TO WKS-ANCHO-EFECTIVO
232000     END-IF
232100     IF ED-DIRECTION = 'DOWN-RISK'
232200         IF WKS-MOVIMIENTO < ((WKS-ANCHO-EFECTIVO / 2) * -1)
232300             MOVE 'CORRECT  ' TO ED-RESOLUTION
232400         ELSE
232500             MOVE 'INCORRECT' TO ED-RESOLUTION
232600         END-IF
232700     ELSE
232800         IF WKS-MOVIMIENTO > (WKS-ANCHO-EFECTIVO / 2)
232900             MOVE 'CORRECT  ' TO ED-RESOLUTION
233000         ELSE
233100             MOVE 'INCORRECT' TO ED-RESOLUTION
233200         END-IF
233300     END-IF.
233400 7042-RESUELVE-TAIL-RISK-E. EXIT.
233500
233600 7043-RESUELVE-DIRECCIONAL SECTION.
233700     EVALUATE ED-DIRECTION
233800         WHEN 'UP'
233900         WHEN 'SKEW-BULLISH'
234000             IF WKS-PRECIO-SUBIO
234100                 MOVE 'CORRECT  ' TO ED-RESOLUTION
234200             ELSE
234300                 MOVE 'INCORRECT' TO ED-RESOLUTION
234400             END-IF
234500         WHEN OTHER
234600             IF WKS-PRECIO-SUBIO
234700                 MOVE 'INCORRECT' TO ED-RESOLUTION
234800             ELSE
234900                 MOVE 'CORRECT  ' TO ED-RESOLUTION
235000             END-IF
235100     END-EVALUATE.
235200 7043-RESUELVE-DIRECCIONAL-E. EXIT.
235300
235400*    P&L DEL EDGE SEGUN LA PROBABILIDAD DE NUESTRO LADO (ED-Q).    *
235500 7050-CALCULA-PNL-EDGE SECTION.
235600     IF ED-OUR-SIDE-PROB > 0
235700         IF ED-RESOLUTION = 'CORRECT  '
235800             COMPUTE ED-PNL ROUNDED = (1 / ED-OUR-SIDE-PROB) - 1
235900         ELSE
236000             MOVE -1 TO ED-PNL
236100         END-IF
236200     ELSE
236300         IF ED-RESOLUTION = 'CORRECT  '
236400             MOVE 1 TO ED-PNL
236500         ELSE
236600             MOVE -1 TO ED-PNL
236700         END-IF
236800     END-IF.
236900 7050-CALCULA-PNL-EDGE-E. EXIT.
237000
237100 7060-ACUMULA-STATS SECTION.
237200     PERFORM 7061-ACUM-TOTAL      THRU 7061-ACUM-TOTAL-E
237300     PERFORM 7070-ACUM-POR-ACTIVO THRU 7070-ACUM-POR-ACTIVO-E
237400     PERFORM 7080-ACUM-POR-TIPO   THRU 7080-ACUM-POR-TIPO-E
237500     PERFORM 7090-ACUM-POR-CONF   THRU 7090-ACUM-POR-CONF-E.
237600 7060-ACUMULA-STATS-E. EXIT.
237700
237800 7061-ACUM-TOTAL SECTION.
237900     ADD 1 TO WKS-EDGE-TOTAL
238000     IF ED-RESOLUTION = 'CORRECT  '
238100         ADD 1 TO WKS-EDGE-CORRECTO
238200     ELSE
238300         ADD 1 TO WKS-EDGE-INCORRECTO
238400     END-IF
238500     ADD ED-PNL TO WKS-EDGE-PNL-SUM
238600     COMPUTE WKS-EDGE-PNL-SUMSQ =
238700        WKS-EDGE-PNL-SUMSQ + (ED-PNL * ED-PNL).
238800 7061-ACUM-TOTAL-E. EXIT.
238900
239000 7070-ACUM-POR-ACTIVO SECTION.
239100     MOVE 'N' TO WKS-ENCONTRADO
239200     PERFORM 7071-BUSCA-ACTIVO-STAT THRU 7071-BUSCA-ACTIVO-STAT-E
239300        VARYING WKS-I FROM 1 BY 1
239400        UNTIL WKS-I > WKS-EA-CANT OR WKS-FUE-ENCONTRADO
239500     IF NOT WKS-FUE-ENCONTRADO
239600         ADD 1 TO WKS-EA-CANT
239700         COMPUTE WKS-I = WKS-EA-CANT
239800         MOVE ED-ASSET TO EA-ASSET(WKS-I)
239900     END-IF
240000     ADD 1 TO EA-TOTAL(WKS-I)
240100     IF ED-RESOLUTION = 'CORRECT  '
240200         ADD 1 TO EA-CORRECTO(WKS-I)
240300     ELSE
240400         ADD 1 TO EA-INCORRECTO(WKS-I)
240500     END-IF
240600     ADD ED-PNL TO EA-PNL-SUM(WKS-I).
240700 7070-ACUM-POR-ACTIVO-E. EXIT.
240800
240900 7071-BUSCA-ACTIVO-STAT SECTION.
241000     IF EA-ASSET(WKS-I) = ED-ASSET
241100         MOVE 'Y' TO WKS-ENCONTRADO
241200     END-IF.
241300 7071-BUSCA-ACTIVO-STAT-E. EXIT.
241400
241500 7080-ACUM-POR-TIPO SECTION.
241600     MOVE 'N' TO WKS-ENCONTRADO
241700     PERFORM 7081-BUSCA-TIPO-STAT THRU 7081-BUSCA-TIPO-STAT-E
241800        VARYING WKS-J FROM 1 BY 1
241900        UNTIL WKS-J > WKS-ET-CANT OR WKS-FUE-ENCONTRADO
242000     IF NOT WKS-FUE-ENCONTRADO
242100         ADD 1 TO WKS-ET-CANT
242200         COMPUTE WKS-J = WKS-ET-CANT
242300         MOVE ED-EDGE-TYPE TO ET-TIPO(WKS-J)
242400     END-IF
242500     ADD 1 TO ET-TOTAL(WKS-J)
242600     IF ED-RESOLUTION = 'CORRECT  '
242700         ADD 1 TO ET-CORRECTO(WKS-J)
242800     ELSE
242900         ADD 1 TO ET-INCORRECTO(WKS-J)
243000     END-IF
243100     ADD ED-PNL TO ET-PNL-SUM(WKS-J).
243200 7080-ACUM-POR-TIPO-E. EXIT.
243300
243400 7081-BUSCA-TIPO-STAT SECTION.
243500     IF ET-TIPO(WKS-J) = ED-EDGE-TYPE
243600         MOVE 'Y' TO WKS-ENCONTRADO
243700     END-IF.
243800 7081-BUSCA-TIPO-STAT-E. EXIT.
243900
244000 7090-ACUM-POR-CONF SECTION.
244100     MOVE 'N' TO WKS-ENCONTRADO
244200     PERFORM 7091-BUSCA-CONF-STAT THRU 7091-BUSCA-CONF-STAT-E
244300        VARYING WKS-K FROM 1 BY 1
244400        UNTIL WKS-K > WKS-EC-CANT OR WKS-FUE-ENCONTRADO
244500     IF NOT WKS-FUE-ENCONTRADO
244600         ADD 1 TO WKS-EC-CANT
244700         COMPUTE WKS-K = WKS-EC-CANT
244800         MOVE ED-CONFIDENCE TO EC-CONF(WKS-K)
244900     END-IF
245000     ADD 1 TO EC-TOTAL(WKS-K)
245100     IF ED-RESOLUTION = 'CORRECT  '
245200         ADD 1 TO EC-CORRECTO(WKS-K)
245300     ELSE
245400         ADD 1 TO EC-INCORRECTO(WKS-K)
245500     END-IF
245600     ADD ED-PNL TO EC-PNL-SUM(WKS-K).
245700 7090-ACUM-POR-CONF-E. EXIT.
245800
245900 7091-BUSCA-CONF-STAT SECTION.
246000     IF EC-CONF(WKS-K) = ED-CONFIDENCE
246100         MOVE 'Y' TO WKS-ENCONTRADO
246200     END-IF.
246300 7091-BUSCA-CONF-STAT-E. EXIT.
246400
246500*    ARRASTRA LOS EDGES YA RESUELTOS EN CORRIDAS ANTERIORES,       *
246600*    RECALCULANDO LAS ESTADISTICAS ACUMULADAS.                    *
246700 7200-LEE-RSEDGIN SECTION.
246800     READ RSEDGIN INTO WS-EDGE
246900         AT END SET WKS-FIN-RSEDGIN TO TRUE
247000     END-READ.
247100 7200-LEE-RSEDGIN-E. EXIT.
247200
247300 7210-UN-EDGE-RESUELTO SECTION.
247400     WRITE REG-EDGRC-RO FROM WS-EDGE
247500     IF ED-RESOLUTION NOT = 'UNKNOWN  '
247600         PERFORM 7060-ACUMULA-STATS THRU 7060-ACUMULA-STATS-E
247700     END-IF
247800     PERFORM 7200-LEE-RSEDGIN THRU 7200-LEE-RSEDGIN-E.
247900 7210-UN-EDGE-RESUELTO-E. EXIT.
248000
248100*    HIT RATE, P&L PROMEDIO Y SHARPE (ANUALIZADO POR HORA, RAIZ    *
248200*    DE 8760 HORAS/AÑO PRECALCULADA EN WKS-RAIZ-8760).            *
248300 7300-IMPRIME-ESTADISTICAS SECTION.
248400     MOVE SPACES TO WKS-LINEA
248500     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING PAGE
248600     MOVE SPACES TO WKS-LINEA
248700     STRING 'SECCION 7 - DESEMPENO DE EDGES RESUELTOS'
248800        DELIMITED BY SIZE INTO WKS-LINEA
248900     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
249000     MOVE SPACES TO WKS-LINEA
249100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
249200     IF WKS-EDGE-TOTAL > 0
249300         COMPUTE WKS-EDGE-HITRATE ROUNDED =
249400            WKS-EDGE-CORRECTO / WKS-EDGE-TOTAL
249500         COMPUTE WKS-EDGE-MEDIA ROUNDED =
249600            WKS-EDGE-PNL-SUM / WKS-EDGE-TOTAL
249700         IF WKS-EDGE-TOTAL > 1
249800             COMPUTE WKS-RAIZ-IN =
249900                (WKS-EDGE-PNL-SUMSQ -
250000                 (WKS-EDGE-PNL-SUM * WKS-EDGE-PNL-SUM
250100                    / WKS-EDGE-TOTAL))
250200                / (WKS-EDGE-TOTAL - 1)
250300             PERFORM 8000-RAIZ-CUADRADA THRU 8000-RAIZ-CUADRADA-E
250400             IF WKS-RAIZ-OUT > 0
250500                 COMPUTE WKS-EDGE-SHARPE ROUNDED =
250600                    (WKS-EDGE-MEDIA / WKS-RAIZ-OUT) * WKS-RAIZ-8760
250700             ELSE
250800                 MOVE 0 TO WKS-EDGE-SHARPE
250900             END-IF
251000         ELSE
251100             MOVE 0 TO WKS-EDGE-SHARPE
251200         END-IF
251300         MOVE SPACES TO WKS-LINEA
251400         MOVE 'TOTAL' TO WKS-LINEA(1:5)
251500         MOVE WKS-EDGE-TOTAL   TO WKS-EDIT-ENTERO3
251600         MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(9:3)
251700         MOVE 'HIT RATE' TO WKS-LINEA(15:8)
251800         MOVE WKS-EDGE-HITRATE TO WKS-EDIT-9V4
251900         MOVE WKS-EDIT-9V4     TO WKS-LINEA(24:9)
252000         MOVE 'PNL PROM' TO WKS-LINEA(34:8)
252100         MOVE WKS-EDGE-MEDIA   TO WKS-EDIT-9V4
252200         MOVE WKS-EDIT-9V4     TO WKS-LINEA(43:9)
252300         MOVE 'SHARPE' TO WKS-LINEA(53:6)
252400         MOVE WKS-EDGE-SHARPE  TO WKS-EDIT-9V4
252500         MOVE WKS-EDIT-9V4     TO WKS-LINEA(60:9)
252600         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
252700         PERFORM 7310-IMPRIME-POR-ACTIVO THRU 7310-IMPRIME-POR-ACTIVO-E
252800            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-EA-CANT
252900         PERFORM 7320-IMPRIME-POR-TIPO THRU 7320-IMPRIME-POR-TIPO-E
253000            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-ET-CANT
253100         PERFORM 7330-IMPRIME-POR-CONF THRU 7330-IMPRIME-POR-CONF-E
253200            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-EC-CANT
253300     ELSE
253400         MOVE SPACES TO WKS-LINEA
253500         STRING 'SIN EDGES RESUELTOS EN ESTA CORRIDA'
253600            DELIMITED BY SIZE INTO WKS-LINEA
253700         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
253800     END-IF.
253900 7300-IMPRIME-ESTADISTICAS-E. EXIT.
254000
254100 7310-IMPRIME-POR-ACTIVO SECTION.
254150*    PF-0136: SE AGREGAN CORRECTO/INCORRECTO Y P&L PROMEDIO AL
254160*    DESGLOSE POR ACTIVO (ANTES SOLO TRAIA TOTAL, HIT RATE Y
254170*    P&L ACUMULADO) PARA CUMPLIR LA NORMA DEL AREA SECCION 6.
254200     MOVE SPACES TO WKS-LINEA
254300     MOVE EA-ASSET(WKS-I)  TO WKS-LINEA(1:5)
254400     MOVE EA-TOTAL(WKS-I)  TO WKS-EDIT-ENTERO3
254500     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(9:3)
254520     MOVE EA-CORRECTO(WKS-I)   TO WKS-EDIT-ENTERO3
254540     MOVE WKS-EDIT-ENTERO3     TO WKS-LINEA(13:3)
254560     MOVE EA-INCORRECTO(WKS-I) TO WKS-EDIT-ENTERO3
254580     MOVE WKS-EDIT-ENTERO3     TO WKS-LINEA(17:3)
254600     IF EA-TOTAL(WKS-I) > 0
254700         COMPUTE WKS-EDGE-HITRATE ROUNDED =
254800            EA-CORRECTO(WKS-I) / EA-TOTAL(WKS-I)
254820         COMPUTE EA-PNL-PROM(WKS-I) ROUNDED =
254840            EA-PNL-SUM(WKS-I) / EA-TOTAL(WKS-I)
254900     ELSE
255000         MOVE 0 TO WKS-EDGE-HITRATE
255020         MOVE 0 TO EA-PNL-PROM(WKS-I)
255100     END-IF
255200     MOVE WKS-EDGE-HITRATE TO WKS-EDIT-9V4
255300     MOVE WKS-EDIT-9V4     TO WKS-LINEA(21:9)
255400     MOVE EA-PNL-SUM(WKS-I) TO WKS-EDIT-9V4
255500     MOVE WKS-EDIT-9V4      TO WKS-LINEA(31:9)
255520     MOVE EA-PNL-PROM(WKS-I) TO WKS-EDIT-9V4
255540     MOVE WKS-EDIT-9V4       TO WKS-LINEA(41:9)
255600     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
255700 7310-IMPRIME-POR-ACTIVO-E. EXIT.
255800
255900 7320-IMPRIME-POR-TIPO SECTION.
255920*    PF-0136: MISMO AGREGADO DEL 7310 PERO PARA EL DESGLOSE POR
255940*    TIPO DE EDGE (VER COMENTARIO DE ARRIBA).
256000     MOVE SPACES TO WKS-LINEA
256100     MOVE ET-TIPO(WKS-I)   TO WKS-LINEA(1:24)
256200     MOVE ET-TOTAL(WKS-I)  TO WKS-EDIT-ENTERO3
256300     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(26:3)
256320     MOVE ET-CORRECTO(WKS-I)   TO WKS-EDIT-ENTERO3
256340     MOVE WKS-EDIT-ENTERO3     TO WKS-LINEA(30:3)
256360     MOVE ET-INCORRECTO(WKS-I) TO WKS-EDIT-ENTERO3
256380     MOVE WKS-EDIT-ENTERO3     TO WKS-LINEA(34:3)
256400     IF ET-TOTAL(WKS-I) > 0
256500         COMPUTE WKS-EDGE-HITRATE ROUNDED =
256600            ET-CORRECTO(WKS-I) / ET-TOTAL(WKS-I)
256620         COMPUTE ET-PNL-PROM(WKS-I) ROUNDED =
256640            ET-PNL-SUM(WKS-I) / ET-TOTAL(WKS-I)
256700     ELSE
256800         MOVE 0 TO WKS-EDGE-HITRATE
256820         MOVE 0 TO ET-PNL-PROM(WKS-I)
256900     END-IF
257000     MOVE WKS-EDGE-HITRATE TO WKS-EDIT-9V4
257100     MOVE WKS-EDIT-9V4     TO WKS-LINEA(38:9)
257200     MOVE ET-PNL-SUM(WKS-I) TO WKS-EDIT-9V4
257300     MOVE WKS-EDIT-9V4      TO WKS-LINEA(48:9)
257320     MOVE ET-PNL-PROM(WKS-I) TO WKS-EDIT-9V4
257340     MOVE WKS-EDIT-9V4       TO WKS-LINEA(58:9)
257400     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
257500 7320-IMPRIME-POR-TIPO-E. EXIT.
257600
257700 7330-IMPRIME-POR-CONF SECTION.
257720*    PF-0136: MISMO AGREGADO DEL 7310 PERO PARA EL DESGLOSE POR
257740*    NIVEL DE CONFIANZA (VER COMENTARIO DEL 7310).
257800     MOVE SPACES TO WKS-LINEA
257900     MOVE EC-CONF(WKS-I)   TO WKS-LINEA(1:6)
258000     MOVE EC-TOTAL(WKS-I)  TO WKS-EDIT-ENTERO3
258100     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(9:3)
258120     MOVE EC-CORRECTO(WKS-I)   TO WKS-EDIT-ENTERO3
258140     MOVE WKS-EDIT-ENTERO3     TO WKS-LINEA(13:3)
258160     MOVE EC-INCORRECTO(WKS-I) TO WKS-EDIT-ENTERO3
258180     MOVE WKS-EDIT-ENTERO3     TO WKS-LINEA(17:3)
258200     IF EC-TOTAL(WKS-I) > 0
258300         COMPUTE WKS-EDGE-HITRATE ROUNDED =
258400            EC-CORRECTO(WKS-I) / EC-TOTAL(WKS-I)
258420         COMPUTE EC-PNL-PROM(WKS-I) ROUNDED =
258440            EC-PNL-SUM(WKS-I) / EC-TOTAL(WKS-I)
258500     ELSE
258600         MOVE 0 TO WKS-EDGE-HITRATE
258620         MOVE 0 TO EC-PNL-PROM(WKS-I)
258700     END-IF
258800     MOVE WKS-EDGE-HITRATE TO WKS-EDIT-9V4
258900     MOVE WKS-EDIT-9V4     TO WKS-LINEA(21:9)
259000     MOVE EC-PNL-SUM(WKS-I) TO WKS-EDIT-9V4
259100     MOVE WKS-EDIT-9V4      TO WKS-LINEA(31:9)
259120     MOVE EC-PNL-PROM(WKS-I) TO WKS-EDIT-9V4
259140     MOVE WKS-EDIT-9V4       TO WKS-LINEA(41:9)
259200     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
259300 7330-IMPRIME-POR-CONF-E. EXIT.
