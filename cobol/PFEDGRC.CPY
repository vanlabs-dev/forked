000100******************************************************************
000200*                                                                *
000300*  COPY      : PFEDGRC                                          *
000400*  APLICACION: PRONOSTICOS DE MERCADO (PF)                      *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO EDGE, USADO PARA EL ARCHIVO *
000600*             : DE EDGES ABIERTOS Y EL ARCHIVO DE EDGES         *
000700*             : RESUELTOS (MISMO LAYOUT, DISTINTO ARCHIVO).     *
000800*  LONGITUD   : 136 BYTES (PICTURES + FILLER DE EXPANSION)      *
000900*                                                                *
001000******************************************************************
001100*   L O G    D E   M O D I F I C A C I O N E S                  *
001200******************************************************************
001300* FECHA       INIC  TICKET   DESCRIPCION                        *
001400* ----------  ----  -------  -------------------------------    *
001500* 19950504    EEDR  PF-0012  VERSION INICIAL DEL LAYOUT          *
001600* 19981005    EEDR  PF-0068  SE AGREGAN CAMPOS DE RESOLUCION     *
001700* 20000114    PEDR  PF-0091  SE AGREGA FILLER DE EXPANSION       *
001800******************************************************************
001900 01  REG-EDGRC.
002000     05  ED-ID                       PIC 9(06).
002100     05  ED-DETECTED-SEQ             PIC 9(04).
002200     05  ED-ASSET                    PIC X(05).
002300     05  ED-EDGE-TYPE                PIC X(24).
002400     05  ED-TIMEFRAME                PIC X(06).
002500     05  ED-DIRECTION                PIC X(14).
002600     05  ED-CONFIDENCE               PIC X(06).
002700     05  ED-SYNTH-PROB               PIC V9(06).
002800     05  ED-MARKET-PROB              PIC V9(06).
002900     05  ED-OUR-SIDE-PROB            PIC V9(06).
003000     05  ED-EDGE-SIZE                PIC V9(04).
003100     05  ED-START-PRICE              PIC 9(07)V99.
003200     05  ED-FORECAST-WIDTH           PIC V9(06).
003300     05  ED-RESOLVED-FLAG            PIC X(01).
003400         88  ED-RESUELTO                       VALUE 'Y'.
003500         88  ED-PENDIENTE                      VALUE 'N'.
003600     05  ED-RESOLUTION               PIC X(09).
003700     05  ED-ACTUAL-PRICE             PIC 9(07)V99.
003800     05  ED-PNL                      PIC S9(03)V9(04).
003900     05  FILLER                      PIC X(08).
