000100******************************************************************
000200*                                                                *
000300*  COPY      : PFHISTS                                          *
000400*  APLICACION: PRONOSTICOS DE MERCADO (PF)                      *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO HISTORY-SNAPSHOT. CADA      *
000600*             : CORRIDA DE PF01RUN AGREGA UN RENGLON POR        *
000700*             : ACTIVO/HORIZONTE (EL PUNTO FINAL DEL PRONOSTICO)*
000800*             : PARA QUE PF02TRND PUEDA RECALCULAR LA SERIE     *
000900*             : HISTORICA COMPLETA (VER NOTA DE DISENO EN LA    *
001000*             : BITACORA DEL PROYECTO PF-0102).                 *
001100*  LONGITUD   : 112 BYTES (PICTURES + FILLER DE EXPANSION)      *
001200*                                                                *
001300******************************************************************
001400*   L O G    D E   M O D I F I C A C I O N E S                  *
001500******************************************************************
001600* FECHA       INIC  TICKET   DESCRIPCION                        *
001700* ----------  ----  -------  -------------------------------    *
001800* 19990607    EEDR  PF-0102  VERSION INICIAL - SOPORTE DE        *
001900*                            TENDENCIA HISTORICA PARA PF02TRND  *
002000******************************************************************
002100 01  REG-HISTS.
002200     05  HS-RUN-SEQ                  PIC 9(06).
002300     05  HS-ASSET                    PIC X(05).
002400     05  HS-HORIZON                  PIC X(03).
002500     05  HS-CURRENT-PRICE            PIC 9(07)V99.
002600     05  HS-PCT-TABLE.
002700         10  HS-P005                 PIC 9(07)V99.
002800         10  HS-P05                  PIC 9(07)V99.
002900         10  HS-P20                  PIC 9(07)V99.
003000         10  HS-P35                  PIC 9(07)V99.
003100         10  HS-P50                  PIC 9(07)V99.
003200         10  HS-P65                  PIC 9(07)V99.
003300         10  HS-P80                  PIC 9(07)V99.
003400         10  HS-P95                  PIC 9(07)V99.
003500         10  HS-P995                 PIC 9(07)V99.
003600     05  HS-PCT-REDEF REDEFINES HS-PCT-TABLE.
003700         10  HS-PCT-ENTRY            PIC 9(07)V99 OCCURS 9 TIMES.
003800     05  FILLER                      PIC X(08).
