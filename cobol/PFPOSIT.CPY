000100******************************************************************
000200*                                                                *
000300*  COPY      : PFPOSIT                                          *
000400*  APLICACION: PRONOSTICOS DE MERCADO (PF)                      *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO POSITION, POSICIONES         *
000600*             : HIPOTETICAS APALANCADAS A ANALIZAR POR EL       *
000700*             : MOTOR DE PROBABILIDAD Y RIESGO.                 *
000800*  LONGITUD   : 53 BYTES (PICTURES + FILLER DE EXPANSION)       *
000900*                                                                *
001000******************************************************************
001100*   L O G    D E   M O D I F I C A C I O N E S                  *
001200******************************************************************
001300* FECHA       INIC  TICKET   DESCRIPCION                        *
001400* ----------  ----  -------  -------------------------------    *
001500* 19950504    EEDR  PF-0011  VERSION INICIAL DEL LAYOUT          *
001600* 19970709    EEDR  PF-0052  SE AGREGA FILLER DE EXPANSION       *
001700******************************************************************
001800 01  REG-POSIT.
001900     05  PO-ASSET                    PIC X(05).
002000     05  PO-DIRECTION                PIC X(05).
002100     05  PO-ENTRY-PRICE              PIC 9(07)V99.
002200     05  PO-LEVERAGE                 PIC 9(03)V99.
002300     05  PO-TAKE-PROFIT              PIC 9(07)V99.
002400     05  PO-STOP-LOSS                PIC 9(07)V99.
002500     05  PO-HORIZON                  PIC X(03).
002600     05  FILLER                      PIC X(08).
