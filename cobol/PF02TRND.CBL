000100******************************************************************
000200* FECHA       : 07/06/1999                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PRONOSTICOS DE MERCADO                           *
000500* PROGRAMA    : PF02TRND                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALIZADOR DE TENDENCIA HISTORICA. LEE TODO EL   *
000800*             : ARCHIVO PFHISTO (UN RENGLON POR ACTIVO/HORIZONTE *
000900*             : POR CADA CORRIDA DE PF01RUN DESDE QUE SE ABRIO   *
001000*             : EL ARCHIVO) Y VUELVE A CALCULAR LAS METRICAS DE  *
001100*             : FORMA Y EL INDICE SINTETICO DE CADA RENGLON      *
001200*             : LLAMANDO A PFDSX001, ARMANDO ASI LA SERIE DE     *
001300*             : TIEMPO POR CLAVE. TAMBIEN LEE EL ACUMULADO DE    *
001400*             : EDGES RESUELTOS (RSEDGIN) Y MIDE EL DESEMPENO DE *
001500*             : LOS EDGES A TRAVES DEL TIEMPO. AGREGA SU REPORTE *
001600*             : AL FINAL DEL MISMO ARCHIVO DE SALIDA QUE USA     *
001700*             : PF01RUN (RPTOUT, ABIERTO EN MODO EXTEND).        *
001800* ARCHIVOS    : PFHISTO=E,RSEDGIN=E,RPTOUT=S(EXTEND)             *
001900* ACCION (ES) : R=REPORTE, K=ARCHIVO                             *
002000* PROGRAMA(S) : PFDSX001 (METRICAS/INDICE)                       *
002100* INSTALADO   : 14/06/1999                                       *
002200* BPM/RATIONAL: PF-0102                                          *
002300* NOMBRE      : ANALISIS DE TENDENCIA - PRONOSTICOS DE MERCADO   *
002400******************************************************************
002500*   L O G    D E   M O D I F I C A C I O N E S                  *
002600******************************************************************
002700* FECHA       INIC  TICKET   DESCRIPCION                        *
002800* ----------  ----  -------  -------------------------------    *
002900* 19990607    EEDR  PF-0102  VERSION INICIAL - SERIE DE TIEMPO   *
003000*                            POR ACTIVO/HORIZONTE Y PENDIENTES   *
003100*                            DE SESGO Y ANCHO (NORMA DEL AREA)   *
003200* 19990830    EEDR  PF-0086  ESTANDARIZA REDONDEO A 4 Y 6        *
003300*                            DECIMALES SEGUN NORMA DEL AREA      *
003400* 19991028    EEDR  PF-0119  SE AGREGA EL DESGLOSE DE REGIMEN Y  *
003500*                            EL CONTEO DE VUELCOS DE SESGO       *
003600* 20000114    PEDR  PF-0091  SE AGREGA FILLER DE EXPANSION EN    *
003700*                            LOS LAYOUTS DE EDGE                 *
003800* 20000305    PEDR  PF-0125  SE AGREGA EL DESEMPENO DE EDGES A   *
003900*                            TRAVES DEL TIEMPO (VENTANA MOVIL,   *
004000*                            MEJOR/PEOR RACHA Y DESGLOSE POR     *
004100*                            ACTIVO/TIPO/CONFIANZA)              *
004200* 20000926    PEDR  PF-0131  VALIDACION DEL MINIMO DE 5 EDGES    *
004300*                            RESUELTOS ANTES DE REPORTAR         *
004400* 20010305    PEDR  PF-0114  LIMPIEZA GENERAL Y COMENTARIOS Y2K  *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    PF02TRND.
004800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004900 INSTALLATION.  PRONOSTICOS DE MERCADO.
005000 DATE-WRITTEN.  07/06/1999.
005100 DATE-COMPILED.
005200 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE ANALITICA.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS PF02-TRAZA-ACTIVA
005800     UPSI-0 OFF STATUS IS PF02-TRAZA-INACTIVA.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A             *
006300******************************************************************
006400     SELECT PFHISTI  ASSIGN   TO PFHISTI
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS FS-PFHISTI
006700                                 FSE-PFHISTI.
006800     SELECT RSEDGIN  ASSIGN   TO RSEDGIN
006900            ORGANIZATION      IS SEQUENTIAL
007000            FILE STATUS       IS FS-RSEDGIN
007100                                 FSE-RSEDGIN.
007200******************************************************************
007300*              A R C H I V O   D E   S A L I D A                 *
007400******************************************************************
007500     SELECT RPTOUT   ASSIGN   TO RPTOUT
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS FS-RPTOUT.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*   HISTORICO DE SNAPSHOTS FINALES (TODAS LAS CORRIDAS DE PF01RUN)
008100 FD  PFHISTI.
008200     COPY PFHISTS REPLACING ==REG-HISTS== BY ==REG-HISTS-IN==
008300                            ==HS-==        BY ==FH-==.
008400*   ACUMULADO DE EDGES RESUELTOS DESDE QUE SE ABRIO EL ARCHIVO
008500 FD  RSEDGIN.
008600     COPY PFEDGRC REPLACING ==REG-EDGRC== BY ==REG-EDGRC-RI==
008700                            ==ED-==        BY ==FR-==.
008800*   REPORTE DE ANALISIS - SE AGREGA AL FINAL DEL DE PF01RUN
008900 FD  RPTOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE OMITTED.
009200 01  RPT-RENGLON                     PIC X(132).
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009600******************************************************************
009700 01  WKS-FS-STATUS.
009800     02  FS-PFHISTI              PIC 9(02) VALUE ZEROES.
009900     02  FSE-PFHISTI.
010000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010300     02  FS-RSEDGIN              PIC 9(02) VALUE ZEROES.
010400     02  FSE-RSEDGIN.
010500         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
010600         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
010700         04  FILLER              PIC S9(4) COMP-5 VALUE 0.
010800     02  FS-RPTOUT               PIC 9(02) VALUE ZEROES.
010900     02  FILLER                  PIC X(04).
011000 01  PROGRAMA                    PIC X(08) VALUE 'PF02TRND'.
011100 01  ARCHIVO                     PIC X(08) VALUE SPACES.
011200 01  ACCION                      PIC X(10) VALUE SPACES.
011300 01  LLAVE                       PIC X(32) VALUE SPACES.
011400******************************************************************
011500*      A R E A   D E   F E C H A   D E L   P R O C E S O         *
011600******************************************************************
011700 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROES.
011800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011900     05  WKS-FP-ANIO                 PIC 9(04).
012000     05  WKS-FP-MES                  PIC 9(02).
012100     05  WKS-FP-DIA                  PIC 9(02).
012200******************************************************************
012300*                   D I S P A R A D O R E S                      *
012400******************************************************************
012500 01  WKS-DISPARADORES                PIC X(01) VALUE SPACES.
012600     88  WKS-FIN-PFHISTI                      VALUE 'A'.
012700     88  WKS-FIN-RSEDGIN                      VALUE 'B'.
012800******************************************************************
012900*   R E N G L O N E S   D E   T R A B A J O   ( S T A G I N G )  *
013000******************************************************************
013100 COPY PFHISTS REPLACING ==REG-HISTS== BY ==WS-HISTS-STAGE==.
013200 COPY PFEDGRC REPLACING ==REG-EDGRC== BY ==WS-EDGE==.
013300******************************************************************
013400*   R E N G L O N   D E   E N T R A D A / S A L I D A   D E      *
013500*   P F D S X 0 0 1   ( M I S M O   L A Y O U T   D E            *
013600*   T B L - M E T R I C A ,  V E R   P F D I S T M )             *
013700******************************************************************
013800 01  WKS-METRICA-CALC.
013900     05  TM-ASSET                    PIC X(05).
014000     05  TM-HORIZON                  PIC X(03).
014100     05  TM-CURRENT-PRICE            PIC 9(07)V99.
014200     05  TM-MEDIAN-PRICE             PIC 9(07)V99.
014300     05  TM-BIAS                     PIC S9V9(06).
014400     05  TM-WIDTH                    PIC V9(06).
014500     05  TM-ASYMMETRY                PIC 9(03)V9(04).
014600     05  TM-FATNESS                  PIC 9(03)V9(04).
014700     05  TM-UPPER-TAIL               PIC 9(03)V9(04).
014800     05  TM-LOWER-TAIL               PIC 9(03)V9(04).
014900     05  TM-DENSITY                  PIC 9V9(04).
015000     05  TM-REGIME                   PIC X(10).
015100     05  TM-SCORE                    PIC 9(03)V9.
015200     05  TM-LEVEL                    PIC X(13).
015300     05  TM-CONTRIB-WIDTH            PIC 9(03)V9.
015400     05  TM-CONTRIB-TAIL             PIC 9(03)V9.
015500     05  TM-CONTRIB-SKEW             PIC 9(03)V9.
015600     05  TM-CONTRIB-DENSITY          PIC 9(03)V9.
015700     05  TM-PERCENTILES.
015800         10  TM-PRECIO               PIC 9(07)V99 OCCURS 9 TIMES.
015900     05  FILLER                      PIC X(08).
016000 01  WKS-DEGENERADO                  PIC X(01).
016100     88  WKS-ES-DEGENERADO                    VALUE 'Y'.
016200******************************************************************
016300*   S E R I E   D E   T I E M P O   P O R   C L A V E            *
016400*   (MAXIMO 18 CLAVES ACTIVO/HORIZONTE, 300 PUNTOS POR CLAVE,    *
016500*   VER BITACORA PF-0102 PARA EL TAMANO ESPERADO DE LA SERIE)    *
016600******************************************************************
016700 01  WKS-TABLA-SERIES.
016800     05  WKS-SR-CANT-CLAVES       PIC S9(04) COMP VALUE 0.
016900     05  WKS-SR-ENTRY OCCURS 18 TIMES INDEXED BY IX-SR.
017000         10  SR-ASSET             PIC X(05).
017100         10  SR-HORIZON           PIC X(03).
017200         10  SR-CANT-PUNTOS       PIC S9(04) COMP VALUE 0.
017300         10  SR-PUNTO OCCURS 300 TIMES INDEXED BY IX-PU.
017400             15  SR-BIAS          PIC S9V9(06) COMP-3.
017500             15  SR-WIDTH         PIC V9(06) COMP-3.
017600             15  SR-ASYMMETRY     PIC 9(03)V9(04) COMP-3.
017700             15  SR-SCORE         PIC 9(03)V9 COMP-3.
017800             15  SR-REGIME        PIC X(10).
017900             15  FILLER           PIC X(04).
018000******************************************************************
018100*      A R E A   D E   T R A B A J O   G E N E R A L             *
018200******************************************************************
018300 01  WKS-INDICES.
018400     05  WKS-I                       PIC S9(04) COMP.
018500     05  WKS-J                       PIC S9(04) COMP.
018600     05  WKS-K                       PIC S9(04) COMP.
018700     05  WKS-L                       PIC S9(04) COMP.
018800     05  WKS-N                       PIC S9(04) COMP.
018900     05  WKS-EA-IDX                  PIC S9(04) COMP.
019000     05  WKS-ET-IDX                  PIC S9(04) COMP.
019100     05  WKS-EC-IDX                  PIC S9(04) COMP.
019200     05  WKS-ENCONTRADO              PIC X(01) VALUE 'N'.
019300         88  WKS-FUE-ENCONTRADO               VALUE 'Y'.
019400     05  FILLER                      PIC X(04).
019500******************************************************************
019600*   A C U M U L A D O R E S   D E   E S T A D I S T I C A S      *
019700*   D E   L A   S E R I E   ( P O R   C L A V E )                *
019800******************************************************************
019900 01  WKS-STATS-SERIE.
020000     05  WKS-TR-SUMA              PIC S9(07)V9(04) COMP-3.
020100     05  WKS-TR-SUMA-CUAD         PIC S9(11)V9(04) COMP-3.
020200     05  WKS-TR-MEDIA             PIC S9(03)V9(01) COMP-3.
020300     05  WKS-TR-MIN               PIC S9(03)V9(01) COMP-3.
020400     05  WKS-TR-MAX               PIC S9(03)V9(01) COMP-3.
020500     05  WKS-TR-STD               PIC S9(03)V9(01) COMP-3.
020600     05  WKS-TR-ACTUAL            PIC S9(03)V9(01) COMP-3.
020700     05  WKS-TR-CONTADOR-MENOR    PIC S9(05) COMP.
020800     05  WKS-TR-PCT-RANGO         PIC S9(03) COMP.
020900     05  WKS-TR-BIAS-MEDIA        PIC S9V9(06) COMP-3.
021000     05  WKS-TR-BIAS-MIN          PIC S9V9(06) COMP-3.
021100     05  WKS-TR-BIAS-MAX          PIC S9V9(06) COMP-3.
021200     05  WKS-TR-WIDTH-MEDIA       PIC V9(06) COMP-3.
021300     05  WKS-TR-WIDTH-MIN         PIC V9(06) COMP-3.
021400     05  WKS-TR-WIDTH-MAX         PIC V9(06) COMP-3.
021500     05  WKS-TR-PEND-BIAS         PIC S9(03)V9(06) COMP-3.
021600     05  WKS-TR-PEND-WIDTH        PIC S9(03)V9(06) COMP-3.
021700     05  WKS-TR-LABEL-BIAS        PIC X(14).
021800     05  WKS-TR-LABEL-WIDTH       PIC X(14).
021900     05  WKS-TR-FLIPS             PIC S9(05) COMP.
022000     05  WKS-TR-CNT-REGIMEN       PIC S9(05) COMP OCCURS 3 TIMES.
022100     05  WKS-TR-PCT-REGIMEN       PIC S9(03) COMP OCCURS 3 TIMES.
022200     05  FILLER                   PIC X(04).
022300******************************************************************
022400*   T A B L A   D E   R E G I M E N E S ,  M I S M O   E S T I L O
022500*   D E   T A B L A   L I T E R A L   C O N   R E D E F I N E S   *
022600*   Q U E   U S A   P F 0 1 R U N   P A R A   C L A S I F I C A R *
022700******************************************************************
022800 01  TABLA-REGIMEN-LIT.
022900     05  FILLER                  PIC X(10) VALUE 'STRESSED  '.
023000     05  FILLER                  PIC X(10) VALUE 'COMPRESSED'.
023100     05  FILLER                  PIC X(10) VALUE 'NORMAL    '.
023200 01  TABLA-REGIMEN-R REDEFINES TABLA-REGIMEN-LIT.
023300     05  REGIMEN-VALOR           PIC X(10) OCCURS 3 TIMES.
023400******************************************************************
023500*   B U F F E R   G E N E R I C O   D E   P E N D I E N T E      *
023600*   ( U L T I M O S   1 2   P U N T O S ,  S E S G O   O         *
023700*   A N C H O   S E G U N   E L   L L A M A D O R )              *
023800******************************************************************
023900 01  WKS-SERIE-CANT               PIC S9(04) COMP.
024000 01  WKS-SERIE-VALORES            PIC S9(05)V9(06) COMP-3
024100                                   OCCURS 12 TIMES.
024200 01  WKS-PENDIENTE-CALC.
024300     05  WKS-TR-PENDIENTE         PIC S9(03)V9(06) COMP-3.
024400     05  WKS-TR-DENOM             PIC S9(07)V9(06) COMP-3.
024500     05  WKS-TR-SUMA-X            PIC S9(05)V9(06) COMP-3.
024600     05  WKS-TR-SUMA-Y            PIC S9(05)V9(06) COMP-3.
024700     05  WKS-TR-SUMA-XY           PIC S9(07)V9(06) COMP-3.
024800     05  WKS-TR-SUMA-X2           PIC S9(05)V9(06) COMP-3.
024900     05  WKS-TR-X                 PIC S9(03)V9(06) COMP-3.
025000     05  FILLER                   PIC X(04).
025100******************************************************************
025200*   H I S T O R I C O   D E   E D G E S   R E S U E L T O S      *
025300*   ( P A R A   E L   D E S E M P E N O   E N   E L   T I E M P O)
025400*   VER BITACORA PF-0125. EL TOPE DE 5000 RENGLONES CUBRE VARIOS *
025500*   ANIOS DE CORRIDAS DIARIAS DEL DETECTOR DE EDGES.             *
025600******************************************************************
025700 01  WKS-TABLA-EDGES-HIST.
025800     05  WKS-TE-CANT              PIC S9(05) COMP VALUE 0.
025900     05  WKS-TE-ENTRY OCCURS 5000 TIMES INDEXED BY IX-TE.
026000         10  TE-ASSET             PIC X(05).
026100         10  TE-TIPO              PIC X(24).
026200         10  TE-CONF              PIC X(06).
026300         10  TE-RESOLUTION        PIC X(09).
026400         10  TE-PNL               PIC S9(03)V9(04) COMP-3.
026500         10  FILLER               PIC X(04).
026600 01  WKS-EDGE-GLOBAL.
026700     05  WKS-EG-TOTAL             PIC S9(05) COMP VALUE 0.
026800     05  WKS-EG-CORRECTO          PIC S9(05) COMP VALUE 0.
026900     05  WKS-EG-PNL-SUM           PIC S9(07)V9(04) COMP-3
027000                                   VALUE 0.
027100     05  WKS-EG-PNL-SUMSQ         PIC S9(11)V9(04) COMP-3
027200                                   VALUE 0.
027300     05  WKS-EG-HITRATE           PIC S9(01)V9(04) COMP-3.
027400     05  WKS-EG-MEDIA             PIC S9(03)V9(04) COMP-3.
027500     05  WKS-EG-SHARPE            PIC S9(03)V9(04) COMP-3.
027600     05  FILLER                   PIC X(04).
027700 01  WKS-EDGE-VENTANA.
027800     05  WKS-VT-MEJOR-HR          PIC S9(01)V9(04) COMP-3.
027900     05  WKS-VT-MEJOR-INICIO      PIC S9(05) COMP VALUE 0.
028000     05  WKS-VT-PEOR-HR           PIC S9(01)V9(04) COMP-3.
028100     05  WKS-VT-PEOR-INICIO       PIC S9(05) COMP VALUE 0.
028200     05  WKS-VT-HR-ACTUAL         PIC S9(01)V9(04) COMP-3.
028300     05  WKS-VT-CORRECTOS         PIC S9(02) COMP.
028400     05  WKS-VT-CUMPNL            PIC S9(07)V9(04) COMP-3
028500                                   VALUE 0.
028600     05  WKS-VT-CANT-VENTANAS     PIC S9(05) COMP VALUE 0.
028700     05  FILLER                   PIC X(04).
028800******************************************************************
028900*   D E S G L O S E   P O R   A C T I V O / T I P O / C O N F    *
029000******************************************************************
029100 01  WKS-TABLA-EDGE-ASSET.
029200     05  WKS-EA-CANT              PIC S9(04) COMP VALUE 0.
029300     05  WKS-EA-ENTRY OCCURS 9 TIMES.
029400         10  EA-ASSET             PIC X(05).
029500         10  EA-TOTAL             PIC S9(05) COMP VALUE 0.
029600         10  EA-CORRECTO          PIC S9(05) COMP VALUE 0.
029700         10  EA-INCORRECTO        PIC S9(05) COMP VALUE 0.
029800         10  EA-PNL-SUM           PIC S9(07)V9(04) COMP-3
029900                                   VALUE 0.
029950         10  EA-PNL-PROM          PIC S9(03)V9(04) COMP-3
029960                                   VALUE 0.
030000         10  FILLER               PIC X(04).
030100 01  WKS-TABLA-EDGE-TIPO.
030200     05  WKS-ET-CANT              PIC S9(04) COMP VALUE 0.
030300     05  WKS-ET-ENTRY OCCURS 4 TIMES.
030400         10  ET-TIPO              PIC X(24).
030500         10  ET-TOTAL             PIC S9(05) COMP VALUE 0.
030600         10  ET-CORRECTO          PIC S9(05) COMP VALUE 0.
030700         10  ET-INCORRECTO        PIC S9(05) COMP VALUE 0.
030800         10  ET-PNL-SUM           PIC S9(07)V9(04) COMP-3
030900                                   VALUE 0.
030950         10  ET-PNL-PROM          PIC S9(03)V9(04) COMP-3
030960                                   VALUE 0.
031000         10  FILLER               PIC X(04).
031100 01  WKS-TABLA-EDGE-CONF.
031200     05  WKS-EC-CANT              PIC S9(04) COMP VALUE 0.
031300     05  WKS-EC-ENTRY OCCURS 3 TIMES.
031400         10  EC-CONF              PIC X(06).
031500         10  EC-TOTAL             PIC S9(05) COMP VALUE 0.
031600         10  EC-CORRECTO          PIC S9(05) COMP VALUE 0.
031700         10  EC-INCORRECTO        PIC S9(05) COMP VALUE 0.
031800         10  EC-PNL-SUM           PIC S9(07)V9(04) COMP-3
031900                                   VALUE 0.
031950         10  EC-PNL-PROM          PIC S9(03)V9(04) COMP-3
031960                                   VALUE 0.
032000         10  FILLER               PIC X(04).
032100******************************************************************
032200*      R E C U R S O S   D E   R A I Z   C U A D R A D A         *
032300*      ( N E W T O N - R A P H S O N ,  1 2   I T E R A C I O N E S )
032400******************************************************************
032500 01  WKS-RAIZ-8760               PIC S9(03)V9(06) VALUE 93.594655.
032600 01  WKS-RAIZ-8760-R REDEFINES WKS-RAIZ-8760.
032700     05  WKS-RAIZ-8760-TRAZA     PIC X(09).
032800 01  WKS-RAIZ-CALC.
032900     05  WKS-RAIZ-IN             PIC S9(11)V9(06) COMP-3.
033000     05  WKS-RAIZ-OUT            PIC S9(11)V9(06) COMP-3.
033100     05  WKS-RAIZ-ITER           PIC S9(04) COMP.
033200******************************************************************
033300*          A R E A   D E   I M P R E S I O N   D E L   R E P O R T E
033400******************************************************************
033500 01  WKS-LINEA                       PIC X(132).
033600 01  WKS-CAMPOS-EDITADOS.
033700     05  WKS-EDIT-9V4            PIC -(3)9.9999.
033800     05  WKS-EDIT-9V6            PIC -(1)9.999999.
033900     05  WKS-EDIT-PRECIO         PIC ---,---,--9.99.
034000     05  WKS-EDIT-PCT2           PIC -(3)9.99.
034100     05  WKS-EDIT-SCORE          PIC ZZ9.9.
034200     05  WKS-EDIT-ENTERO3        PIC ZZ9.
034300     05  WKS-EDIT-ENTERO5        PIC ZZZZ9.
034400     05  FILLER                  PIC X(04).
034500 PROCEDURE DIVISION.
034600******************************************************************
034700*  0000 - CONTROL PRINCIPAL DEL PROGRAMA                         *
034800******************************************************************
034900 0000-CONTROL SECTION.
035000     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
035100     PERFORM 2000-RECALCULA-SERIE THRU 2000-RECALCULA-SERIE-E
035200     PERFORM 3000-REPORTE-SERIE THRU 3000-REPORTE-SERIE-E
035300     PERFORM 4000-RENDIMIENTO-EDGES THRU 4000-RENDIMIENTO-EDGES-E
035400     PERFORM 1100-CERRAR-ARCHIVOS THRU 1100-CERRAR-ARCHIVOS-E
035500     STOP RUN.
035600 0000-CONTROL-E. EXIT.
035700
035800 1000-ABRIR-ARCHIVOS SECTION.
035900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
036000     OPEN INPUT PFHISTI
036100                RSEDGIN
036200     OPEN EXTEND RPTOUT.
036300 1000-ABRIR-ARCHIVOS-E. EXIT.
036400
036500 1100-CERRAR-ARCHIVOS SECTION.
036600     CLOSE PFHISTI
036700           RSEDGIN
036800           RPTOUT.
036900 1100-CERRAR-ARCHIVOS-E. EXIT.
037000******************************************************************
037100*  SECCION 2000 - RECALCULO DE LA SERIE HISTORICA (PF-0102)      *
037200*  LEE PFHISTO DE PUNTA A PUNTA (EL ORDEN FISICO DEL ARCHIVO ES  *
037300*  EL ORDEN CRONOLOGICO, YA QUE PF01RUN LO ABRE EN MODO EXTEND   *
037400*  Y AGREGA LOS RENGLONES DE CADA CORRIDA AL FINAL; HS-RUN-SEQ   *
037500*  NO SIRVE COMO CONSECUTIVO ENTRE CORRIDAS - VER BITACORA).     *
037600*  POR CADA RENGLON, ARMA EL PARAMETRO DE PFDSX001 Y VUELVE A    *
037700*  CALCULAR LAS METRICAS DE FORMA Y EL INDICE, ACUMULANDO EL     *
037800*  PUNTO EN LA TABLA DE LA SERIE POR CLAVE ACTIVO/HORIZONTE.     *
037900******************************************************************
038000 2000-RECALCULA-SERIE SECTION.
038100     PERFORM 2010-LEE-PFHISTI THRU 2010-LEE-PFHISTI-E
038200     PERFORM 2020-UN-RENGLON-HISTORICO THRU
038300             2020-UN-RENGLON-HISTORICO-E
038400             UNTIL WKS-FIN-PFHISTI.
038500 2000-RECALCULA-SERIE-E. EXIT.
038600
038700 2010-LEE-PFHISTI SECTION.
038800     READ PFHISTI INTO WS-HISTS-STAGE
038900         AT END
039000             SET WKS-FIN-PFHISTI TO TRUE
039100     END-READ.
039200 2010-LEE-PFHISTI-E. EXIT.
039300
039400 2020-UN-RENGLON-HISTORICO SECTION.
039500     MOVE HS-ASSET           TO TM-ASSET
039600     MOVE HS-HORIZON         TO TM-HORIZON
039700     MOVE HS-CURRENT-PRICE   TO TM-CURRENT-PRICE
039800     MOVE HS-P005            TO TM-PRECIO(1)
039900     MOVE HS-P05             TO TM-PRECIO(2)
040000     MOVE HS-P20             TO TM-PRECIO(3)
040100     MOVE HS-P35             TO TM-PRECIO(4)
040200     MOVE HS-P50             TO TM-PRECIO(5)
040300     MOVE HS-P65             TO TM-PRECIO(6)
040400     MOVE HS-P80             TO TM-PRECIO(7)
040500     MOVE HS-P95             TO TM-PRECIO(8)
040600     MOVE HS-P995            TO TM-PRECIO(9)
040700     MOVE 'N' TO WKS-DEGENERADO
040800     CALL 'PFDSX001' USING WKS-METRICA-CALC WKS-DEGENERADO
040900     IF NOT WKS-ES-DEGENERADO
041000         PERFORM 2030-BUSCA-O-CREA-CLAVE THRU
041100                 2030-BUSCA-O-CREA-CLAVE-E
041200         PERFORM 2040-AGREGA-PUNTO THRU 2040-AGREGA-PUNTO-E
041300     END-IF
041400     PERFORM 2010-LEE-PFHISTI THRU 2010-LEE-PFHISTI-E.
041500 2020-UN-RENGLON-HISTORICO-E. EXIT.
041600
041700 2030-BUSCA-O-CREA-CLAVE SECTION.
041800     MOVE 'N' TO WKS-ENCONTRADO
041900     PERFORM 2031-COMPARA-CLAVE THRU 2031-COMPARA-CLAVE-E
042000         VARYING WKS-I FROM 1 BY 1
042100         UNTIL WKS-I > WKS-SR-CANT-CLAVES OR WKS-FUE-ENCONTRADO
042200     IF NOT WKS-FUE-ENCONTRADO
042300         IF WKS-SR-CANT-CLAVES < 18
042400             ADD 1 TO WKS-SR-CANT-CLAVES
042500             COMPUTE WKS-I = WKS-SR-CANT-CLAVES
042600             MOVE TM-ASSET   TO SR-ASSET(WKS-I)
042700             MOVE TM-HORIZON TO SR-HORIZON(WKS-I)
042800             MOVE 0          TO SR-CANT-PUNTOS(WKS-I)
042900         END-IF
043000     END-IF.
043100 2030-BUSCA-O-CREA-CLAVE-E. EXIT.
043200
043300 2031-COMPARA-CLAVE SECTION.
043400     IF SR-ASSET(WKS-I) = TM-ASSET
043500        AND SR-HORIZON(WKS-I) = TM-HORIZON
043600         MOVE 'Y' TO WKS-ENCONTRADO
043700     END-IF.
043800 2031-COMPARA-CLAVE-E. EXIT.
043900
044000 2040-AGREGA-PUNTO SECTION.
044100*    EL TOPE DE 300 PUNTOS POR CLAVE ES UN RESGUARDO DE LA TABLA;
044200*    LOS RENGLONES QUE LO EXCEDAN NO ENTRAN A LA SERIE (VER
044300*    BITACORA PF-0102 SOBRE EL TAMANO ESPERADO DEL HISTORICO).
044400     IF SR-CANT-PUNTOS(WKS-I) < 300
044500         ADD 1 TO SR-CANT-PUNTOS(WKS-I)
044600         COMPUTE WKS-J = SR-CANT-PUNTOS(WKS-I)
044700         MOVE TM-BIAS      TO SR-BIAS(WKS-I WKS-J)
044800         MOVE TM-WIDTH     TO SR-WIDTH(WKS-I WKS-J)
044900         MOVE TM-ASYMMETRY TO SR-ASYMMETRY(WKS-I WKS-J)
045000         MOVE TM-SCORE     TO SR-SCORE(WKS-I WKS-J)
045100         MOVE TM-REGIME    TO SR-REGIME(WKS-I WKS-J)
045200     END-IF.
045300 2040-AGREGA-PUNTO-E. EXIT.
045400******************************************************************
045500*  SECCION 3000 - REPORTE DE LA SERIE POR ACTIVO/HORIZONTE       *
045600*  (PF-0119): ESTADISTICAS DEL INDICE, DE SESGO Y ANCHO, LA      *
045700*  PENDIENTE DE LOS ULTIMOS 12 PUNTOS (SECCION 10 DE LA NORMA),  *
045800*  EL CONTEO DE VUELCOS DE SESGO Y EL DESGLOSE DE REGIMEN.       *
045900******************************************************************
046000 3000-REPORTE-SERIE SECTION.
046100     MOVE SPACES TO WKS-LINEA
046200     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING PAGE
046300     MOVE SPACES TO WKS-LINEA
046400     STRING 'ANALISIS DE TENDENCIA HISTORICA'
046500        DELIMITED BY SIZE INTO WKS-LINEA
046600     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
046700     MOVE SPACES TO WKS-LINEA
046800     STRING 'SERIE DE TIEMPO POR ACTIVO/HORIZONTE'
046900        DELIMITED BY SIZE INTO WKS-LINEA
047000     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
047100     MOVE SPACES TO WKS-LINEA
047200     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
047300     IF WKS-SR-CANT-CLAVES = 0
047400         MOVE SPACES TO WKS-LINEA
047500         STRING 'SIN PUNTOS HISTORICOS EN PFHISTO PARA ESTA'
047600            ' CORRIDA' DELIMITED BY SIZE INTO WKS-LINEA
047700         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
047800     ELSE
047900         PERFORM 3005-UNA-CLAVE THRU 3005-UNA-CLAVE-E
048000             VARYING WKS-I FROM 1 BY 1
048100             UNTIL WKS-I > WKS-SR-CANT-CLAVES
048200     END-IF.
048300 3000-REPORTE-SERIE-E. EXIT.
048400
048500 3005-UNA-CLAVE SECTION.
048600     PERFORM 3010-STATS-INDICE THRU 3010-STATS-INDICE-E
048700     PERFORM 3013-STATS-BIAS THRU 3013-STATS-BIAS-E
048800     PERFORM 3016-STATS-WIDTH THRU 3016-STATS-WIDTH-E
048900     PERFORM 3020-CARGA-ULTIMOS-BIAS THRU
049000             3020-CARGA-ULTIMOS-BIAS-E
049100     PERFORM 3500-CALCULA-PENDIENTE THRU
049200             3500-CALCULA-PENDIENTE-E
049300     MOVE WKS-TR-PENDIENTE TO WKS-TR-PEND-BIAS
049400     PERFORM 3600-CLASIFICA-TENDENCIA-BIAS THRU
049500             3600-CLASIFICA-TENDENCIA-BIAS-E
049600     PERFORM 3030-CARGA-ULTIMOS-WIDTH THRU
049700             3030-CARGA-ULTIMOS-WIDTH-E
049800     PERFORM 3500-CALCULA-PENDIENTE THRU
049900             3500-CALCULA-PENDIENTE-E
050000     MOVE WKS-TR-PENDIENTE TO WKS-TR-PEND-WIDTH
050100     PERFORM 3610-CLASIFICA-TENDENCIA-WIDTH THRU
050200             3610-CLASIFICA-TENDENCIA-WIDTH-E
050300     PERFORM 3700-CUENTA-SKEW-FLIPS THRU 3700-CUENTA-SKEW-FLIPS-E
050400     PERFORM 3800-DESGLOSE-REGIMEN THRU 3800-DESGLOSE-REGIMEN-E
050500     PERFORM 3900-IMPRIME-SERIE THRU 3900-IMPRIME-SERIE-E.
050600 3005-UNA-CLAVE-E. EXIT.
050700
050800 3010-STATS-INDICE SECTION.
050900     MOVE 0 TO WKS-TR-SUMA
051000     MOVE 0 TO WKS-TR-SUMA-CUAD
051100     MOVE 0 TO WKS-TR-CONTADOR-MENOR
051200     MOVE SR-SCORE(WKS-I 1) TO WKS-TR-MIN
051300     MOVE SR-SCORE(WKS-I 1) TO WKS-TR-MAX
051400     PERFORM 3011-ACUM-INDICE THRU 3011-ACUM-INDICE-E
051500         VARYING WKS-J FROM 1 BY 1
051600         UNTIL WKS-J > SR-CANT-PUNTOS(WKS-I)
051700     COMPUTE WKS-TR-MEDIA ROUNDED =
051800        WKS-TR-SUMA / SR-CANT-PUNTOS(WKS-I)
051900     IF SR-CANT-PUNTOS(WKS-I) > 1
052000         COMPUTE WKS-RAIZ-IN =
052100            (WKS-TR-SUMA-CUAD -
052200            (WKS-TR-SUMA * WKS-TR-SUMA / SR-CANT-PUNTOS(WKS-I)))
052300            / (SR-CANT-PUNTOS(WKS-I) - 1)
052400         PERFORM 8000-RAIZ-CUADRADA THRU 8000-RAIZ-CUADRADA-E
052500         MOVE WKS-RAIZ-OUT TO WKS-TR-STD
052600     ELSE
052700         MOVE 0 TO WKS-TR-STD
052800     END-IF
052900     COMPUTE WKS-J = SR-CANT-PUNTOS(WKS-I)
053000     MOVE SR-SCORE(WKS-I WKS-J) TO WKS-TR-ACTUAL
053100     PERFORM 3012-CUENTA-MENOR-IGUAL THRU
053200             3012-CUENTA-MENOR-IGUAL-E
053300         VARYING WKS-J FROM 1 BY 1
053400         UNTIL WKS-J > SR-CANT-PUNTOS(WKS-I)
053500     COMPUTE WKS-TR-PCT-RANGO ROUNDED =
053600        (WKS-TR-CONTADOR-MENOR / SR-CANT-PUNTOS(WKS-I)) * 100.
053700 3010-STATS-INDICE-E. EXIT.
053800
053900 3011-ACUM-INDICE SECTION.
054000     ADD SR-SCORE(WKS-I WKS-J) TO WKS-TR-SUMA
054100     COMPUTE WKS-TR-SUMA-CUAD = WKS-TR-SUMA-CUAD +
054200        (SR-SCORE(WKS-I WKS-J) * SR-SCORE(WKS-I WKS-J))
054300     IF SR-SCORE(WKS-I WKS-J) < WKS-TR-MIN
054400         MOVE SR-SCORE(WKS-I WKS-J) TO WKS-TR-MIN
054500     END-IF
054600     IF SR-SCORE(WKS-I WKS-J) > WKS-TR-MAX
054700         MOVE SR-SCORE(WKS-I WKS-J) TO WKS-TR-MAX
054800     END-IF.
054900 3011-ACUM-INDICE-E. EXIT.
055000
055100 3012-CUENTA-MENOR-IGUAL SECTION.
055200     IF SR-SCORE(WKS-I WKS-J) NOT GREATER THAN WKS-TR-ACTUAL
055300         ADD 1 TO WKS-TR-CONTADOR-MENOR
055400     END-IF.
055500 3012-CUENTA-MENOR-IGUAL-E. EXIT.
055600
055700 3013-STATS-BIAS SECTION.
055800     MOVE 0 TO WKS-TR-SUMA
055900     MOVE SR-BIAS(WKS-I 1) TO WKS-TR-BIAS-MIN
056000     MOVE SR-BIAS(WKS-I 1) TO WKS-TR-BIAS-MAX
056100     PERFORM 3014-ACUM-BIAS THRU 3014-ACUM-BIAS-E
056200         VARYING WKS-J FROM 1 BY 1
056300         UNTIL WKS-J > SR-CANT-PUNTOS(WKS-I)
056400     COMPUTE WKS-TR-BIAS-MEDIA ROUNDED =
056500        WKS-TR-SUMA / SR-CANT-PUNTOS(WKS-I).
056600 3013-STATS-BIAS-E. EXIT.
056700
056800 3014-ACUM-BIAS SECTION.
056900     ADD SR-BIAS(WKS-I WKS-J) TO WKS-TR-SUMA
057000     IF SR-BIAS(WKS-I WKS-J) < WKS-TR-BIAS-MIN
057100         MOVE SR-BIAS(WKS-I WKS-J) TO WKS-TR-BIAS-MIN
057200     END-IF
057300     IF SR-BIAS(WKS-I WKS-J) > WKS-TR-BIAS-MAX
057400         MOVE SR-BIAS(WKS-I WKS-J) TO WKS-TR-BIAS-MAX
057500     END-IF.
057600 3014-ACUM-BIAS-E. EXIT.
057700
057800 3016-STATS-WIDTH SECTION.
057900     MOVE 0 TO WKS-TR-SUMA
058000     MOVE SR-WIDTH(WKS-I 1) TO WKS-TR-WIDTH-MIN
058100     MOVE SR-WIDTH(WKS-I 1) TO WKS-TR-WIDTH-MAX
058200     PERFORM 3017-ACUM-WIDTH THRU 3017-ACUM-WIDTH-E
058300         VARYING WKS-J FROM 1 BY 1
058400         UNTIL WKS-J > SR-CANT-PUNTOS(WKS-I)
058500     COMPUTE WKS-TR-WIDTH-MEDIA ROUNDED =
058600        WKS-TR-SUMA / SR-CANT-PUNTOS(WKS-I).
058700 3016-STATS-WIDTH-E. EXIT.
058800
058900 3017-ACUM-WIDTH SECTION.
059000     ADD SR-WIDTH(WKS-I WKS-J) TO WKS-TR-SUMA
059100     IF SR-WIDTH(WKS-I WKS-J) < WKS-TR-WIDTH-MIN
059200         MOVE SR-WIDTH(WKS-I WKS-J) TO WKS-TR-WIDTH-MIN
059300     END-IF
059400     IF SR-WIDTH(WKS-I WKS-J) > WKS-TR-WIDTH-MAX
059500         MOVE SR-WIDTH(WKS-I WKS-J) TO WKS-TR-WIDTH-MAX
059600     END-IF.
059700 3017-ACUM-WIDTH-E. EXIT.
059800
059900 3020-CARGA-ULTIMOS-BIAS SECTION.
060000     COMPUTE WKS-SERIE-CANT = SR-CANT-PUNTOS(WKS-I)
060100     IF WKS-SERIE-CANT > 12
060200         MOVE 12 TO WKS-SERIE-CANT
060300     END-IF
060400     COMPUTE WKS-K = SR-CANT-PUNTOS(WKS-I) - WKS-SERIE-CANT
060500     PERFORM 3021-COPIA-BIAS THRU 3021-COPIA-BIAS-E
060600         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-SERIE-CANT.
060700 3020-CARGA-ULTIMOS-BIAS-E. EXIT.
060800
060900 3021-COPIA-BIAS SECTION.
061000     COMPUTE WKS-L = WKS-K + WKS-J
061100     MOVE SR-BIAS(WKS-I WKS-L) TO WKS-SERIE-VALORES(WKS-J).
061200 3021-COPIA-BIAS-E. EXIT.
061300
061400 3030-CARGA-ULTIMOS-WIDTH SECTION.
061500     COMPUTE WKS-SERIE-CANT = SR-CANT-PUNTOS(WKS-I)
061600     IF WKS-SERIE-CANT > 12
061700         MOVE 12 TO WKS-SERIE-CANT
061800     END-IF
061900     COMPUTE WKS-K = SR-CANT-PUNTOS(WKS-I) - WKS-SERIE-CANT
062000     PERFORM 3031-COPIA-WIDTH THRU 3031-COPIA-WIDTH-E
062100         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-SERIE-CANT.
062200 3030-CARGA-ULTIMOS-WIDTH-E. EXIT.
062300
062400 3031-COPIA-WIDTH SECTION.
062500     COMPUTE WKS-L = WKS-K + WKS-J
062600     MOVE SR-WIDTH(WKS-I WKS-L) TO WKS-SERIE-VALORES(WKS-J).
062700 3031-COPIA-WIDTH-E. EXIT.
062800******************************************************************
062900*  3500 - PENDIENTE POR MINIMOS CUADRADOS SOBRE EL BUFFER        *
063000*  GENERICO WKS-SERIE-VALORES(1..WKS-SERIE-CANT), X = 0..N-1     *
063100*  (SECCION 10 DE LA NORMA DEL AREA, BITACORA PF-0102).          *
063200******************************************************************
063300 3500-CALCULA-PENDIENTE SECTION.
063400     IF WKS-SERIE-CANT < 2
063500         MOVE 0 TO WKS-TR-PENDIENTE
063600     ELSE
063700         MOVE 0 TO WKS-TR-SUMA-X
063800         MOVE 0 TO WKS-TR-SUMA-Y
063900         MOVE 0 TO WKS-TR-SUMA-XY
064000         MOVE 0 TO WKS-TR-SUMA-X2
064100         PERFORM 3510-ACUM-PENDIENTE THRU
064200                 3510-ACUM-PENDIENTE-E
064300             VARYING WKS-J FROM 1 BY 1
064400             UNTIL WKS-J > WKS-SERIE-CANT
064500         COMPUTE WKS-TR-DENOM =
064600            (WKS-SERIE-CANT * WKS-TR-SUMA-X2) -
064700            (WKS-TR-SUMA-X * WKS-TR-SUMA-X)
064800         IF WKS-TR-DENOM = 0
064900             MOVE 0 TO WKS-TR-PENDIENTE
065000         ELSE
065100             COMPUTE WKS-TR-PENDIENTE ROUNDED =
065200                ((WKS-SERIE-CANT * WKS-TR-SUMA-XY) -
065300                (WKS-TR-SUMA-X * WKS-TR-SUMA-Y)) / WKS-TR-DENOM
065400         END-IF
065500     END-IF.
065600 3500-CALCULA-PENDIENTE-E. EXIT.
065700
065800 3510-ACUM-PENDIENTE SECTION.
065900     COMPUTE WKS-TR-X = WKS-J - 1
066000     ADD WKS-TR-X TO WKS-TR-SUMA-X
066100     ADD WKS-SERIE-VALORES(WKS-J) TO WKS-TR-SUMA-Y
066200     COMPUTE WKS-TR-SUMA-XY = WKS-TR-SUMA-XY +
066300        (WKS-TR-X * WKS-SERIE-VALORES(WKS-J))
066400     COMPUTE WKS-TR-SUMA-X2 = WKS-TR-SUMA-X2 +
066500        (WKS-TR-X * WKS-TR-X).
066600 3510-ACUM-PENDIENTE-E. EXIT.
066700
066800 3600-CLASIFICA-TENDENCIA-BIAS SECTION.
066900     EVALUATE TRUE
067000         WHEN WKS-TR-PEND-BIAS > .0001
067100             MOVE 'BULLISH-SHIFT' TO WKS-TR-LABEL-BIAS
067200         WHEN WKS-TR-PEND-BIAS < -.0001
067300             MOVE 'BEARISH-SHIFT' TO WKS-TR-LABEL-BIAS
067400         WHEN OTHER
067500             MOVE 'STABLE'        TO WKS-TR-LABEL-BIAS
067600     END-EVALUATE.
067700 3600-CLASIFICA-TENDENCIA-BIAS-E. EXIT.
067800
067900 3610-CLASIFICA-TENDENCIA-WIDTH SECTION.
068000     EVALUATE TRUE
068100         WHEN WKS-TR-PEND-WIDTH > .0005
068200             MOVE 'EXPANDING'     TO WKS-TR-LABEL-WIDTH
068300         WHEN WKS-TR-PEND-WIDTH < -.0005
068400             MOVE 'COMPRESSING'   TO WKS-TR-LABEL-WIDTH
068500         WHEN OTHER
068600             MOVE 'STABLE'        TO WKS-TR-LABEL-WIDTH
068700     END-EVALUATE.
068800 3610-CLASIFICA-TENDENCIA-WIDTH-E. EXIT.
068900******************************************************************
069000*  3700 - CONTEO DE VUELCOS DE SESGO (SKEW-FLIP) ENTRE PUNTOS    *
069100*  CONSECUTIVOS DE LA SERIE (LA ASIMETRIA CRUZA EL VALOR 1.0).   *
069200******************************************************************
069300 3700-CUENTA-SKEW-FLIPS SECTION.
069400     MOVE 0 TO WKS-TR-FLIPS
069500     PERFORM 3710-COMPARA-FLIP THRU 3710-COMPARA-FLIP-E
069600         VARYING WKS-J FROM 2 BY 1
069700         UNTIL WKS-J > SR-CANT-PUNTOS(WKS-I).
069800 3700-CUENTA-SKEW-FLIPS-E. EXIT.
069900
070000 3710-COMPARA-FLIP SECTION.
070100     COMPUTE WKS-K = WKS-J - 1
070200     IF (SR-ASYMMETRY(WKS-I WKS-K) < 1 AND
070300        SR-ASYMMETRY(WKS-I WKS-J) NOT LESS THAN 1)
070400        OR
070500        (SR-ASYMMETRY(WKS-I WKS-J) < 1 AND
070600        SR-ASYMMETRY(WKS-I WKS-K) NOT LESS THAN 1)
070700         ADD 1 TO WKS-TR-FLIPS
070800     END-IF.
070900 3710-COMPARA-FLIP-E. EXIT.
071000******************************************************************
071100*  3800 - DESGLOSE PORCENTUAL DE REGIMEN A LO LARGO DE LA SERIE  *
071200******************************************************************
071300 3800-DESGLOSE-REGIMEN SECTION.
071400     MOVE 0 TO WKS-TR-CNT-REGIMEN(1)
071500     MOVE 0 TO WKS-TR-CNT-REGIMEN(2)
071600     MOVE 0 TO WKS-TR-CNT-REGIMEN(3)
071700     PERFORM 3810-CUENTA-REGIMEN THRU 3810-CUENTA-REGIMEN-E
071800         VARYING WKS-J FROM 1 BY 1
071900         UNTIL WKS-J > SR-CANT-PUNTOS(WKS-I)
072000     PERFORM 3820-CALCULA-PORCENTAJE THRU
072100             3820-CALCULA-PORCENTAJE-E
072200         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 3.
072300 3800-DESGLOSE-REGIMEN-E. EXIT.
072400
072500 3810-CUENTA-REGIMEN SECTION.
072600     MOVE 'N' TO WKS-ENCONTRADO
072700     PERFORM 3811-BUSCA-REGIMEN THRU 3811-BUSCA-REGIMEN-E
072800         VARYING WKS-K FROM 1 BY 1
072900         UNTIL WKS-K > 3 OR WKS-FUE-ENCONTRADO.
073000 3810-CUENTA-REGIMEN-E. EXIT.
073100
073200 3811-BUSCA-REGIMEN SECTION.
073300     IF REGIMEN-VALOR(WKS-K) = SR-REGIME(WKS-I WKS-J)
073400         ADD 1 TO WKS-TR-CNT-REGIMEN(WKS-K)
073500         MOVE 'Y' TO WKS-ENCONTRADO
073600     END-IF.
073700 3811-BUSCA-REGIMEN-E. EXIT.
073800
073900 3820-CALCULA-PORCENTAJE SECTION.
074000     COMPUTE WKS-TR-PCT-REGIMEN(WKS-K) ROUNDED =
074100        (WKS-TR-CNT-REGIMEN(WKS-K) / SR-CANT-PUNTOS(WKS-I)) * 100.
074200 3820-CALCULA-PORCENTAJE-E. EXIT.
074300
074400 3900-IMPRIME-SERIE SECTION.
074500     MOVE SPACES TO WKS-LINEA
074600     STRING SR-ASSET(WKS-I) ' / ' SR-HORIZON(WKS-I)
074700        DELIMITED BY SIZE INTO WKS-LINEA
074800     MOVE SR-CANT-PUNTOS(WKS-I) TO WKS-EDIT-ENTERO5
074900     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(20:5)
075000     STRING 'PUNTOS' DELIMITED BY SIZE INTO WKS-LINEA(26:6)
075100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
075200     MOVE SPACES TO WKS-LINEA
075300     STRING '  INDICE  MEDIA=' DELIMITED BY SIZE INTO WKS-LINEA
075400     MOVE WKS-TR-MEDIA TO WKS-EDIT-SCORE
075500     MOVE WKS-EDIT-SCORE TO WKS-LINEA(17:5)
075600     STRING 'MIN=' DELIMITED BY SIZE INTO WKS-LINEA(23:4)
075700     MOVE WKS-TR-MIN TO WKS-EDIT-SCORE
075800     MOVE WKS-EDIT-SCORE TO WKS-LINEA(27:5)
075900     STRING 'MAX=' DELIMITED BY SIZE INTO WKS-LINEA(33:4)
076000     MOVE WKS-TR-MAX TO WKS-EDIT-SCORE
076100     MOVE WKS-EDIT-SCORE TO WKS-LINEA(37:5)
076200     STRING 'STD=' DELIMITED BY SIZE INTO WKS-LINEA(43:4)
076300     MOVE WKS-TR-STD TO WKS-EDIT-SCORE
076400     MOVE WKS-EDIT-SCORE TO WKS-LINEA(47:5)
076500     STRING 'ACTUAL=' DELIMITED BY SIZE INTO WKS-LINEA(53:7)
076600     MOVE WKS-TR-ACTUAL TO WKS-EDIT-SCORE
076700     MOVE WKS-EDIT-SCORE TO WKS-LINEA(60:5)
076800     STRING 'PCTL=' DELIMITED BY SIZE INTO WKS-LINEA(66:5)
076900     MOVE WKS-TR-PCT-RANGO TO WKS-EDIT-ENTERO3
077000     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(71:3)
077100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
077200     MOVE SPACES TO WKS-LINEA
077300     STRING '  SESGO   MEDIA=' DELIMITED BY SIZE INTO WKS-LINEA
077400     MOVE WKS-TR-BIAS-MEDIA TO WKS-EDIT-9V6
077500     MOVE WKS-EDIT-9V6 TO WKS-LINEA(17:9)
077600     MOVE WKS-TR-BIAS-MIN TO WKS-EDIT-9V6
077700     MOVE WKS-EDIT-9V6 TO WKS-LINEA(30:9)
077800     MOVE WKS-TR-BIAS-MAX TO WKS-EDIT-9V6
077900     MOVE WKS-EDIT-9V6 TO WKS-LINEA(43:9)
078000     MOVE WKS-TR-LABEL-BIAS TO WKS-LINEA(56:14)
078100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
078200     MOVE SPACES TO WKS-LINEA
078300     STRING '  ANCHO   MEDIA=' DELIMITED BY SIZE INTO WKS-LINEA
078400     MOVE WKS-TR-WIDTH-MEDIA TO WKS-EDIT-9V6
078500     MOVE WKS-EDIT-9V6 TO WKS-LINEA(17:9)
078600     MOVE WKS-TR-WIDTH-MIN TO WKS-EDIT-9V6
078700     MOVE WKS-EDIT-9V6 TO WKS-LINEA(30:9)
078800     MOVE WKS-TR-WIDTH-MAX TO WKS-EDIT-9V6
078900     MOVE WKS-EDIT-9V6 TO WKS-LINEA(43:9)
079000     MOVE WKS-TR-LABEL-WIDTH TO WKS-LINEA(56:14)
079100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
079200     MOVE SPACES TO WKS-LINEA
079300     STRING '  VUELCOS DE SESGO=' DELIMITED BY SIZE
079400        INTO WKS-LINEA
079500     MOVE WKS-TR-FLIPS TO WKS-EDIT-ENTERO5
079600     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(21:5)
079700     STRING 'REGIMEN% STRESSED=' DELIMITED BY SIZE
079800        INTO WKS-LINEA(30:18)
079900     MOVE WKS-TR-PCT-REGIMEN(1) TO WKS-EDIT-ENTERO3
080000     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(48:3)
080100     STRING 'COMPRESSED=' DELIMITED BY SIZE INTO WKS-LINEA(53:11)
080200     MOVE WKS-TR-PCT-REGIMEN(2) TO WKS-EDIT-ENTERO3
080300     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(64:3)
080400     STRING 'NORMAL=' DELIMITED BY SIZE INTO WKS-LINEA(69:7)
080500     MOVE WKS-TR-PCT-REGIMEN(3) TO WKS-EDIT-ENTERO3
080600     MOVE WKS-EDIT-ENTERO3 TO WKS-LINEA(76:3)
080700     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
080800     MOVE SPACES TO WKS-LINEA
080900     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
081000 3900-IMPRIME-SERIE-E. EXIT.
081100******************************************************************
081200*  SECCION 4000 - DESEMPENO DE EDGES A TRAVES DEL TIEMPO         *
081300*  (PF-0125). SE ARMA UNA TABLA EN MEMORIA CON EL ACUMULADO DE   *
081400*  RSEDGIN (EN ORDEN FISICO DEL ARCHIVO), Y SI HAY AL MENOS 5    *
081500*  RESUELTOS SE CALCULAN LAS ESTADISTICAS GLOBALES, LA VENTANA   *
081600*  MOVIL DE 10 EDGES Y EL DESGLOSE POR ACTIVO/TIPO/CONFIANZA     *
081700*  (BITACORA PF-0131).                                           *
081800******************************************************************
081900 4000-RENDIMIENTO-EDGES SECTION.
082000     PERFORM 4010-LEE-RSEDGIN THRU 4010-LEE-RSEDGIN-E
082100     PERFORM 4020-UN-EDGE-HIST THRU 4020-UN-EDGE-HIST-E
082200         UNTIL WKS-FIN-RSEDGIN
082300     MOVE SPACES TO WKS-LINEA
082400     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING PAGE
082500     MOVE SPACES TO WKS-LINEA
082600     STRING 'RENDIMIENTO DE EDGES EN EL TIEMPO'
082700        DELIMITED BY SIZE INTO WKS-LINEA
082800     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
082900     MOVE SPACES TO WKS-LINEA
083000     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
083100     IF WKS-TE-CANT < 5
083200         MOVE SPACES TO WKS-LINEA
083300         STRING 'INSUFFICIENT DATA' DELIMITED BY SIZE
083400            INTO WKS-LINEA
083500         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
083600     ELSE
083700         PERFORM 4100-ESTADISTICAS-GLOBALES THRU
083800                 4100-ESTADISTICAS-GLOBALES-E
083900         PERFORM 4200-VENTANA-MOVIL THRU 4200-VENTANA-MOVIL-E
084000         PERFORM 4300-GRUPOS-EDGES THRU 4300-GRUPOS-EDGES-E
084100         PERFORM 4900-IMPRIME-RENDIMIENTO THRU
084200                 4900-IMPRIME-RENDIMIENTO-E
084300     END-IF.
084400 4000-RENDIMIENTO-EDGES-E. EXIT.
084500
084600 4010-LEE-RSEDGIN SECTION.
084700     READ RSEDGIN INTO WS-EDGE
084800         AT END
084900             SET WKS-FIN-RSEDGIN TO TRUE
085000     END-READ.
085100 4010-LEE-RSEDGIN-E. EXIT.
085200
085300 4020-UN-EDGE-HIST SECTION.
085400     IF ED-RESOLUTION NOT = 'UNKNOWN  '
085500         IF WKS-TE-CANT < 5000
085600             ADD 1 TO WKS-TE-CANT
085700             MOVE ED-ASSET      TO TE-ASSET(WKS-TE-CANT)
085800             MOVE ED-EDGE-TYPE  TO TE-TIPO(WKS-TE-CANT)
085900             MOVE ED-CONFIDENCE TO TE-CONF(WKS-TE-CANT)
086000             MOVE ED-RESOLUTION TO TE-RESOLUTION(WKS-TE-CANT)
086100             MOVE ED-PNL        TO TE-PNL(WKS-TE-CANT)
086200         END-IF
086300     END-IF
086400     PERFORM 4010-LEE-RSEDGIN THRU 4010-LEE-RSEDGIN-E.
086500 4020-UN-EDGE-HIST-E. EXIT.
086600
086700 4100-ESTADISTICAS-GLOBALES SECTION.
086800     MOVE 0 TO WKS-EG-TOTAL
086900     MOVE 0 TO WKS-EG-CORRECTO
087000     MOVE 0 TO WKS-EG-PNL-SUM
087100     MOVE 0 TO WKS-EG-PNL-SUMSQ
087200     PERFORM 4110-ACUM-GLOBAL THRU 4110-ACUM-GLOBAL-E
087300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TE-CANT
087400     COMPUTE WKS-EG-HITRATE ROUNDED =
087500        WKS-EG-CORRECTO / WKS-EG-TOTAL
087600     COMPUTE WKS-EG-MEDIA ROUNDED =
087700        WKS-EG-PNL-SUM / WKS-EG-TOTAL
087800     COMPUTE WKS-RAIZ-IN =
087900        (WKS-EG-PNL-SUMSQ -
088000        (WKS-EG-PNL-SUM * WKS-EG-PNL-SUM / WKS-EG-TOTAL))
088100        / (WKS-EG-TOTAL - 1)
088200     PERFORM 8000-RAIZ-CUADRADA THRU 8000-RAIZ-CUADRADA-E
088300     IF WKS-RAIZ-OUT > 0
088400         COMPUTE WKS-EG-SHARPE ROUNDED =
088500            (WKS-EG-MEDIA / WKS-RAIZ-OUT) * WKS-RAIZ-8760
088600     ELSE
088700         MOVE 0 TO WKS-EG-SHARPE
088800     END-IF.
088900 4100-ESTADISTICAS-GLOBALES-E. EXIT.
089000
089100 4110-ACUM-GLOBAL SECTION.
089200     ADD 1 TO WKS-EG-TOTAL
089300     IF TE-RESOLUTION(WKS-I) = 'CORRECT  '
089400         ADD 1 TO WKS-EG-CORRECTO
089500     END-IF
089600     ADD TE-PNL(WKS-I) TO WKS-EG-PNL-SUM
089700     COMPUTE WKS-EG-PNL-SUMSQ = WKS-EG-PNL-SUMSQ +
089800        (TE-PNL(WKS-I) * TE-PNL(WKS-I)).
089900 4110-ACUM-GLOBAL-E. EXIT.
090000******************************************************************
090100*  4200 - VENTANA MOVIL DE 10 EDGES: HIT RATE POR VENTANA, LA    *
090200*  MEJOR Y LA PEOR RACHA (EMPATE = GANA LA MAS RECIENTE, TANTO   *
090300*  PARA LA MEJOR COMO PARA LA PEOR) Y EL P&L ACUMULADO TOTAL.    *
090400******************************************************************
090500 4200-VENTANA-MOVIL SECTION.
090600     MOVE 0 TO WKS-VT-CUMPNL
090700     MOVE 0 TO WKS-VT-CANT-VENTANAS
090800     PERFORM 4210-ACUM-CUMPNL THRU 4210-ACUM-CUMPNL-E
090900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TE-CANT
091000     IF WKS-TE-CANT NOT LESS THAN 10
091100         MOVE -1 TO WKS-VT-MEJOR-HR
091200         MOVE 2  TO WKS-VT-PEOR-HR
091300         COMPUTE WKS-N = WKS-TE-CANT - 9
091400         PERFORM 4220-UNA-VENTANA THRU 4220-UNA-VENTANA-E
091500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
091600     END-IF.
091700 4200-VENTANA-MOVIL-E. EXIT.
091800
091900 4210-ACUM-CUMPNL SECTION.
092000     ADD TE-PNL(WKS-I) TO WKS-VT-CUMPNL.
092100 4210-ACUM-CUMPNL-E. EXIT.
092200
092300 4220-UNA-VENTANA SECTION.
092400     MOVE 0 TO WKS-VT-CORRECTOS
092500     PERFORM 4230-CUENTA-VENTANA THRU 4230-CUENTA-VENTANA-E
092600         VARYING WKS-J FROM WKS-I BY 1
092700         UNTIL WKS-J > (WKS-I + 9)
092800     COMPUTE WKS-VT-HR-ACTUAL = WKS-VT-CORRECTOS / 10
092900     IF WKS-VT-HR-ACTUAL NOT LESS THAN WKS-VT-MEJOR-HR
093000         MOVE WKS-VT-HR-ACTUAL TO WKS-VT-MEJOR-HR
093100         MOVE WKS-I TO WKS-VT-MEJOR-INICIO
093200     END-IF
093300     IF WKS-VT-HR-ACTUAL NOT GREATER THAN WKS-VT-PEOR-HR
093400         MOVE WKS-VT-HR-ACTUAL TO WKS-VT-PEOR-HR
093500         MOVE WKS-I TO WKS-VT-PEOR-INICIO
093600     END-IF
093700     ADD 1 TO WKS-VT-CANT-VENTANAS.
093800 4220-UNA-VENTANA-E. EXIT.
093900
094000 4230-CUENTA-VENTANA SECTION.
094100     IF TE-RESOLUTION(WKS-J) = 'CORRECT  '
094200         ADD 1 TO WKS-VT-CORRECTOS
094300     END-IF.
094400 4230-CUENTA-VENTANA-E. EXIT.
094500******************************************************************
094600*  4300 - DESGLOSE DE EDGES RESUELTOS POR ACTIVO, POR TIPO Y     *
094700*  POR CONFIANZA (BUSQUEDA-O-ALTA IGUAL QUE EN PF01RUN, PERO     *
094800*  SOBRE EL ACUMULADO COMPLETO DE RSEDGIN).                      *
094900******************************************************************
095000 4300-GRUPOS-EDGES SECTION.
095100     MOVE 0 TO WKS-EA-CANT
095200     MOVE 0 TO WKS-ET-CANT
095300     MOVE 0 TO WKS-EC-CANT
095400     PERFORM 4310-ACUM-GRUPOS THRU 4310-ACUM-GRUPOS-E
095500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TE-CANT.
095600 4300-GRUPOS-EDGES-E. EXIT.
095700
095800 4310-ACUM-GRUPOS SECTION.
095900     PERFORM 4320-ACUM-POR-ACTIVO THRU 4320-ACUM-POR-ACTIVO-E
096000     PERFORM 4330-ACUM-POR-TIPO THRU 4330-ACUM-POR-TIPO-E
096100     PERFORM 4340-ACUM-POR-CONF THRU 4340-ACUM-POR-CONF-E.
096200 4310-ACUM-GRUPOS-E. EXIT.
096300
096400 4320-ACUM-POR-ACTIVO SECTION.
096500     MOVE 'N' TO WKS-ENCONTRADO
096600     PERFORM 4321-BUSCA-ACTIVO THRU 4321-BUSCA-ACTIVO-E
096700         VARYING WKS-EA-IDX FROM 1 BY 1
096800         UNTIL WKS-EA-IDX > WKS-EA-CANT OR WKS-FUE-ENCONTRADO
096900     IF NOT WKS-FUE-ENCONTRADO
097000         ADD 1 TO WKS-EA-CANT
097100         COMPUTE WKS-EA-IDX = WKS-EA-CANT
097200         MOVE TE-ASSET(WKS-I) TO EA-ASSET(WKS-EA-IDX)
097300     END-IF
097400     ADD 1 TO EA-TOTAL(WKS-EA-IDX)
097500     IF TE-RESOLUTION(WKS-I) = 'CORRECT  '
097600         ADD 1 TO EA-CORRECTO(WKS-EA-IDX)
097700     ELSE
097800         ADD 1 TO EA-INCORRECTO(WKS-EA-IDX)
097900     END-IF
098000     ADD TE-PNL(WKS-I) TO EA-PNL-SUM(WKS-EA-IDX).
098100 4320-ACUM-POR-ACTIVO-E. EXIT.
098200
098300 4321-BUSCA-ACTIVO SECTION.
098400     IF EA-ASSET(WKS-EA-IDX) = TE-ASSET(WKS-I)
098500         MOVE 'Y' TO WKS-ENCONTRADO
098600     END-IF.
098700 4321-BUSCA-ACTIVO-E. EXIT.
098800
098900 4330-ACUM-POR-TIPO SECTION.
099000     MOVE 'N' TO WKS-ENCONTRADO
099100     PERFORM 4331-BUSCA-TIPO THRU 4331-BUSCA-TIPO-E
099200         VARYING WKS-ET-IDX FROM 1 BY 1
099300         UNTIL WKS-ET-IDX > WKS-ET-CANT OR WKS-FUE-ENCONTRADO
099400     IF NOT WKS-FUE-ENCONTRADO
099500         ADD 1 TO WKS-ET-CANT
099600         COMPUTE WKS-ET-IDX = WKS-ET-CANT
099700         MOVE TE-TIPO(WKS-I) TO ET-TIPO(WKS-ET-IDX)
099800     END-IF
099900     ADD 1 TO ET-TOTAL(WKS-ET-IDX)
100000     IF TE-RESOLUTION(WKS-I) = 'CORRECT  '
100100         ADD 1 TO ET-CORRECTO(WKS-ET-IDX)
100200     ELSE
100300         ADD 1 TO ET-INCORRECTO(WKS-ET-IDX)
100400     END-IF
100500     ADD TE-PNL(WKS-I) TO ET-PNL-SUM(WKS-ET-IDX).
100600 4330-ACUM-POR-TIPO-E. EXIT.
100700
100800 4331-BUSCA-TIPO SECTION.
100900     IF ET-TIPO(WKS-ET-IDX) = TE-TIPO(WKS-I)
101000         MOVE 'Y' TO WKS-ENCONTRADO
101100     END-IF.
101200 4331-BUSCA-TIPO-E. EXIT.
101300
101400 4340-ACUM-POR-CONF SECTION.
101500     MOVE 'N' TO WKS-ENCONTRADO
101600     PERFORM 4341-BUSCA-CONF THRU 4341-BUSCA-CONF-E
101700         VARYING WKS-EC-IDX FROM 1 BY 1
101800         UNTIL WKS-EC-IDX > WKS-EC-CANT OR WKS-FUE-ENCONTRADO
101900     IF NOT WKS-FUE-ENCONTRADO
102000         ADD 1 TO WKS-EC-CANT
102100         COMPUTE WKS-EC-IDX = WKS-EC-CANT
102200         MOVE TE-CONF(WKS-I) TO EC-CONF(WKS-EC-IDX)
102300     END-IF
102400     ADD 1 TO EC-TOTAL(WKS-EC-IDX)
102500     IF TE-RESOLUTION(WKS-I) = 'CORRECT  '
102600         ADD 1 TO EC-CORRECTO(WKS-EC-IDX)
102700     ELSE
102800         ADD 1 TO EC-INCORRECTO(WKS-EC-IDX)
102900     END-IF
103000     ADD TE-PNL(WKS-I) TO EC-PNL-SUM(WKS-EC-IDX).
103100 4340-ACUM-POR-CONF-E. EXIT.
103200
103300 4341-BUSCA-CONF SECTION.
103400     IF EC-CONF(WKS-EC-IDX) = TE-CONF(WKS-I)
103500         MOVE 'Y' TO WKS-ENCONTRADO
103600     END-IF.
103700 4341-BUSCA-CONF-E. EXIT.
103800
103900 4900-IMPRIME-RENDIMIENTO SECTION.
104000     MOVE SPACES TO WKS-LINEA
104100     STRING '  TOTAL RESUELTOS=' DELIMITED BY SIZE
104200        INTO WKS-LINEA
104300     MOVE WKS-EG-TOTAL TO WKS-EDIT-ENTERO5
104400     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(19:5)
104500     STRING 'HIT RATE=' DELIMITED BY SIZE INTO WKS-LINEA(26:9)
104600     MOVE WKS-EG-HITRATE TO WKS-EDIT-9V4
104700     MOVE WKS-EDIT-9V4 TO WKS-LINEA(35:8)
104800     STRING 'P&L MEDIO=' DELIMITED BY SIZE INTO WKS-LINEA(45:10)
104900     MOVE WKS-EG-MEDIA TO WKS-EDIT-9V4
105000     MOVE WKS-EDIT-9V4 TO WKS-LINEA(55:8)
105100     STRING 'SHARPE=' DELIMITED BY SIZE INTO WKS-LINEA(65:7)
105200     MOVE WKS-EG-SHARPE TO WKS-EDIT-9V4
105300     MOVE WKS-EDIT-9V4 TO WKS-LINEA(72:8)
105400     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
105500     MOVE SPACES TO WKS-LINEA
105600     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
105700     IF WKS-TE-CANT NOT LESS THAN 10
105800         MOVE SPACES TO WKS-LINEA
105900         STRING '  VENTANAS DE 10 ANALIZADAS=' DELIMITED BY SIZE
106000            INTO WKS-LINEA
106100         MOVE WKS-VT-CANT-VENTANAS TO WKS-EDIT-ENTERO5
106200         MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(30:5)
106300         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
106400         MOVE SPACES TO WKS-LINEA
106500         STRING '  MEJOR RACHA INICIA EN EL EDGE #' DELIMITED
106600            BY SIZE INTO WKS-LINEA
106700         MOVE WKS-VT-MEJOR-INICIO TO WKS-EDIT-ENTERO5
106800         MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(35:5)
106900         STRING 'HIT RATE=' DELIMITED BY SIZE
107000            INTO WKS-LINEA(41:9)
107100         MOVE WKS-VT-MEJOR-HR TO WKS-EDIT-9V4
107200         MOVE WKS-EDIT-9V4 TO WKS-LINEA(50:8)
107300         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
107400         MOVE SPACES TO WKS-LINEA
107500         STRING '  PEOR RACHA  INICIA EN EL EDGE #' DELIMITED
107600            BY SIZE INTO WKS-LINEA
107700         MOVE WKS-VT-PEOR-INICIO TO WKS-EDIT-ENTERO5
107800         MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(35:5)
107900         STRING 'HIT RATE=' DELIMITED BY SIZE
108000            INTO WKS-LINEA(41:9)
108100         MOVE WKS-VT-PEOR-HR TO WKS-EDIT-9V4
108200         MOVE WKS-EDIT-9V4 TO WKS-LINEA(50:8)
108300         WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
108400     END-IF
108500     MOVE SPACES TO WKS-LINEA
108600     STRING '  P&L ACUMULADO=' DELIMITED BY SIZE INTO WKS-LINEA
108700     MOVE WKS-VT-CUMPNL TO WKS-EDIT-PRECIO
108800     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(18:12)
108900     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
109000     MOVE SPACES TO WKS-LINEA
109100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
109200     MOVE SPACES TO WKS-LINEA
109300     STRING '  DESGLOSE POR ACTIVO' DELIMITED BY SIZE
109400        INTO WKS-LINEA
109500     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
109600     PERFORM 4910-IMPRIME-POR-ACTIVO THRU
109700             4910-IMPRIME-POR-ACTIVO-E
109800         VARYING WKS-EA-IDX FROM 1 BY 1
109900         UNTIL WKS-EA-IDX > WKS-EA-CANT
110000     MOVE SPACES TO WKS-LINEA
110100     STRING '  DESGLOSE POR TIPO DE EDGE' DELIMITED BY SIZE
110200        INTO WKS-LINEA
110300     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
110400     PERFORM 4920-IMPRIME-POR-TIPO THRU 4920-IMPRIME-POR-TIPO-E
110500         VARYING WKS-ET-IDX FROM 1 BY 1
110600         UNTIL WKS-ET-IDX > WKS-ET-CANT
110700     MOVE SPACES TO WKS-LINEA
110800     STRING '  DESGLOSE POR CONFIANZA' DELIMITED BY SIZE
110900        INTO WKS-LINEA
111000     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE
111100     PERFORM 4930-IMPRIME-POR-CONF THRU 4930-IMPRIME-POR-CONF-E
111200         VARYING WKS-EC-IDX FROM 1 BY 1
111300         UNTIL WKS-EC-IDX > WKS-EC-CANT.
111400 4900-IMPRIME-RENDIMIENTO-E. EXIT.
111500
111600 4910-IMPRIME-POR-ACTIVO SECTION.
111610*    PF-0131: SE AGREGAN CORRECTO/INCORRECTO Y P&L PROMEDIO AL
111620*    DESGLOSE POR ACTIVO (MISMO AJUSTE QUE PF01RUN, PF-0136).
111700     COMPUTE WKS-EG-HITRATE ROUNDED =
111800        EA-CORRECTO(WKS-EA-IDX) / EA-TOTAL(WKS-EA-IDX)
111810     COMPUTE EA-PNL-PROM(WKS-EA-IDX) ROUNDED =
111820        EA-PNL-SUM(WKS-EA-IDX) / EA-TOTAL(WKS-EA-IDX)
111900     MOVE SPACES TO WKS-LINEA
112000     MOVE EA-ASSET(WKS-EA-IDX) TO WKS-LINEA(3:5)
112100     MOVE EA-TOTAL(WKS-EA-IDX) TO WKS-EDIT-ENTERO5
112200     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(12:5)
112210     MOVE EA-CORRECTO(WKS-EA-IDX) TO WKS-EDIT-ENTERO5
112220     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(19:5)
112230     MOVE EA-INCORRECTO(WKS-EA-IDX) TO WKS-EDIT-ENTERO5
112240     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(26:5)
112300     MOVE WKS-EG-HITRATE TO WKS-EDIT-9V4
112400     MOVE WKS-EDIT-9V4 TO WKS-LINEA(33:8)
112500     MOVE EA-PNL-SUM(WKS-EA-IDX) TO WKS-EDIT-PRECIO
112600     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(43:12)
112610     MOVE EA-PNL-PROM(WKS-EA-IDX) TO WKS-EDIT-PRECIO
112620     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(57:12)
112700     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
112800 4910-IMPRIME-POR-ACTIVO-E. EXIT.
112900
113000 4920-IMPRIME-POR-TIPO SECTION.
113010*    PF-0131: MISMO AGREGADO DEL 4910 PARA EL DESGLOSE POR TIPO.
113100     COMPUTE WKS-EG-HITRATE ROUNDED =
113200        ET-CORRECTO(WKS-ET-IDX) / ET-TOTAL(WKS-ET-IDX)
113210     COMPUTE ET-PNL-PROM(WKS-ET-IDX) ROUNDED =
113220        ET-PNL-SUM(WKS-ET-IDX) / ET-TOTAL(WKS-ET-IDX)
113300     MOVE SPACES TO WKS-LINEA
113400     MOVE ET-TIPO(WKS-ET-IDX) TO WKS-LINEA(3:24)
113500     MOVE ET-TOTAL(WKS-ET-IDX) TO WKS-EDIT-ENTERO5
113600     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(30:5)
113610     MOVE ET-CORRECTO(WKS-ET-IDX) TO WKS-EDIT-ENTERO5
113620     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(37:5)
113630     MOVE ET-INCORRECTO(WKS-ET-IDX) TO WKS-EDIT-ENTERO5
113640     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(44:5)
113700     MOVE WKS-EG-HITRATE TO WKS-EDIT-9V4
113800     MOVE WKS-EDIT-9V4 TO WKS-LINEA(51:8)
113900     MOVE ET-PNL-SUM(WKS-ET-IDX) TO WKS-EDIT-PRECIO
114000     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(61:12)
114010     MOVE ET-PNL-PROM(WKS-ET-IDX) TO WKS-EDIT-PRECIO
114020     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(75:12)
114100     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
114200 4920-IMPRIME-POR-TIPO-E. EXIT.
114300
114400 4930-IMPRIME-POR-CONF SECTION.
114410*    PF-0131: MISMO AGREGADO DEL 4910 PARA EL DESGLOSE POR NIVEL
114420*    DE CONFIANZA.
114500     COMPUTE WKS-EG-HITRATE ROUNDED =
114600        EC-CORRECTO(WKS-EC-IDX) / EC-TOTAL(WKS-EC-IDX)
114610     COMPUTE EC-PNL-PROM(WKS-EC-IDX) ROUNDED =
114620        EC-PNL-SUM(WKS-EC-IDX) / EC-TOTAL(WKS-EC-IDX)
114700     MOVE SPACES TO WKS-LINEA
114800     MOVE EC-CONF(WKS-EC-IDX) TO WKS-LINEA(3:6)
114900     MOVE EC-TOTAL(WKS-EC-IDX) TO WKS-EDIT-ENTERO5
115000     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(12:5)
115010     MOVE EC-CORRECTO(WKS-EC-IDX) TO WKS-EDIT-ENTERO5
115020     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(19:5)
115030     MOVE EC-INCORRECTO(WKS-EC-IDX) TO WKS-EDIT-ENTERO5
115040     MOVE WKS-EDIT-ENTERO5 TO WKS-LINEA(26:5)
115100     MOVE WKS-EG-HITRATE TO WKS-EDIT-9V4
115200     MOVE WKS-EDIT-9V4 TO WKS-LINEA(33:8)
115300     MOVE EC-PNL-SUM(WKS-EC-IDX) TO WKS-EDIT-PRECIO
115400     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(43:12)
115410     MOVE EC-PNL-PROM(WKS-EC-IDX) TO WKS-EDIT-PRECIO
115420     MOVE WKS-EDIT-PRECIO TO WKS-LINEA(57:12)
115500     WRITE RPT-RENGLON FROM WKS-LINEA AFTER ADVANCING 1 LINE.
115600 4930-IMPRIME-POR-CONF-E. EXIT.
115700******************************************************************
115800*  8000 - RAIZ CUADRADA POR NEWTON-RAPHSON (12 ITERACIONES,      *
115900*  MISMA RUTINA QUE PF01RUN, VER BITACORA PF-0071).              *
116000******************************************************************
116100 8000-RAIZ-CUADRADA SECTION.
116200     IF WKS-RAIZ-IN NOT GREATER THAN 0
116300         MOVE 0 TO WKS-RAIZ-OUT
116400     ELSE
116500         COMPUTE WKS-RAIZ-OUT = WKS-RAIZ-IN / 2
116600         IF WKS-RAIZ-OUT = 0
116700             MOVE .000001 TO WKS-RAIZ-OUT
116800         END-IF
116900         PERFORM 8010-ITERA-NEWTON THRU 8010-ITERA-NEWTON-E
117000            VARYING WKS-RAIZ-ITER FROM 1 BY 1
117100            UNTIL WKS-RAIZ-ITER > 12
117200     END-IF.
117300 8000-RAIZ-CUADRADA-E. EXIT.
117400
117500 8010-ITERA-NEWTON SECTION.
117600     COMPUTE WKS-RAIZ-OUT ROUNDED =
117700        (WKS-RAIZ-OUT + (WKS-RAIZ-IN / WKS-RAIZ-OUT)) / 2.
117800 8010-ITERA-NEWTON-E. EXIT.
