000100******************************************************************
000200* FECHA       : 11/03/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PRONOSTICOS DE MERCADO                           *
000500* PROGRAMA    : PFDSX001                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : CALCULA LAS 7 METRICAS DE FORMA DE LA            *
000800*             : DISTRIBUCION DE PRONOSTICO (SESGO, ANCHO,        *
000900*             : ASIMETRIA DE COLAS, GORDURA DE COLAS, RIESGO DE  *
001000*             : COLA SUPERIOR E INFERIOR Y CONCENTRACION DE      *
001100*             : DENSIDAD), CLASIFICA EL REGIMEN Y COMPONE EL     *
001200*             : INDICE SINTETICO DE INCERTIDUMBRE 0-100 CON SUS  *
001300*             : 4 CONTRIBUCIONES, PARA UN RENGLON DE LA TABLA    *
001400*             : TBL-METRICA (UN ACTIVO/HORIZONTE).                *
001500* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S)                    *
001600* PROGRAMA(S) : LLAMADO POR PF01RUN Y PF02TRND                   *
001700* INSTALADO   : 18/03/1994                                       *
001800* BPM/RATIONAL: PF-0004                                          *
001900* NOMBRE      : MOTOR DE PROBABILIDAD - PRONOSTICOS DE MERCADO   *
002000******************************************************************
002100*   L O G    D E   M O D I F I C A C I O N E S                  *
002200******************************************************************
002300* FECHA       INIC  TICKET   DESCRIPCION                        *
002400* ----------  ----  -------  -------------------------------    *
002500* 19940311    EEDR  PF-0004  VERSION INICIAL - SOLO METRICAS     *
002600*                            DE FORMA Y CLASIFICACION DE REGIMEN *
002700* 19960212    EEDR  PF-0071  SE INCORPORA EL CALCULO DEL INDICE  *
002800*                            SINTETICO Y SUS 4 CONTRIBUCIONES    *
002900* 19970820    EEDR  PF-0058  CORRIGE UMBRALES DE ORO (XAU), NO   *
003000*                            SE ESTABAN TOMANDO DE LA TABLA      *
003100* 19990830    EEDR  PF-0086  ESTANDARIZA REDONDEO A 4 Y 6        *
003200*                            DECIMALES SEGUN NORMA DEL AREA      *
003300* 20010305    PEDR  PF-0114  LIMPIEZA GENERAL Y COMENTARIOS Y2K  *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    PFDSX001.
003700 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION.  PRONOSTICOS DE MERCADO.
003900 DATE-WRITTEN.  11/03/1994.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE ANALITICA.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS PFDSX-TRAZA-ACTIVA
004700     UPSI-0 OFF STATUS IS PFDSX-TRAZA-INACTIVA.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*   T A B L A   D E   U M B R A L E S   D E   A N C H O          *
005200*   (1=CRIPTO-COMPRIMIDO 2=CRIPTO-ESTRESADO 3=ACCION-COMPRIMIDO  *
005300*    4=ACCION-ESTRESADO  5=ORO-COMPRIMIDO    6=ORO-ESTRESADO)    *
005400******************************************************************
005500 01  TABLA-UMBRALES-LIT.
005600     05  FILLER                      PIC X(24) VALUE
005700         '020006000100030001200360'.
005800 01  UMBRALES-REDEF REDEFINES TABLA-UMBRALES-LIT.
005900     05  UMBRAL-VALOR                PIC V9(04) OCCURS 6 TIMES.
006000******************************************************************
006100*   T A B L A   D E   T O P E S   ( H I )   P A R A   N O R M    *
006200*   D E L   A N C H O   D E L   I N D I C E   S I N T E T I C O  *
006300*   (1=CRIPTO 0.10  2=ACCION 0.05  3=ORO 0.06)                   *
006400******************************************************************
006500 01  TABLA-HI-ANCHO-LIT.
006600     05  FILLER                      PIC X(12) VALUE
006700         '100005000600'.
006800 01  HI-ANCHO-REDEF REDEFINES TABLA-HI-ANCHO-LIT.
006900     05  HI-ANCHO-VALOR               PIC V9(04) OCCURS 3 TIMES.
007000******************************************************************
007100*                  A R E A   D E   T R A B A J O                 *
007200******************************************************************
007300 01  WS-CLASE-IDX                    PIC S9(04) COMP.
007400 01  WS-IDX-COMPRIMIDO               PIC S9(04) COMP.
007500 01  WS-IDX-ESTRESADO                PIC S9(04) COMP.
007600 01  WS-DIFERENCIAS.
007700     05  WS-D-P95-P05                PIC S9(09)V99 COMP-3.
007800     05  WS-D-P50-P05                PIC S9(09)V99 COMP-3.
007900     05  WS-D-P95-P50                PIC S9(09)V99 COMP-3.
008000     05  WS-D-P995-P005              PIC S9(09)V99 COMP-3.
008100     05  WS-D-P995-P95               PIC S9(09)V99 COMP-3.
008200     05  WS-D-P05-P005               PIC S9(09)V99 COMP-3.
008300     05  WS-D-P65-P35                PIC S9(09)V99 COMP-3.
008400 01  WS-NORMALIZADOR.
008500     05  WS-NORM-IN                  PIC S9(03)V9(06) COMP-3.
008600     05  WS-NORM-LO                  PIC S9(03)V9(06) COMP-3.
008700     05  WS-NORM-HI                  PIC S9(03)V9(06) COMP-3.
008800     05  WS-NORM-OUT                 PIC S9(01)V9(06) COMP-3.
008900 01  WS-INDICE-SINTETICO.
009000     05  WS-NORM-ANCHO               PIC S9(01)V9(06) COMP-3.
009100     05  WS-NORM-COLA                PIC S9(01)V9(06) COMP-3.
009200     05  WS-NORM-SESGO               PIC S9(01)V9(06) COMP-3.
009300     05  WS-NORM-INV-DENSIDAD        PIC S9(01)V9(06) COMP-3.
009400     05  WS-SCORE-CRUDO              PIC S9(05)V9(02) COMP-3.
009500     05  WS-ASIMETRIA-MENOS-UNO      PIC S9(03)V9(04) COMP-3.
009600******************************************************************
009700*      A R E A   D E   F E C H A   D E L   P R O C E S O         *
009800******************************************************************
009900 01  WS-FECHA-PROCESO                PIC 9(08) VALUE ZEROES.
010000 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
010100     05  WS-FP-ANIO                  PIC 9(04).
010200     05  WS-FP-MES                   PIC 9(02).
010300     05  WS-FP-DIA                   PIC 9(02).
010400 LINKAGE SECTION.
010500 01  LK-DEGENERADO                   PIC X(01).
010600     88  LK-ES-DEGENERADO                     VALUE 'Y'.
010700     88  LK-NO-DEGENERADO                     VALUE 'N'.
010800 COPY PFDISTM.
010900******************************************************************
011000 PROCEDURE DIVISION USING TBL-METRICA
011100                           LK-DEGENERADO.
011200******************************************************************
011300*               S E C C I O N    P R I N C I P A L
011400******************************************************************
011500 0000-CONTROL SECTION.
011600     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD
011700     MOVE 'N'                TO LK-DEGENERADO
011800     PERFORM 1000-CLASIFICAR-ACTIVO THRU 1000-CLASIFICAR-ACTIVO-E
011900     PERFORM 2000-CALCULA-DIFERENCIAS
012000        THRU 2000-CALCULA-DIFERENCIAS-E
012100     PERFORM 2500-VALIDA-DEGENERADO
012200        THRU 2500-VALIDA-DEGENERADO-E
012300     IF LK-NO-DEGENERADO
012400        PERFORM 3000-CALCULA-METRICAS
012500           THRU 3000-CALCULA-METRICAS-E
012600        PERFORM 4000-CLASIFICA-REGIMEN
012700           THRU 4000-CLASIFICA-REGIMEN-E
012800        PERFORM 5000-CALCULA-SYNTH-INDEX
012900           THRU 5000-CALCULA-SYNTH-INDEX-E
013000     END-IF
013100     GOBACK.
013200 0000-CONTROL-E. EXIT.
013300******************************************************************
013400*   C L A S I F I C A   E L   A C T I V O   P O R   C L A S E    *
013500******************************************************************
013600 1000-CLASIFICAR-ACTIVO SECTION.
013700     IF TM-ASSET = 'BTC' OR TM-ASSET = 'ETH' OR TM-ASSET = 'SOL'
013800        MOVE 1               TO WS-CLASE-IDX
013900     ELSE
014000        IF TM-ASSET = 'SPY' OR TM-ASSET = 'NVDA' OR
014100           TM-ASSET = 'GOOGL' OR TM-ASSET = 'TSLA' OR
014200           TM-ASSET = 'AAPL'
014300           MOVE 2            TO WS-CLASE-IDX
014400        ELSE
014500           IF TM-ASSET = 'XAU'
014600              MOVE 3         TO WS-CLASE-IDX
014700           ELSE
014800              MOVE 1         TO WS-CLASE-IDX
014900           END-IF
015000        END-IF
015100     END-IF
015200     COMPUTE WS-IDX-COMPRIMIDO = (WS-CLASE-IDX * 2) - 1
015300     COMPUTE WS-IDX-ESTRESADO  = WS-CLASE-IDX * 2.
015400 1000-CLASIFICAR-ACTIVO-E. EXIT.
015500******************************************************************
015600*          C A L C U L A   L A S   D I F E R E N C I A S         *
015700******************************************************************
015800 2000-CALCULA-DIFERENCIAS SECTION.
015900     COMPUTE WS-D-P95-P05   = TM-PRECIO(8) - TM-PRECIO(2)
016000     COMPUTE WS-D-P50-P05   = TM-PRECIO(5) - TM-PRECIO(2)
016100     COMPUTE WS-D-P95-P50   = TM-PRECIO(8) - TM-PRECIO(5)
016200     COMPUTE WS-D-P995-P005 = TM-PRECIO(9) - TM-PRECIO(1)
016300     COMPUTE WS-D-P995-P95  = TM-PRECIO(9) - TM-PRECIO(8)
016400     COMPUTE WS-D-P05-P005  = TM-PRECIO(2) - TM-PRECIO(1)
016500     COMPUTE WS-D-P65-P35   = TM-PRECIO(6) - TM-PRECIO(4).
016600 2000-CALCULA-DIFERENCIAS-E. EXIT.
016700******************************************************************
016800*  DESCARTA GRUPOS DEGENERADOS (COLAS INVERTIDAS O PRECIO CERO)  *
016900******************************************************************
017000 2500-VALIDA-DEGENERADO SECTION.
017100     IF TM-CURRENT-PRICE = 0
017200        MOVE 'Y'             TO LK-DEGENERADO
017300     ELSE
017400        IF WS-D-P95-P05 NOT GREATER THAN 0
017500           MOVE 'Y'          TO LK-DEGENERADO
017600        ELSE
017700           IF WS-D-P50-P05 NOT GREATER THAN 0
017800              MOVE 'Y'       TO LK-DEGENERADO
017900           ELSE
018000              IF WS-D-P95-P50 NOT GREATER THAN 0
018100                 MOVE 'Y'    TO LK-DEGENERADO
018200              END-IF
018300           END-IF
018400        END-IF
018500     END-IF.
018600 2500-VALIDA-DEGENERADO-E. EXIT.
018700******************************************************************
018800*      C A L C U L A   L A S   7   M E T R I C A S   D E         *
018900*                    F O R M A                                   *
019000******************************************************************
019100 3000-CALCULA-METRICAS SECTION.
019200     MOVE TM-PRECIO(5)       TO TM-MEDIAN-PRICE
019300     COMPUTE TM-BIAS ROUNDED =
019400             (TM-PRECIO(5) - TM-CURRENT-PRICE) / TM-CURRENT-PRICE
019500     COMPUTE TM-WIDTH ROUNDED =
019600             WS-D-P95-P05 / TM-CURRENT-PRICE
019700     COMPUTE TM-ASYMMETRY ROUNDED =
019800             WS-D-P95-P50 / WS-D-P50-P05
019900     COMPUTE TM-FATNESS ROUNDED =
020000             WS-D-P995-P005 / WS-D-P95-P05
020100     COMPUTE TM-UPPER-TAIL ROUNDED =
020200             WS-D-P995-P95 / WS-D-P95-P50
020300     COMPUTE TM-LOWER-TAIL ROUNDED =
020400             WS-D-P05-P005 / WS-D-P50-P05
020500     COMPUTE TM-DENSITY ROUNDED =
020600             WS-D-P65-P35 / WS-D-P95-P05.
020700 3000-CALCULA-METRICAS-E. EXIT.
020800******************************************************************
020900*           C L A S I F I C A   E L   R E G I M E N              *
021000******************************************************************
021100 4000-CLASIFICA-REGIMEN SECTION.
021200     IF TM-WIDTH > UMBRAL-VALOR(WS-IDX-ESTRESADO)
021300        OR TM-FATNESS > 2.5
021400        OR TM-DENSITY < .20
021500        MOVE 'STRESSED'      TO TM-REGIME
021600     ELSE
021700        IF TM-WIDTH < UMBRAL-VALOR(WS-IDX-COMPRIMIDO)
021800           AND TM-DENSITY > .40
021900           MOVE 'COMPRESSED' TO TM-REGIME
022000        ELSE
022100           MOVE 'NORMAL'     TO TM-REGIME
022200        END-IF
022300     END-IF.
022400 4000-CLASIFICA-REGIMEN-E. EXIT.
022500******************************************************************
022600*     C O M P O N E   E L   I N D I C E   S I N T E T I C O      *
022700******************************************************************
022800 5000-CALCULA-SYNTH-INDEX SECTION.
022900     MOVE 0                  TO WS-NORM-LO
023000     MOVE HI-ANCHO-VALOR(WS-CLASE-IDX) TO WS-NORM-HI
023100     MOVE TM-WIDTH           TO WS-NORM-IN
023200     PERFORM 5100-NORMALIZAR THRU 5100-NORMALIZAR-E
023300     MOVE WS-NORM-OUT        TO WS-NORM-ANCHO
023400
023500     MOVE 1.0                TO WS-NORM-LO
023600     MOVE 5.0                TO WS-NORM-HI
023700     MOVE TM-FATNESS         TO WS-NORM-IN
023800     PERFORM 5100-NORMALIZAR THRU 5100-NORMALIZAR-E
023900     MOVE WS-NORM-OUT        TO WS-NORM-COLA
024000
024100     COMPUTE WS-ASIMETRIA-MENOS-UNO = TM-ASYMMETRY - 1.0
024200     IF WS-ASIMETRIA-MENOS-UNO < 0
024300        COMPUTE WS-ASIMETRIA-MENOS-UNO =
024400                WS-ASIMETRIA-MENOS-UNO * -1
024500     END-IF
024600     MOVE 0.0                TO WS-NORM-LO
024700     MOVE 2.0                TO WS-NORM-HI
024800     MOVE WS-ASIMETRIA-MENOS-UNO TO WS-NORM-IN
024900     PERFORM 5100-NORMALIZAR THRU 5100-NORMALIZAR-E
025000     MOVE WS-NORM-OUT        TO WS-NORM-SESGO
025100
025200     MOVE 0.0                TO WS-NORM-LO
025300     MOVE 1.0                TO WS-NORM-HI
025400     COMPUTE WS-NORM-IN = 1.0 - TM-DENSITY
025500     PERFORM 5100-NORMALIZAR THRU 5100-NORMALIZAR-E
025600     MOVE WS-NORM-OUT        TO WS-NORM-INV-DENSIDAD
025700
025800     COMPUTE WS-SCORE-CRUDO ROUNDED =
025900             100 * (   (.40 * WS-NORM-ANCHO)
026000                     + (.25 * WS-NORM-COLA)
026100                     + (.20 * WS-NORM-SESGO)
026200                     + (.15 * WS-NORM-INV-DENSIDAD) )
026300     IF WS-SCORE-CRUDO < 0
026400        MOVE 0               TO WS-SCORE-CRUDO
026500     END-IF
026600     IF WS-SCORE-CRUDO > 100
026700        MOVE 100             TO WS-SCORE-CRUDO
026800     END-IF
026900     MOVE WS-SCORE-CRUDO     TO TM-SCORE
027000
027100     COMPUTE TM-CONTRIB-WIDTH   ROUNDED = .40 * WS-NORM-ANCHO * 100
027200     COMPUTE TM-CONTRIB-TAIL    ROUNDED = .25 * WS-NORM-COLA  * 100
027300     COMPUTE TM-CONTRIB-SKEW    ROUNDED = .20 * WS-NORM-SESGO * 100
027400     COMPUTE TM-CONTRIB-DENSITY ROUNDED =
027500             .15 * WS-NORM-INV-DENSIDAD * 100
027600
027700     IF TM-SCORE NOT LESS THAN 85.0
027800        MOVE 'EXTREME'       TO TM-LEVEL
027900     ELSE
028000        IF TM-SCORE NOT LESS THAN 70.0
028100           MOVE 'ELEVATED'   TO TM-LEVEL
028200        ELSE
028300           IF TM-SCORE NOT LESS THAN 50.0
028400              MOVE 'ABOVE-AVERAGE' TO TM-LEVEL
028500           ELSE
028600              IF TM-SCORE NOT LESS THAN 30.0
028700                 MOVE 'BELOW-AVERAGE' TO TM-LEVEL
028800              ELSE
028900                 MOVE 'CALM' TO TM-LEVEL
029000              END-IF
029100           END-IF
029200        END-IF
029300     END-IF.
029400 5000-CALCULA-SYNTH-INDEX-E. EXIT.
029500******************************************************************
029600*  NORMALIZA(V,LO,HI) = TOPA((V-LO)/(HI-LO),0,1); 0 SI HI<=LO   *
029700******************************************************************
029800 5100-NORMALIZAR SECTION.
029900     IF WS-NORM-HI NOT GREATER THAN WS-NORM-LO
030000        MOVE 0               TO WS-NORM-OUT
030100     ELSE
030200        COMPUTE WS-NORM-OUT ROUNDED =
030300                (WS-NORM-IN - WS-NORM-LO) /
030400                (WS-NORM-HI - WS-NORM-LO)
030500        IF WS-NORM-OUT < 0
030600           MOVE 0            TO WS-NORM-OUT
030700        END-IF
030800        IF WS-NORM-OUT > 1
030900           MOVE 1            TO WS-NORM-OUT
031000        END-IF
031100     END-IF.
031200 5100-NORMALIZAR-E. EXIT.
