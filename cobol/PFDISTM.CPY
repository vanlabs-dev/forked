000100******************************************************************
000200*                                                                *
000300*  COPY      : PFDISTM                                          *
000400*  APLICACION: PRONOSTICOS DE MERCADO (PF)                      *
000500*  DESCRIPCION: RENGLON DE LA TABLA EN MEMORIA TBL-METRICAS.    *
000600*             : UN RENGLON POR PAREJA ACTIVO/HORIZONTE (COMO    *
000700*             : MAXIMO 9 ACTIVOS X 2 HORIZONTES = 18 RENGLONES).*
000800*             : GUARDA LAS METRICAS DE FORMA DE LA DISTRIBUCION,*
000900*             : EL INDICE SINTETICO Y LOS 9 PRECIOS DE          *
001000*             : PERCENTIL DEL TIMEPOINT FINAL PARA QUE LAS      *
001100*             : DEMAS RUTINAS (RIESGO DE POSICION, DETECTOR DE  *
001200*             : EDGES, ANOMALIAS, CRUCE DE ACTIVOS) LOS         *
001300*             : CONSULTEN SIN VOLVER A LEER EL ARCHIVO DE       *
001400*             : SNAPSHOTS. VER BITACORA PF-0071.                *
001500*  LONGITUD   : 130 BYTES (PICTURES + FILLER DE EXPANSION)      *
001600*                                                                *
001700******************************************************************
001800*   L O G    D E   M O D I F I C A C I O N E S                  *
001900******************************************************************
002000* FECHA       INIC  TICKET   DESCRIPCION                        *
002100* ----------  ----  -------  -------------------------------    *
002200* 19960212    EEDR  PF-0071  VERSION INICIAL DEL LAYOUT          *
002300* 19990607    EEDR  PF-0102  SE AGREGA LA TABLA DE PERCENTILES   *
002400*                            PARA USO DEL ANALIZADOR DE RIESGO  *
002500******************************************************************
002600 01  TBL-METRICA.
002700     05  TM-ASSET                    PIC X(05).
002800     05  TM-HORIZON                  PIC X(03).
002900     05  TM-CURRENT-PRICE            PIC 9(07)V99.
003000     05  TM-MEDIAN-PRICE             PIC 9(07)V99.
003100     05  TM-BIAS                     PIC S9V9(06).
003200     05  TM-WIDTH                    PIC V9(06).
003300     05  TM-ASYMMETRY                PIC 9(03)V9(04).
003400     05  TM-FATNESS                  PIC 9(03)V9(04).
003500     05  TM-UPPER-TAIL               PIC 9(03)V9(04).
003600     05  TM-LOWER-TAIL               PIC 9(03)V9(04).
003700     05  TM-DENSITY                  PIC 9V9(04).
003800     05  TM-REGIME                   PIC X(10).
003900     05  TM-SCORE                    PIC 9(03)V9.
004000     05  TM-LEVEL                    PIC X(13).
004100     05  TM-CONTRIB-WIDTH            PIC 9(03)V9.
004200     05  TM-CONTRIB-TAIL             PIC 9(03)V9.
004300     05  TM-CONTRIB-SKEW             PIC 9(03)V9.
004400     05  TM-CONTRIB-DENSITY          PIC 9(03)V9.
004500     05  TM-PERCENTILES.
004600         10  TM-PRECIO               PIC 9(07)V99 OCCURS 9 TIMES.
004700     05  FILLER                      PIC X(08).
